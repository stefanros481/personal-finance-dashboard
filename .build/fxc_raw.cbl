       IDENTIFICATION DIVISION.
       PROGRAM-ID. FX-RATE-CONVERSION.
       AUTHOR. G S NAKASHIMA.
       INSTALLATION. MERIDIAN FUND SERVICES INC - BATCH SYSTEMS.
       DATE-WRITTEN. 09/11/1990.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - MERIDIAN STAFF.
      *--------------------------------------------------------------*
      *  FX-RATE-CONVERSION  -  HISTORICAL EXCHANGE RATE LOOKUP AND  *
      *  CURRENCY CONVERSION ENGINE.  LOADS THE LATEST STORED RATE  *
      *  PER CURRENCY PAIR AND CONVERTS AMOUNTS, TRIANGULATING      *
      *  CROSS PAIRS THROUGH US DOLLARS.  RUNS STAND ALONE OVER THE *
      *  RATE FILE, OR IS CALLED BY VALUATION-REPORT-WRITER FOR THE *
      *  USD GRAND TOTAL CONVERSION (SEE CR10560J).                 *
      *                                                              *
      *  THE TABLES LOAD ONCE - TABLE-IS-LOADED STAYS SET FOR THE   *
      *  LIFE OF THE RUN UNIT, SO A CALLING PROGRAM THAT DOES A     *
      *  WHOLE BATCH OF CALL 'FX-RATE-CONVERSION' ONLY PAYS FOR THE  *
      *  RATE FILE READ ONCE, NOT ONCE PER CALL (CR10560J).          *
      *--------------------------------------------------------------*
      *  CHANGE LOG.                                                *
      *  09/11/90  GSN  ORIGINAL PROGRAM.  BALANCE CONVERSION FROM      CR10150J
      *            THE OLD SDCM BALANCING-DATA SKELETON.                CR10150J
      *  01/05/93  GSN  ADDED CROSS-RATE TRIANGULATION THROUGH USD -    CR10295J
      *            PRIOR VERSION REQUIRED A DIRECT RATE ONLY.           CR10295J
      *  10/11/98  PDW  CENTURY WINDOWING FOR RATE-DATE COMPARE -       CR10455J
      *            Y2K REMEDIATION.                                     CR10455J
      *  02/24/99  PDW  Y2K SIGN-OFF.  NO FURTHER DATE CHANGES NEEDED.  CR10455J
      *  04/17/01  GSN  CONVERTED TO A CALLABLE SUBPROGRAM SO THE       CR10560J
      *            REPORT WRITER CAN REQUEST THE USD GRAND TOTAL        CR10560J
      *            WITHOUT RE-READING THE RATE FILE EACH CALL.          CR10560J
      *  08/02/03  JTW  DECIMAL PLACES ON CONVERTED AMOUNT NOW DRIVEN   CR10601J
      *            OFF THE CCY-DECIMALS TABLE (JPY/KRW ZERO DECIMAL).   CR10601J
      *--------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *  CCY-ALPHA ISN'T TESTED ANYWHERE IN THIS PROGRAM TODAY - IT   *
      *  WAS ADDED AS A CLASS TEST FOR A VALIDATION THAT LANDED IN    *
      *  TXP.TIP02 INSTEAD (SEE TXP'S TXN-CURRENCY CHECKS).  LEFT IN  *
      *  SPECIAL-NAMES SINCE REMOVING AN UNUSED CLASS CONDITION       *
      *  BUYS NOTHING AND RISKS BREAKING SOMETHING THAT ISN'T        *
      *  OBVIOUSLY DEAD TO THE NEXT PROGRAMMER.                       *
       SPECIAL-NAMES.
           CLASS CCY-ALPHA IS "A" THRU "Z".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *  DDNAME MATCHES THE FX RATE STEP IN THE NIGHTLY REFRESH JCL,  *
      *  AND THE ADHOC FX REPRICE JOB THAT RUNS THIS PROGRAM STAND   *
      *  ALONE ON DEMAND.                                              *
           SELECT EXCHANGE-RATE-FILE ASSIGN TO "FXRFILE".
       DATA DIVISION.
       FILE SECTION.
      *----------------------------------------------------------*
      *  XRT-RECORD - ONE HISTORICAL RATE FOR A CURRENCY PAIR     *
      *  THE RATE FILE CARRIES EVERY RATE EVER LOADED, NOT JUST   *
      *  TODAY'S - 1050-STORE-LATEST-RATE BELOW KEEPS ONLY THE     *
      *  MOST RECENT DATE PER PAIR IN CORE.                        *
      *----------------------------------------------------------*
       FD  EXCHANGE-RATE-FILE.
       01  XRT-RECORD.
           05  XRT-FROM-CCY                  PIC X(03).
           05  XRT-TO-CCY                    PIC X(03).
           05  XRT-DATE                      PIC 9(08).
           05  XRT-RATE                      PIC S9(05)V9(06).
      *      XRT-PAIR-VIEW - THE FROM/TO PAIR AS ONE 6-BYTE KEY      *
      *      FOR A DOWNSTREAM RATE-HISTORY EXTRACT THAT SORTS ON     *
      *      PAIR RATHER THAN ON INDIVIDUAL CURRENCY.                 *
       01  XRT-PAIR-VIEW REDEFINES XRT-RECORD.
           05  XRT-PAIR-KEY.
               10  XRT-PAIR-FROM               PIC X(03).
               10  XRT-PAIR-TO                 PIC X(03).
           05  FILLER                        PIC X(19).
      *      XRT-DATE-VIEW - THE STORED DATE BROKEN OUT TO CCYY/MM/  *
      *      DD FOR THE SAME RATE-HISTORY EXTRACT, WHICH REPORTS     *
      *      RATE AGE BY MONTH.                                       *
       01  XRT-DATE-VIEW REDEFINES XRT-RECORD.
           05  FILLER                        PIC X(06).
           05  XRT-DATE-CCYY                 PIC 9(04).
           05  XRT-DATE-MM                    PIC 9(02).
           05  XRT-DATE-DD                    PIC 9(02).
           05  FILLER                        PIC X(11).
       WORKING-STORAGE SECTION.
      *  END-OF-FILE, TABLE-LOADED, AND DIRECT-RATE-FOUND SWITCHES -  *
      *  SAME ONE-88-PAIR-PER-SWITCH HOUSE HABIT AS THE OTHER        *
      *  PROGRAMS IN THIS SUITE.                                      *
       77  WS-RTE-EOF-SW                     PIC X(01) VALUE 'N'.
           88  RTE-EOF-YES                       VALUE 'Y'.
           88  RTE-EOF-NO                        VALUE 'N'.
       77  WS-RTE-COUNT                      PIC S9(04) COMP VALUE 0.
       77  WS-RTE-SUB                        PIC S9(04) COMP VALUE 0.
      *  WS-TABLE-LOADED-SW IS THE ONE PIECE OF STATE THAT SURVIVES   *
      *  ACROSS CALLS WITHIN A RUN UNIT - IT IS WHAT LETS 0000-       *
      *  MAINLINE SKIP RELOADING THE RATE AND CURRENCY TABLES ON      *
      *  THE SECOND AND LATER CALL (CR10560J).                        *
       77  WS-TABLE-LOADED-SW                PIC X(01) VALUE 'N'.
           88  TABLE-IS-LOADED                   VALUE 'Y'.
           88  TABLE-NOT-LOADED                   VALUE 'N'.
       77  WS-DIRECT-FOUND-SW                PIC X(01) VALUE 'N'.
           88  DIRECT-RATE-FOUND                 VALUE 'Y'.
           88  DIRECT-RATE-NOT-FOUND              VALUE 'N'.
      *  WS-FROM-USD-RATE / WS-USD-TO-RATE / WS-CROSS-RATE ARE THE     *
      *  SCRATCH LEGS FOR THE TRIANGULATION IN 2200-FIND-CROSS-RATE -  *
      *  FROM-CCY TO USD, THEN USD TO TO-CCY, MULTIPLIED TOGETHER      *
      *  (CR10295J).                                                   *
       77  WS-FROM-USD-RATE                  PIC S9(05)V9(06) VALUE 0.
       77  WS-USD-TO-RATE                    PIC S9(05)V9(06) VALUE 0.
       77  WS-CROSS-RATE                     PIC S9(05)V9(06) VALUE 0.
      *  WS-TARGET-DECIMALS - HOW MANY DECIMAL PLACES THE CONVERTED   *
      *  AMOUNT SHOULD CARRY, DRIVEN OFF THE TO-CURRENCY'S ENTRY IN    *
      *  WS-CCY-TABLE (CR10601J) - DEFAULTS TO 2 AND IS OVERRIDDEN     *
      *  TO 0 FOR YEN-STYLE CURRENCIES THAT HAVE NO MINOR UNIT.        *
       77  WS-TARGET-DECIMALS                PIC 9(01) COMP VALUE 2.
      *  WS-RATE-TABLE - EVERY CURRENCY PAIR'S LATEST RATE, IN CORE    *
      *  FOR THE LIFE OF THE RUN UNIT.  2000 ENTRIES COVERS EVERY     *
      *  ORDERED PAIR AMONG THE 20 SUPPORTED CURRENCIES SEVERAL       *
      *  TIMES OVER - THE RATE FILE DOES NOT CARRY EVERY PAIR, ONLY   *
      *  THE ONES ACTUALLY QUOTED, SO THIS IS COMFORTABLE HEADROOM,   *
      *  NOT A TIGHT FIT.                                              *
       01  WS-RATE-TABLE.
           05  WS-RATE-ENTRY OCCURS 2000 TIMES
                           INDEXED BY WS-RATE-IDX.
               10  WS-RATE-TBL-FROM            PIC X(03).
               10  WS-RATE-TBL-TO              PIC X(03).
               10  WS-RATE-TBL-DATE             PIC 9(08).
               10  WS-RATE-TBL-VALUE           PIC S9(05)V9(06).
      *  WS-CCY-TABLE - THE 20 SUPPORTED CURRENCIES, NAME AND         *
      *  DECIMAL PLACES, LOADED FROM THE LITERAL LIST BELOW AT        *
      *  1200-LOAD-CCY-TABLE.  USED BOTH FOR THE FROM/TO VALIDATION   *
      *  IN 0100-VALIDATE-CCY AND THE DECIMALS LOOKUP IN 2300-        *
      *  DETERMINE-DECIMALS.                                          *
       01  WS-CCY-TABLE.
           05  WS-CCY-ENTRY OCCURS 20 TIMES
                           INDEXED BY WS-CCY-IDX.
               10  WS-CCY-TBL-CODE             PIC X(03).
               10  WS-CCY-TBL-NAME             PIC X(20).
               10  WS-CCY-TBL-DECIMALS         PIC 9(01).
      *  WS-CCY-LOAD-AREA - THE SAME 20-CURRENCY LIST CARRIED AS A     *
      *  LITERAL FILLER BLOCK, CODE/NAME/DECIMALS PACKED INTO FIXED   *
      *  25-BYTE SLOTS - EASIER TO READ AND MAINTAIN AS A FLAT LIST   *
      *  OF FILLERS THAN AS A NESTED OCCURS, SAME HOUSE HABIT AS      *
      *  TXP.TIP02'S WS-CCY-TABLE-CODES.  ADDING A CURRENCY MEANS     *
      *  ADDING ONE LINE HERE (AND TO TXP.TIP02'S LIST, WHICH IS      *
      *  MAINTAINED SEPARATELY AND MUST BE KEPT IN STEP BY HAND).     *
       01  WS-CCY-LOAD-AREA.
           05  FILLER PIC X(25) VALUE 'USDUS DOLLAR           02'.
           05  FILLER PIC X(25) VALUE 'EUREURO                02'.
           05  FILLER PIC X(25) VALUE 'GBPBRITISH POUND       02'.
           05  FILLER PIC X(25) VALUE 'JPYJAPANESE YEN        00'.
           05  FILLER PIC X(25) VALUE 'CHFSWISS FRANC         02'.
           05  FILLER PIC X(25) VALUE 'CADCANADIAN DOLLAR     02'.
           05  FILLER PIC X(25) VALUE 'AUDAUSTRALIAN DOLLAR   02'.
           05  FILLER PIC X(25) VALUE 'SEKSWEDISH KRONA       02'.
           05  FILLER PIC X(25) VALUE 'NOKNORWEGIAN KRONE     02'.
           05  FILLER PIC X(25) VALUE 'DKKDANISH KRONE        02'.
           05  FILLER PIC X(25) VALUE 'CNYCHINESE YUAN        02'.
           05  FILLER PIC X(25) VALUE 'INRINDIAN RUPEE        02'.
           05  FILLER PIC X(25) VALUE 'BRLBRAZILIAN REAL      02'.
           05  FILLER PIC X(25) VALUE 'ZARSOUTH AFRICAN RAND  02'.
           05  FILLER PIC X(25) VALUE 'KRWSOUTH KOREAN WON    00'.
           05  FILLER PIC X(25) VALUE 'SGDSINGAPORE DOLLAR    02'.
           05  FILLER PIC X(25) VALUE 'HKDHONG KONG DOLLAR    02'.
           05  FILLER PIC X(25) VALUE 'NZDNEW ZEALAND DOLLAR  02'.
           05  FILLER PIC X(25) VALUE 'MXNMEXICAN PESO        02'.
           05  FILLER PIC X(25) VALUE 'RUBRUSSIAN RUBLE       02'.
      *      WS-CCY-LOAD-VIEW - THE SAME 500 BYTES ABOVE, VIEWED AS   *
      *      20 OCCURRENCES OF A 25-BYTE GROUP SO 1210-LOAD-ONE-CCY   *
      *      CAN MOVE CODE/NAME/DECIMALS OUT BY SUBSCRIPT INSTEAD OF  *
      *      BY REFERENCE MODIFICATION.                                *
       01  WS-CCY-LOAD-VIEW REDEFINES WS-CCY-LOAD-AREA.
           05  WS-CCY-LOAD-ENTRY OCCURS 20 TIMES.
               10  WS-CCY-LOAD-CODE            PIC X(03).
               10  WS-CCY-LOAD-NAME            PIC X(20).
               10  WS-CCY-LOAD-DECIMALS        PIC 9(02).
      *  WS-CONVERT-AREA - SCRATCH FOR 2050-APPLY-RATE.  WS-CONV-      *
      *  WHOLE IS A SEPARATE WHOLE-NUMBER COMP FIELD FOR THE ZERO-     *
      *  DECIMAL CASE (YEN/WON) SO THE ROUNDED COMPUTE DOESN'T TRY     *
      *  TO CARRY FRACTIONAL CENTS A ZERO-DECIMAL CURRENCY DOESN'T     *
      *  HAVE (CR10601J).                                              *
       01  WS-CONVERT-AREA.
           05  WS-CONV-AMOUNT                  PIC S9(11)V9(02) VALUE 0.
           05  WS-CONV-RATE                    PIC S9(05)V9(06) VALUE 0.
           05  WS-CONV-RESULT                  PIC S9(11)V9(02) VALUE 0.
           05  WS-CONV-WHOLE                   PIC S9(11) COMP VALUE 0.
      *  LK-FX-REQUEST - THE CALL INTERFACE.  EVERY CALLER (VRS.      *
      *  R00858, OR ANY FUTURE SUBPROGRAM) BUILDS ITS OWN WS-FX-      *
      *  REQUEST COPY OF THIS EXACT LAYOUT AND PASSES IT BY           *
      *  REFERENCE - KEEP THE TWO IN SYNC BY HAND IF A FIELD IS       *
      *  EVER ADDED HERE.                                              *
       LINKAGE SECTION.
       01  LK-FX-REQUEST.
           05  LK-REQ-FUNCTION               PIC X(01).
               88  LK-FUNC-CONVERT                VALUE 'C'.
               88  LK-FUNC-LOAD-ONLY               VALUE 'L'.
           05  LK-REQ-AMOUNT                 PIC S9(11)V9(02).
           05  LK-REQ-FROM-CCY               PIC X(03).
           05  LK-REQ-TO-CCY                 PIC X(03).
           05  LK-RESP-AMOUNT                PIC S9(11)V9(02).
           05  LK-RESP-STATUS                PIC X(01).
               88  LK-STATUS-OK                    VALUE '0'.
               88  LK-STATUS-BAD-CCY                VALUE '1'.
               88  LK-STATUS-NO-RATE                VALUE '2'.
       PROCEDURE DIVISION USING LK-FX-REQUEST.
      *----------------------------------------------------------*
      *  0000-MAINLINE - LOAD THE TABLES ON THE FIRST CALL ONLY,  *
      *  THEN SERVE THE REQUEST AND GOBACK TO THE CALLER.  A      *
      *  FUNCTION OF 'L' (LOAD-ONLY) JUST FORCES THE LOAD WITHOUT  *
      *  CONVERTING ANYTHING - USED BY OPERATIONS TO PRE-WARM THE  *
      *  TABLES BEFORE A HEAVY BATCH OF CALLS.                      *
      *----------------------------------------------------------*
       0000-MAINLINE.
           IF TABLE-NOT-LOADED
               PERFORM 1000-LOAD-RATE-TABLE
                       THRU 1000-LOAD-RATE-TABLE-EXIT
               PERFORM 1200-LOAD-CCY-TABLE
                       THRU 1200-LOAD-CCY-TABLE-EXIT
               SET TABLE-IS-LOADED TO TRUE
           END-IF.
           IF LK-FUNC-CONVERT
               PERFORM 2000-CONVERT-AMOUNT
                       THRU 2000-CONVERT-AMOUNT-EXIT
           END-IF.
      *      GOBACK, NOT STOP RUN - THIS PROGRAM NEVER OWNS THE RUN   *
      *      UNIT.  EVEN WHEN IT IS INVOKED STAND ALONE BY THE ADHOC  *
      *      FX REPRICE JOB, THE JCL STEP CALLS A ONE-LINE DRIVER     *
      *      THAT IN TURN CALLS THIS PROGRAM.                          *
           GOBACK.
      *----------------------------------------------------------*
      *  1000-LOAD-RATE-TABLE - PRIMING READ PLUS READ-AHEAD LOOP *
      *  OVER THE WHOLE RATE HISTORY FILE.  EVERY RECORD GOES     *
      *  THROUGH 1050-STORE-LATEST-RATE, WHICH KEEPS ONLY THE     *
      *  NEWEST DATE PER PAIR - THE FILE ITSELF IS NOT SORTED BY   *
      *  DATE, SO WE CANNOT JUST TAKE THE LAST RECORD FOR A PAIR.  *
      *----------------------------------------------------------*
       1000-LOAD-RATE-TABLE.
           MOVE 0 TO WS-RTE-COUNT.
           OPEN INPUT EXCHANGE-RATE-FILE.
           READ EXCHANGE-RATE-FILE
               AT END GO TO 1000-LOAD-RATE-TABLE-EXIT
           END-READ.
       1010-LOAD-RATE-LOOP.
           PERFORM 1050-STORE-LATEST-RATE
                   THRU 1050-STORE-LATEST-RATE-EXIT.
           READ EXCHANGE-RATE-FILE
               AT END GO TO 1000-LOAD-RATE-TABLE-EXIT
           END-READ.
           GO TO 1010-LOAD-RATE-LOOP.
       1000-LOAD-RATE-TABLE-EXIT.
           CLOSE EXCHANGE-RATE-FILE.
           EXIT.
      *----------------------------------------------------------*
      *  1050-STORE-LATEST-RATE - ADD A NEW PAIR TO THE TABLE, OR *
      *  UPDATE THE EXISTING ENTRY'S DATE/RATE IF THIS RECORD IS  *
      *  NEWER THAN WHAT WE ALREADY HAVE FOR THAT PAIR.           *
      *----------------------------------------------------------*
       1050-STORE-LATEST-RATE.
           SET WS-DIRECT-FOUND-SW TO FALSE.
           SET DIRECT-RATE-NOT-FOUND TO TRUE.
           PERFORM 1060-SCAN-ONE-RATE THRU 1060-SCAN-ONE-RATE-EXIT
                   VARYING WS-RTE-SUB FROM 1 BY 1
                   UNTIL WS-RTE-SUB > WS-RTE-COUNT.
           IF DIRECT-RATE-NOT-FOUND
               ADD 1 TO WS-RTE-COUNT
               SET WS-RATE-IDX TO WS-RTE-COUNT
               MOVE XRT-FROM-CCY TO WS-RATE-TBL-FROM (WS-RATE-IDX)
               MOVE XRT-TO-CCY TO WS-RATE-TBL-TO (WS-RATE-IDX)
               MOVE XRT-DATE TO WS-RATE-TBL-DATE (WS-RATE-IDX)
               MOVE XRT-RATE TO WS-RATE-TBL-VALUE (WS-RATE-IDX)
           END-IF.
       1050-STORE-LATEST-RATE-EXIT.
           EXIT.
      *      DIRECT-RATE-FOUND HERE IS BEING REUSED AS "THIS PAIR     *
      *      ALREADY HAS A SLOT IN THE TABLE", NOT IN THE SENSE IT    *
      *      IS USED OVER IN 2100-FIND-DIRECT-RATE - SAME SWITCH,     *
      *      TWO DIFFERENT QUESTIONS DEPENDING ON WHICH PARAGRAPH     *
      *      IS ASKING.                                                *
       1060-SCAN-ONE-RATE.
           IF WS-RATE-TBL-FROM (WS-RTE-SUB) = XRT-FROM-CCY
              AND WS-RATE-TBL-TO (WS-RTE-SUB) = XRT-TO-CCY
               SET DIRECT-RATE-FOUND TO TRUE
               IF XRT-DATE > WS-RATE-TBL-DATE (WS-RTE-SUB)
                   MOVE XRT-DATE TO WS-RATE-TBL-DATE (WS-RTE-SUB)
                   MOVE XRT-RATE TO WS-RATE-TBL-VALUE (WS-RTE-SUB)
               END-IF
               MOVE WS-RTE-COUNT TO WS-RTE-SUB
           END-IF.
       1060-SCAN-ONE-RATE-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  1200-LOAD-CCY-TABLE - COPY THE 20 HARD-CODED CURRENCIES  *
      *  FROM WS-CCY-LOAD-AREA INTO THE SEARCHABLE WS-CCY-TABLE.  *
      *----------------------------------------------------------*
       1200-LOAD-CCY-TABLE.
           PERFORM 1210-LOAD-ONE-CCY THRU 1210-LOAD-ONE-CCY-EXIT
                   VARYING WS-CCY-IDX FROM 1 BY 1
                   UNTIL WS-CCY-IDX > 20.
       1200-LOAD-CCY-TABLE-EXIT.
           EXIT.
      *      STRAIGHT SUBSCRIPT-FOR-SUBSCRIPT COPY OUT OF THE        *
      *      LITERAL LOAD AREA - NO VALIDATION NEEDED SINCE THIS     *
      *      DATA IS SOURCE CODE, NOT A FILE THAT COULD BE BAD.      *
       1210-LOAD-ONE-CCY.
           MOVE WS-CCY-LOAD-CODE (WS-CCY-IDX)
                   TO WS-CCY-TBL-CODE (WS-CCY-IDX).
           MOVE WS-CCY-LOAD-NAME (WS-CCY-IDX)
                   TO WS-CCY-TBL-NAME (WS-CCY-IDX).
           MOVE WS-CCY-LOAD-DECIMALS (WS-CCY-IDX)
                   TO WS-CCY-TBL-DECIMALS (WS-CCY-IDX).
       1210-LOAD-ONE-CCY-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2000-CONVERT-AMOUNT - SERVE ONE CONVERSION REQUEST.      *
      *  SAME CCY = IDENTITY RATE; ELSE DIRECT, ELSE CROSS VIA    *
      *  USD (SEE CR10295J).                                     *
      *----------------------------------------------------------*
       2000-CONVERT-AMOUNT.
           MOVE '0' TO LK-RESP-STATUS.
           MOVE 0 TO LK-RESP-AMOUNT.
           PERFORM 0100-VALIDATE-CCY THRU 0100-VALIDATE-CCY-EXIT.
           IF LK-STATUS-BAD-CCY
               GO TO 2000-CONVERT-AMOUNT-EXIT
           END-IF.
      *      SAME-CURRENCY REQUESTS ARE AN IDENTITY CONVERSION -     *
      *      WE DO NOT LOOK THEM UP IN THE RATE TABLE AT ALL, SINCE  *
      *      THE RATE FILE MAY NOT EVEN CARRY A USD-TO-USD ROW.       *
           IF LK-REQ-FROM-CCY = LK-REQ-TO-CCY
               MOVE 1.000000 TO WS-CONV-RATE
               GO TO 2050-APPLY-RATE
           END-IF.
           PERFORM 2100-FIND-DIRECT-RATE
                   THRU 2100-FIND-DIRECT-RATE-EXIT.
           IF DIRECT-RATE-FOUND
               GO TO 2050-APPLY-RATE
           END-IF.
      *      NO DIRECT QUOTE ON FILE FOR THIS PAIR - TRY TO          *
      *      TRIANGULATE THROUGH USD BEFORE GIVING UP (CR10295J).    *
           PERFORM 2200-FIND-CROSS-RATE THRU 2200-FIND-CROSS-RATE-EXIT.
           IF DIRECT-RATE-NOT-FOUND
               SET LK-STATUS-NO-RATE TO TRUE
               GO TO 2000-CONVERT-AMOUNT-EXIT
           END-IF.
       2050-APPLY-RATE.
      *      DECIMAL PLACES ON THE RESULT FOLLOW THE TO-CURRENCY,    *
      *      NOT A FLAT TWO - YEN AND WON HAVE NO MINOR UNIT, SO A   *
      *      CONVERTED AMOUNT LIKE 1500.00 YEN WOULD BE WRONG BY TWO *
      *      ORDERS OF MAGNITUDE IF WE ROUNDED TO CENTS (CR10601J).  *
           PERFORM 2300-DETERMINE-DECIMALS
                   THRU 2300-DETERMINE-DECIMALS-EXIT.
           IF WS-TARGET-DECIMALS = 0
               COMPUTE WS-CONV-WHOLE ROUNDED =
                       LK-REQ-AMOUNT * WS-CONV-RATE
               COMPUTE WS-CONV-RESULT = WS-CONV-WHOLE
           ELSE
               COMPUTE WS-CONV-RESULT ROUNDED =
                       LK-REQ-AMOUNT * WS-CONV-RATE
           END-IF.
           MOVE WS-CONV-RESULT TO LK-RESP-AMOUNT.
       2000-CONVERT-AMOUNT-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  0100-VALIDATE-CCY - BOTH FROM AND TO MUST BE ONE OF THE  *
      *  20 SUPPORTED CODES.  LK-RESP-STATUS IS USED AS SCRATCH   *
      *  HERE BEFORE THE REAL STATUS CODE IS SET IN 2000-CONVERT- *
      *  AMOUNT - '0' MEANS "FOUND SO FAR" AT THIS POINT, NOT     *
      *  "CONVERSION SUCCEEDED".                                  *
      *----------------------------------------------------------*
       0100-VALIDATE-CCY.
           SET LK-STATUS-BAD-CCY TO TRUE.
           PERFORM 0110-CHECK-FROM-CCY THRU 0110-CHECK-FROM-CCY-EXIT
                   VARYING WS-CCY-IDX FROM 1 BY 1
                   UNTIL WS-CCY-IDX > 20.
           IF LK-RESP-STATUS = '1'
               GO TO 0100-VALIDATE-CCY-EXIT
           END-IF.
           MOVE '1' TO LK-RESP-STATUS.
           PERFORM 0120-CHECK-TO-CCY THRU 0120-CHECK-TO-CCY-EXIT
                   VARYING WS-CCY-IDX FROM 1 BY 1
                   UNTIL WS-CCY-IDX > 20.
       0100-VALIDATE-CCY-EXIT.
           EXIT.
      *      ONE PASS OF THE 20-ENTRY CURRENCY TABLE LOOKING FOR      *
      *      LK-REQ-FROM-CCY - NO EARLY EXIT ON A HIT BECAUSE THE    *
      *      TABLE IS SHORT ENOUGH THAT IT IS NOT WORTH THE EXTRA    *
      *      SUBSCRIPT-FORCING LOGIC THE OTHER SCANS USE.             *
       0110-CHECK-FROM-CCY.
           IF LK-REQ-FROM-CCY = WS-CCY-TBL-CODE (WS-CCY-IDX)
               MOVE '0' TO LK-RESP-STATUS
           END-IF.
       0110-CHECK-FROM-CCY-EXIT.
           EXIT.
      *      SAME IDEA AS 0110 ABOVE, AGAINST LK-REQ-TO-CCY.          *
       0120-CHECK-TO-CCY.
           IF LK-REQ-TO-CCY = WS-CCY-TBL-CODE (WS-CCY-IDX)
               MOVE '0' TO LK-RESP-STATUS
           END-IF.
       0120-CHECK-TO-CCY-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2100-FIND-DIRECT-RATE - LOOK FOR AN EXACT FROM/TO MATCH  *
      *  IN THE RATE TABLE.  NO MATCH LEAVES DIRECT-RATE-NOT-     *
      *  FOUND SET SO THE CALLER KNOWS TO TRY THE CROSS RATE.      *
      *----------------------------------------------------------*
       2100-FIND-DIRECT-RATE.
           SET DIRECT-RATE-NOT-FOUND TO TRUE.
           PERFORM 2110-CHECK-ONE-RATE THRU 2110-CHECK-ONE-RATE-EXIT
                   VARYING WS-RTE-SUB FROM 1 BY 1
                   UNTIL WS-RTE-SUB > WS-RTE-COUNT.
       2100-FIND-DIRECT-RATE-EXIT.
           EXIT.
      *      MOVING WS-RTE-COUNT INTO WS-RTE-SUB ON A HIT FORCES THE *
      *      VARYING SUBSCRIPT PAST WS-RTE-COUNT SO THE PERFORM      *
      *      STOPS SCANNING - THE SAME SHORT-CIRCUIT TRICK TXP.TIP02 *
      *      USES IN 1460-CHECK-ONE-CCY, SINCE AN EXPLICIT GO TO     *
      *      OUT OF A PERFORM...VARYING RANGE IS NOT ALLOWED.         *
       2110-CHECK-ONE-RATE.
           IF WS-RATE-TBL-FROM (WS-RTE-SUB) = LK-REQ-FROM-CCY
              AND WS-RATE-TBL-TO (WS-RTE-SUB) = LK-REQ-TO-CCY
               MOVE WS-RATE-TBL-VALUE (WS-RTE-SUB) TO WS-CONV-RATE
               SET DIRECT-RATE-FOUND TO TRUE
               MOVE WS-RTE-COUNT TO WS-RTE-SUB
           END-IF.
       2110-CHECK-ONE-RATE-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2200-FIND-CROSS-RATE - TRIANGULATE FROM-CCY TO USD AND   *
      *  USD TO TO-CCY AND MULTIPLY THE TWO LEGS TOGETHER.  BOTH  *
      *  LEGS MUST BE FOUND (WS-FROM-USD-RATE AND WS-USD-TO-RATE  *
      *  BOTH POSITIVE) OR WE REPORT NO RATE AT ALL - A HALF-     *
      *  TRIANGULATED RATE IS WORSE THAN NO RATE.                  *
      *----------------------------------------------------------*
       2200-FIND-CROSS-RATE.
           MOVE 0 TO WS-FROM-USD-RATE WS-USD-TO-RATE.
           SET DIRECT-RATE-NOT-FOUND TO TRUE.
           PERFORM 2210-CHECK-ONE-LEG THRU 2210-CHECK-ONE-LEG-EXIT
                   VARYING WS-RTE-SUB FROM 1 BY 1
                   UNTIL WS-RTE-SUB > WS-RTE-COUNT.
           IF WS-FROM-USD-RATE > 0 AND WS-USD-TO-RATE > 0
               COMPUTE WS-CROSS-RATE ROUNDED =
                       WS-FROM-USD-RATE * WS-USD-TO-RATE
               MOVE WS-CROSS-RATE TO WS-CONV-RATE
               SET DIRECT-RATE-FOUND TO TRUE
           END-IF.
       2200-FIND-CROSS-RATE-EXIT.
           EXIT.
      *      A SINGLE PASS OF THE TABLE CHECKS BOTH LEGS AT ONCE -   *
      *      NO NEED FOR TWO SEPARATE SCANS SINCE NEITHER LEG'S      *
      *      RATE DEPENDS ON WHETHER THE OTHER HAS BEEN FOUND YET.   *
       2210-CHECK-ONE-LEG.
           IF WS-RATE-TBL-FROM (WS-RTE-SUB) = LK-REQ-FROM-CCY
              AND WS-RATE-TBL-TO (WS-RTE-SUB) = 'USD'
               MOVE WS-RATE-TBL-VALUE (WS-RTE-SUB)
                       TO WS-FROM-USD-RATE
           END-IF.
           IF WS-RATE-TBL-FROM (WS-RTE-SUB) = 'USD'
              AND WS-RATE-TBL-TO (WS-RTE-SUB) = LK-REQ-TO-CCY
               MOVE WS-RATE-TBL-VALUE (WS-RTE-SUB)
                       TO WS-USD-TO-RATE
           END-IF.
       2210-CHECK-ONE-LEG-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2300-DETERMINE-DECIMALS - LOOK UP HOW MANY DECIMAL       *
      *  PLACES THE TO-CURRENCY USES (CR10601J).  DEFAULTS TO 2   *
      *  AND STAYS THERE IF THE TO-CCY IS SOMEHOW NOT IN THE      *
      *  TABLE - 0100-VALIDATE-CCY SHOULD HAVE ALREADY REJECTED   *
      *  THAT CASE, SO THIS IS A BELT-AND-SUSPENDERS DEFAULT.     *
      *----------------------------------------------------------*
       2300-DETERMINE-DECIMALS.
           MOVE 2 TO WS-TARGET-DECIMALS.
           PERFORM 2310-CHECK-ONE-CCY THRU 2310-CHECK-ONE-CCY-EXIT
                   VARYING WS-CCY-IDX FROM 1 BY 1
                   UNTIL WS-CCY-IDX > 20.
       2300-DETERMINE-DECIMALS-EXIT.
           EXIT.
      *      WS-TARGET-DECIMALS STARTS AT 2 (SET JUST ABOVE IN       *
      *      2300) AND ONLY CHANGES IF THE TO-CCY'S TABLE ENTRY      *
      *      SAYS OTHERWISE - SO A MATCH ON JPY OR KRW DROPS IT      *
      *      TO 0, AND EVERYTHING ELSE LEAVES IT AT 2.                *
       2310-CHECK-ONE-CCY.
           IF LK-REQ-TO-CCY = WS-CCY-TBL-CODE (WS-CCY-IDX)
               MOVE WS-CCY-TBL-DECIMALS (WS-CCY-IDX)
                       TO WS-TARGET-DECIMALS
           END-IF.
       2310-CHECK-ONE-CCY-EXIT.
           EXIT.
