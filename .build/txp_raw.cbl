       IDENTIFICATION DIVISION.
       PROGRAM-ID. TXN-POSTING-ENGINE.
       AUTHOR. R J HALVORSEN.
       INSTALLATION. MERIDIAN FUND SERVICES INC - BATCH SYSTEMS.
       DATE-WRITTEN. 03/14/1988.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - MERIDIAN STAFF.
      *--------------------------------------------------------------*
      *  TXN-POSTING-ENGINE  -  TRANSACTION VALIDATION AND HOLDING  *
      *  COST-BASIS POSTING FOR THE PERSONAL FINANCE DASHBOARD BATCH*
      *  CORE.  REPLAYS EACH PORTFOLIO/SYMBOL'S VALID TRANSACTIONS  *
      *  IN TRADE-DATE ORDER TO DERIVE CURRENT SHARE QUANTITY AND   *
      *  MOVING-AVERAGE COST PER SHARE, IN PORTFOLIO BASE CURRENCY. *
      *                                                              *
      *  INPUT FILES MUST ALREADY BE SORTED ASCENDING ON             *
      *  PORTFOLIO-ID / SYMBOL / TRADE DATE BY THE DRIVING JCL STEP  *
      *  BEFORE THIS PROGRAM EVER SEES THEM - THIS PROGRAM DOES NOT  *
      *  SORT.  BAD SEQUENCE ON THE INPUT MEANS BAD AVERAGE COST     *
      *  ON THE OUTPUT, AND WE WILL NOT CATCH IT HERE.                *
      *--------------------------------------------------------------*
      *  CHANGE LOG.                                                *
      *  03/14/88  RJH  ORIGINAL PROGRAM.  TIP02 CONVERSION FROM        CR10041J
      *            THE OLD DFA DIRECT-FINANCIAL-ACTIVITY FEED INTO      CR10041J
      *            PORTFOLIO HOLDING POSTING.                           CR10041J
      *  11/02/89  RJH  ADDED OVERSELL CLAMP PER AUDIT FINDING.         CR10118J
      *  06/19/91  LMK  TRANSFER_IN / TRANSFER_OUT TYPES ADDED -        CR10233J
      *            NO QTY/COST EFFECT, COUNTED AS APPLIED ONLY.         CR10233J
      *  09/08/93  LMK  SUPPRESS ZERO-QTY / ZERO-COUNT HOLDINGS         CR10310J
      *            FROM OUTPUT PER DASHBOARD TEAM REQUEST.              CR10310J
      *  04/02/96  PDW  SPLIT AND DIVIDEND TYPES CONFIRMED NO-EFFECT    CR10388J
      *            IN THE REPLAY ENGINE - CASH SIDE IS OUT OF SCOPE.    CR10388J
      *  10/11/98  PDW  CENTURY WINDOWING FOR TXN-DATE COMPARE AGAINST  CR10455J
      *            RUN DATE - Y2K REMEDIATION.                          CR10455J
      *  02/24/99  PDW  Y2K SIGN-OFF.  NO FURTHER DATE CHANGES NEEDED.  CR10455J
      *  07/30/01  GSN  REJECTION REASON LIST RE-ORDERED TO MATCH       CR10512J
      *            DASHBOARD VALIDATION SPEC REVISION 3.                CR10512J
      *  02/11/03  RJH  ADDED ROUNDED TO THE BUY/SELL COST POSTING      CR10513J
      *            INTO WS-TOTAL-COST - AUDIT FOUND THE 8-DECIMAL       CR10513J
      *            INTERMEDIATE WAS BEING TRUNCATED, NOT ROUNDED,       CR10513J
      *            WHEN ADDED/SUBTRACTED AGAINST THE 2-DECIMAL          CR10513J
      *            ACCUMULATOR - UNDERSTATED COST BASIS OVER TIME.      CR10513J
      *--------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *  UPSI-0 LETS OPERATIONS RUN A SCHEDULE TEST COPY OF THE       *
      *  JOB WITHOUT WRITING REAL HOLDINGS - NOT CURRENTLY WIRED TO   *
      *  ANY LOGIC BELOW, CARRIED FORWARD FROM THE TIP SKELETON AS A  *
      *  PLACE TO HANG FUTURE TEST-RUN BEHAVIOR.  SEE FXC.BALANCE FOR *
      *  AN EXAMPLE OF A PROGRAM THAT ACTUALLY CHECKS ITS UPSI.       *
       SPECIAL-NAMES.
           UPSI-0 IS WS-TEST-RUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *  DDNAMES MATCH THE STEP IN THE NIGHTLY DASHBOARD REFRESH JCL. *
           SELECT TRANSACTION-FILE ASSIGN TO "TXNFILE".
           SELECT PORTFOLIO-REFERENCE ASSIGN TO "PFFILE".
           SELECT HOLDINGS-MASTER ASSIGN TO "HLDFILE".
           SELECT REJECTION-FILE ASSIGN TO "REJFILE".
       DATA DIVISION.
       FILE SECTION.
      *----------------------------------------------------------*
      *  TXN-DETAIL-RECORD - ONE SECURITY TRANSACTION             *
      *  FEED ARRIVES PRE-SORTED PORTFOLIO-ID/SYMBOL/DATE - THAT   *
      *  ORDER IS WHAT LETS THE MOVING AVERAGE BELOW WORK WITHOUT  *
      *  A TABLE.  TXN-TYPE-CDE DRIVES BOTH VALIDATION AND WHICH   *
      *  POSTING PARAGRAPH (IF ANY) RUNS.                          *
      *----------------------------------------------------------*
       FD  TRANSACTION-FILE.
       01  TXN-DETAIL-RECORD.
           05  TXN-ID                       PIC X(12).
           05  TXN-PORTFOLIO-ID              PIC X(08).
           05  TXN-SYMBOL                   PIC X(10).
      *      TXN-TYPE-CDE - ONLY BUY/SELL MOVE QTY OR COST BELOW.   *
      *      DIVIDEND/SPLIT/TRANSFER TYPES ARE VALIDATED AND        *
      *      COUNTED BUT HAVE NO EFFECT ON THE REPLAY (CR10233J,    *
      *      CR10388J) - THE CASH AND SHARE-COUNT SIDE OF THOSE     *
      *      EVENTS IS OUT OF SCOPE FOR THIS PROGRAM.                *
           05  TXN-TYPE-CDE                  PIC X(12).
               88  TXN-TYPE-BUY                  VALUE 'BUY         '.
               88  TXN-TYPE-SELL                 VALUE 'SELL        '.
               88  TXN-TYPE-DIVIDEND             VALUE 'DIVIDEND    '.
               88  TXN-TYPE-SPLIT                VALUE 'SPLIT       '.
               88  TXN-TYPE-TRANSFER-IN          VALUE 'TRANSFER_IN '.
               88  TXN-TYPE-TRANSFER-OUT         VALUE 'TRANSFER_OUT'.
           05  TXN-DATE                      PIC 9(08).
           05  TXN-QUANTITY                  PIC S9(09)V9(04).
           05  TXN-PRICE                     PIC S9(09)V9(04).
           05  TXN-FEES                      PIC S9(07)V9(02).
      *      TXN-TOTAL-AMOUNT IS WHAT THE FEED SAYS THE TRANSACTION *
      *      COST - CROSS-FOOTED AGAINST QTY*PRICE+FEES IN           *
      *      1400-VALIDATE-TXN BEFORE WE TRUST IT FOR ANYTHING.      *
           05  TXN-TOTAL-AMOUNT              PIC S9(11)V9(02).
           05  TXN-CURRENCY                  PIC X(03).
      *      TXN-EXCH-RATE - FEED-SUPPLIED, TRANSACTION CURRENCY TO  *
      *      PORTFOLIO BASE CURRENCY, AS OF TRADE DATE.  WE DO NOT   *
      *      RE-DERIVE THIS FROM THE RATE TABLE IN FXC.BALANCE -     *
      *      THAT TABLE IS CURRENT-DAY ONLY AND WOULD BE WRONG FOR   *
      *      HISTORICAL TRADES.                                      *
           05  TXN-EXCH-RATE                 PIC S9(05)V9(06).
       01  TXN-DATE-BRK REDEFINES TXN-DATE.
           05  TXN-DATE-CCYY                 PIC 9(04).
           05  TXN-DATE-MM                   PIC 9(02).
           05  TXN-DATE-DD                   PIC 9(02).
      *----------------------------------------------------------*
      *  PF-RECORD - PORTFOLIO REFERENCE MASTER, SORTED BY PF-ID  *
      *  LOADED ENTIRE INTO WS-PORTFOLIO-TABLE AT 1100-LOAD-       *
      *  PORTFOLIO-TABLE BEFORE THE TRANSACTION FILE IS TOUCHED -  *
      *  SMALL ENOUGH TO HOLD IN CORE, UNLIKE THE TRANSACTION FILE. *
      *----------------------------------------------------------*
       FD  PORTFOLIO-REFERENCE.
       01  PF-RECORD.
           05  PF-ID                        PIC X(08).
           05  PF-NAME                       PIC X(30).
           05  PF-CURRENCY                   PIC X(03).
      *----------------------------------------------------------*
      *  HLD-RECORD - PORTFOLIO/SYMBOL HOLDING, BREAK ORDER       *
      *  ONE RECORD WRITTEN PER PORTFOLIO/SYMBOL GROUP AT         *
      *  2900-WRITE-HOLDING, UNLESS THE GROUP NETTED TO ZERO      *
      *  SHARES WITH NO ACTIVITY (CR10310J).                       *
      *----------------------------------------------------------*
       FD  HOLDINGS-MASTER.
       01  HLD-RECORD.
           05  HLD-PORTFOLIO-ID              PIC X(08).
           05  HLD-SYMBOL                    PIC X(10).
           05  HLD-QUANTITY                  PIC S9(09)V9(04).
           05  HLD-AVG-COST                  PIC S9(09)V9(04).
           05  HLD-TOTAL-COST                PIC S9(11)V9(02).
           05  HLD-TXN-COUNT                 PIC 9(05).
      *      HLD-KEY-VIEW - LETS A DOWNSTREAM SORT OR INDEXED LOOK-  *
      *      UP KEY ON PORTFOLIO/SYMBOL WITHOUT KNOWING THE FULL     *
      *      RECORD LAYOUT.  KEPT IN SYNC WITH HLD-RECORD BY HAND -  *
      *      IF A FIELD IS EVER ADDED ABOVE, WIDEN THE FILLER HERE.  *
       01  HLD-KEY-VIEW REDEFINES HLD-RECORD.
           05  HLD-KEY-AREA.
               10  HLD-KEY-PORTFOLIO-ID      PIC X(08).
               10  HLD-KEY-SYMBOL             PIC X(10).
           05  FILLER                        PIC X(44).
      *----------------------------------------------------------*
      *  ERR-RECORD - ONE REJECTED TRANSACTION, ARRIVAL ORDER     *
      *  PICKED UP BY THE OVERNIGHT EXCEPTIONS REPORT - KEEP       *
      *  ERR-REASON TEXT SHORT AND CONSISTENT, IT GETS PRINTED     *
      *  VERBATIM.                                                 *
      *----------------------------------------------------------*
       FD  REJECTION-FILE.
       01  ERR-RECORD.
           05  ERR-TXN-ID                    PIC X(12).
           05  ERR-REASON                    PIC X(50).
       WORKING-STORAGE SECTION.
      *  END-OF-FILE AND FIRST-GROUP SWITCHES - STANDARD TIP-SERIES  *
      *  READ-AHEAD CONTROL-BREAK SWITCHES, ONE PAIR OF 88-LEVELS    *
      *  EACH SO THE PROCEDURE DIVISION NEVER TESTS THE RAW X(01)    *
      *  VALUE DIRECTLY.                                              *
       77  WS-TXN-EOF-SW                     PIC X(01) VALUE 'N'.
           88  TXN-EOF-YES                       VALUE 'Y'.
           88  TXN-EOF-NO                        VALUE 'N'.
       77  WS-FIRST-GROUP-SW                 PIC X(01) VALUE 'Y'.
           88  FIRST-GROUP-YES                   VALUE 'Y'.
           88  FIRST-GROUP-NO                    VALUE 'N'.
       77  WS-TXN-VALID-SW                   PIC X(01) VALUE 'Y'.
           88  TXN-IS-VALID                      VALUE 'Y'.
           88  TXN-IS-INVALID                     VALUE 'N'.
      *  WS-REJECT-REASON HOLDS THE TEXT THAT 1490-REJECT-TXN MOVES  *
      *  TO ERR-REASON - SET AS SOON AS A VALIDATION STEP FAILS SO   *
      *  THE REJECTION FILE SHOWS THE FIRST RULE BROKEN, NOT THE     *
      *  LAST ONE CHECKED.                                            *
       77  WS-REJECT-REASON                  PIC X(50) VALUE SPACES.
      *  SUBSCRIPTS/COUNTERS BELOW ARE ALL COMP - THIS PROGRAM RUNS   *
      *  AGAINST THE FULL TRANSACTION FEED EVERY NIGHT AND BINARY     *
      *  ARITHMETIC ON THE COUNTERS MATTERS FOR THROUGHPUT.           *
       77  WS-PF-SUB                         PIC S9(04) COMP VALUE 0.
       77  WS-PF-COUNT                       PIC S9(04) COMP VALUE 0.
       77  WS-CCY-SUB                        PIC S9(04) COMP VALUE 0.
       77  WS-TXN-READ-CT                    PIC 9(07) COMP VALUE 0.
       77  WS-TXN-ACCEPT-CT                  PIC 9(07) COMP VALUE 0.
       77  WS-TXN-REJECT-CT                  PIC 9(07) COMP VALUE 0.
      *  WS-RUN-DATE IS SET FROM THE SYSTEM CLOCK AT 1000-INITIALIZE *
      *  (CR10455J) AND USED ONLY TO REJECT FUTURE-DATED TRADES -     *
      *  IT IS NOT THE SAME AS THE FEED'S OWN TXN-DATE.                *
       77  WS-RUN-DATE                       PIC 9(08) VALUE 0.
       77  WS-RUN-DATE-6                     PIC 9(06) VALUE 0.
       01  WS-RUN-DATE-6-BRK REDEFINES WS-RUN-DATE-6.
           05  WS-RUN-DATE-6-YY               PIC 9(02).
           05  WS-RUN-DATE-6-MM               PIC 9(02).
           05  WS-RUN-DATE-6-DD               PIC 9(02).
      *  WS-BREAK-KEY HOLDS THE PORTFOLIO/SYMBOL OF THE GROUP        *
      *  CURRENTLY BEING ACCUMULATED - COMPARED AGAINST THE          *
      *  INCOMING TXN-PORTFOLIO-ID/TXN-SYMBOL EVERY RECORD TO         *
      *  DETECT THE CONTROL BREAK.                                    *
       01  WS-BREAK-KEY.
           05  WS-BREAK-PORTFOLIO-ID          PIC X(08) VALUE SPACES.
           05  WS-BREAK-SYMBOL                PIC X(10) VALUE SPACES.
       01  WS-BREAK-KEY-FLAT REDEFINES WS-BREAK-KEY
                                             PIC X(18).
      *  WS-POSTING-ACCUM CARRIES THE RUNNING QUANTITY/COST FOR THE  *
      *  GROUP IN PROGRESS - RESET AT EVERY BREAK BY                 *
      *  2100-START-NEW-GROUP, WRITTEN OUT BY 2900-WRITE-HOLDING.     *
       01  WS-POSTING-ACCUM.
           05  WS-TOTAL-QTY                   PIC S9(09)V9(04) VALUE 0.
           05  WS-TOTAL-COST                  PIC S9(11)V9(02) VALUE 0.
           05  WS-AVG-COST                    PIC S9(09)V9(04) VALUE 0.
           05  WS-GROUP-TXN-CT                PIC 9(05) COMP VALUE 0.
      *  WS-COMPUTE-AREA - SCRATCH FIELDS FOR THE VALIDATION CROSS-   *
      *  FOOT AND THE BUY/SELL REPLAY.  WS-BUY-COST-AMT AND           *
      *  WS-SELL-COST-AMT ARE DELIBERATELY CARRIED AT 8 DECIMALS,     *
      *  NOT THE 2 DECIMALS OF WS-TOTAL-COST, SO THE COMPUTE ROUNDED  *
      *  THAT BUILDS THEM DOESN'T LOSE PRECISION BEFORE THE ADD OR    *
      *  SUBTRACT THAT FOLDS THEM INTO THE ACCUMULATOR ALSO ROUNDS    *
      *  HALF-UP (CR10513J) - TWO ROUNDING POINTS, NOT ONE.            *
       01  WS-COMPUTE-AREA.
           05  WS-COMPUTED-TOTAL              PIC S9(11)V9(02) VALUE 0.
           05  WS-AMOUNT-DIFF                 PIC S9(11)V9(02) VALUE 0.
           05  WS-ABS-DIFF                    PIC S9(11)V9(02) VALUE 0.
           05  WS-BUY-COST-AMT                PIC S9(16)V9(08) VALUE 0.
           05  WS-SELL-COST-AMT               PIC S9(16)V9(08) VALUE 0.
           05  WS-NEW-TOTAL-QTY               PIC S9(09)V9(04) VALUE 0.
      *  WS-PORTFOLIO-TABLE - WHOLE PF MASTER IN CORE.  500 ENTRIES   *
      *  IS COMFORTABLY ABOVE THE CURRENT PORTFOLIO COUNT BUT THIS    *
      *  TABLE IS NOT ACTUALLY SEARCHED BY THIS PROGRAM TODAY - IT    *
      *  IS LOADED FOR A FUTURE CROSS-CHECK THAT PF-CURRENCY ON THE   *
      *  PORTFOLIO MATCHES TXN-CURRENCY ON ITS TRANSACTIONS.  LEFT    *
      *  IN PLACE SINCE THE LOAD PARAGRAPH ALREADY EXISTS AND COSTS   *
      *  NOTHING TO RUN.                                               *
       01  WS-PORTFOLIO-TABLE.
           05  WS-PF-ENTRY OCCURS 500 TIMES
                           INDEXED BY WS-PF-IDX.
               10  WS-PF-TBL-ID               PIC X(08).
               10  WS-PF-TBL-CCY              PIC X(03).
      *  WS-CCY-TABLE-CODES - THE SET OF CURRENCIES THIS DASHBOARD    *
      *  SUPPORTS, SAME LIST AS FXC.BALANCE'S RATE TABLE.  KEPT AS A  *
      *  LITERAL FILLER LIST RATHER THAN A LOOKUP FILE SINCE IT       *
      *  CHANGES MAYBE ONCE A YEAR AND A RECOMPILE IS CHEAP.           *
       01  WS-CCY-TABLE-CODES.
           05  FILLER                        PIC X(03) VALUE 'USD'.
           05  FILLER                        PIC X(03) VALUE 'EUR'.
           05  FILLER                        PIC X(03) VALUE 'GBP'.
           05  FILLER                        PIC X(03) VALUE 'JPY'.
           05  FILLER                        PIC X(03) VALUE 'CHF'.
           05  FILLER                        PIC X(03) VALUE 'CAD'.
           05  FILLER                        PIC X(03) VALUE 'AUD'.
           05  FILLER                        PIC X(03) VALUE 'SEK'.
           05  FILLER                        PIC X(03) VALUE 'NOK'.
           05  FILLER                        PIC X(03) VALUE 'DKK'.
           05  FILLER                        PIC X(03) VALUE 'CNY'.
           05  FILLER                        PIC X(03) VALUE 'INR'.
           05  FILLER                        PIC X(03) VALUE 'BRL'.
           05  FILLER                        PIC X(03) VALUE 'ZAR'.
           05  FILLER                        PIC X(03) VALUE 'KRW'.
           05  FILLER                        PIC X(03) VALUE 'SGD'.
           05  FILLER                        PIC X(03) VALUE 'HKD'.
           05  FILLER                        PIC X(03) VALUE 'NZD'.
           05  FILLER                        PIC X(03) VALUE 'MXN'.
           05  FILLER                        PIC X(03) VALUE 'RUB'.
      *  WS-CCY-TABLE-R - THE SAME 20 BYTES ABOVE, VIEWED AS A        *
      *  SEARCHABLE OCCURS TABLE FOR 1460-CHECK-ONE-CCY.  KEEPING     *
      *  BOTH A FILLER LIST AND A REDEFINED OCCURS VIEW IS THE HOUSE  *
      *  WAY OF HARD-CODING A SMALL REFERENCE LIST - THE FILLER       *
      *  FORM IS EASY TO READ AND MAINTAIN, THE REDEFINED FORM IS     *
      *  WHAT THE PERFORM VARYING ACTUALLY INDEXES.                    *
       01  WS-CCY-TABLE-R REDEFINES WS-CCY-TABLE-CODES.
           05  WS-CCY-TBL-CDE OCCURS 20 TIMES
                           PIC X(03).
       PROCEDURE DIVISION.
      *----------------------------------------------------------*
      *  0000-MAINLINE - LOAD REFERENCE, THEN REPLAY THE FEED ONE *
      *  PORTFOLIO/SYMBOL GROUP AT A TIME.  THE FINAL GROUP IS    *
      *  WRITTEN AFTER THE LOOP EXITS BECAUSE THE CONTROL BREAK   *
      *  LOGIC ONLY FIRES ON THE *NEXT* GROUP'S FIRST RECORD - BY *
      *  DEFINITION THERE IS NO "NEXT" RECORD AFTER THE LAST ONE. *
      *----------------------------------------------------------*
       0000-MAINLINE.
           PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
           PERFORM 1100-LOAD-PORTFOLIO-TABLE
                   THRU 1100-LOAD-PORTFOLIO-TABLE-EXIT.
           PERFORM 1300-READ-TXN THRU 1300-READ-TXN-EXIT.
           PERFORM 2000-PROCESS-TXN THRU 2000-PROCESS-TXN-EXIT
                   UNTIL TXN-EOF-YES.
      *      FIRST-GROUP-NO MEANS AT LEAST ONE TRANSACTION WAS READ  *
      *      (AN EMPTY INPUT FILE NEVER FLIPS THE SWITCH, SO WE      *
      *      DON'T WRITE A BOGUS BLANK-KEY HOLDING).                  *
           IF FIRST-GROUP-NO
               PERFORM 2900-WRITE-HOLDING THRU 2900-WRITE-HOLDING-EXIT
           END-IF.
           PERFORM 4000-CLOSE-FILES THRU 4000-CLOSE-FILES-EXIT.
           STOP RUN.
      *----------------------------------------------------------*
      *  1000-INITIALIZE - OPEN FILES AND DERIVE TODAY'S DATE IN   *
      *  CCYYMMDD FOR THE FUTURE-DATE CHECK IN 1400-VALIDATE-TXN.  *
      *  THE SYSTEM CLOCK ONLY GIVES US A 2-DIGIT YEAR, SO WE       *
      *  WINDOW IT (CR10455J) - ANYTHING UNDER 50 IS 20XX, 50 AND  *
      *  UP IS 19XX.  THIS WILL NEED REVISITING WELL BEFORE THE     *
      *  WINDOW ITSELF EXPIRES IN 2050, BUT NOT BY US.               *
      *----------------------------------------------------------*
       1000-INITIALIZE.
           OPEN INPUT TRANSACTION-FILE
                INPUT PORTFOLIO-REFERENCE.
           OPEN OUTPUT HOLDINGS-MASTER
                OUTPUT REJECTION-FILE.
           ACCEPT WS-RUN-DATE-6 FROM DATE.
           IF WS-RUN-DATE-6-YY < 50
               MOVE 20 TO WS-RUN-DATE (1:2)
           ELSE
               MOVE 19 TO WS-RUN-DATE (1:2)
           END-IF.
           MOVE WS-RUN-DATE-6-YY TO WS-RUN-DATE (3:2).
           MOVE WS-RUN-DATE-6-MM TO WS-RUN-DATE (5:2).
           MOVE WS-RUN-DATE-6-DD TO WS-RUN-DATE (7:2).
       1000-INITIALIZE-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  1100-LOAD-PORTFOLIO-TABLE - READ THE WHOLE PF MASTER     *
      *  INTO WS-PORTFOLIO-TABLE AND CLOSE IT RIGHT BACK UP - WE   *
      *  NEVER NEED IT OPEN ONCE THE TABLE IS IN CORE.  PRIMING    *
      *  READ BEFORE THE LOOP, READ-AHEAD AT THE BOTTOM OF IT -    *
      *  SAME SHAPE AS EVERY OTHER TABLE LOAD IN THIS SYSTEM.      *
      *----------------------------------------------------------*
       1100-LOAD-PORTFOLIO-TABLE.
           MOVE 0 TO WS-PF-COUNT.
           READ PORTFOLIO-REFERENCE
               AT END GO TO 1100-LOAD-PORTFOLIO-TABLE-EXIT
           END-READ.
       1110-LOAD-PORTFOLIO-LOOP.
           ADD 1 TO WS-PF-COUNT.
           SET WS-PF-IDX TO WS-PF-COUNT.
           MOVE PF-ID TO WS-PF-TBL-ID (WS-PF-IDX).
           MOVE PF-CURRENCY TO WS-PF-TBL-CCY (WS-PF-IDX).
           READ PORTFOLIO-REFERENCE
               AT END GO TO 1100-LOAD-PORTFOLIO-TABLE-EXIT
           END-READ.
           GO TO 1110-LOAD-PORTFOLIO-LOOP.
       1100-LOAD-PORTFOLIO-TABLE-EXIT.
           CLOSE PORTFOLIO-REFERENCE.
           EXIT.
      *----------------------------------------------------------*
      *  1300-READ-TXN - ONE READ OF THE TRANSACTION FEED.  USED   *
      *  BOTH AS THE PRIMING READ IN 0000-MAINLINE AND AS THE      *
      *  READ-AHEAD AT THE BOTTOM OF 2000-PROCESS-TXN.             *
      *----------------------------------------------------------*
       1300-READ-TXN.
           READ TRANSACTION-FILE
               AT END SET TXN-EOF-YES TO TRUE
                       GO TO 1300-READ-TXN-EXIT
           END-READ.
           ADD 1 TO WS-TXN-READ-CT.
       1300-READ-TXN-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2000-PROCESS-TXN - ONE PASS OF THE MAIN LOOP.  CHECKS     *
      *  FOR A PORTFOLIO/SYMBOL BREAK FIRST (WRITING THE PRIOR     *
      *  GROUP'S HOLDING AND STARTING A NEW ONE IF SO), THEN        *
      *  VALIDATES AND EITHER POSTS OR REJECTS THE CURRENT         *
      *  TRANSACTION BEFORE READING THE NEXT ONE.                   *
      *----------------------------------------------------------*
       2000-PROCESS-TXN.
      *      BREAK TEST IS ON PORTFOLIO-ID AND SYMBOL TOGETHER -    *
      *      THE SAME SYMBOL IN TWO DIFFERENT PORTFOLIOS IS TWO     *
      *      SEPARATE HOLDINGS, NOT ONE.                             *
           IF TXN-PORTFOLIO-ID NOT = WS-BREAK-PORTFOLIO-ID
              OR TXN-SYMBOL NOT = WS-BREAK-SYMBOL
               IF FIRST-GROUP-NO
                   PERFORM 2900-WRITE-HOLDING
                           THRU 2900-WRITE-HOLDING-EXIT
               END-IF
               PERFORM 2100-START-NEW-GROUP
                       THRU 2100-START-NEW-GROUP-EXIT
           END-IF.
           PERFORM 1400-VALIDATE-TXN THRU 1400-VALIDATE-TXN-EXIT.
           IF TXN-IS-VALID
               PERFORM 2200-POST-TRANSACTION
                       THRU 2200-POST-TRANSACTION-EXIT
               ADD 1 TO WS-TXN-ACCEPT-CT
               ADD 1 TO WS-GROUP-TXN-CT
           ELSE
               PERFORM 1490-REJECT-TXN THRU 1490-REJECT-TXN-EXIT
               ADD 1 TO WS-TXN-REJECT-CT
           END-IF.
           PERFORM 1300-READ-TXN THRU 1300-READ-TXN-EXIT.
       2000-PROCESS-TXN-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2100-START-NEW-GROUP - RESET THE RUNNING ACCUMULATORS    *
      *  FOR THE PORTFOLIO/SYMBOL GROUP WE ARE ABOUT TO ENTER.    *
      *  NOTE THIS DOES NOT TOUCH WS-TXN-ACCEPT-CT/REJECT-CT -     *
      *  THOSE ARE JOB-LEVEL TOTALS, NOT PER-GROUP.                *
      *----------------------------------------------------------*
       2100-START-NEW-GROUP.
           MOVE TXN-PORTFOLIO-ID TO WS-BREAK-PORTFOLIO-ID.
           MOVE TXN-SYMBOL TO WS-BREAK-SYMBOL.
           MOVE 0 TO WS-TOTAL-QTY WS-TOTAL-COST WS-AVG-COST.
           MOVE 0 TO WS-GROUP-TXN-CT.
           SET FIRST-GROUP-NO TO TRUE.
       2100-START-NEW-GROUP-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  1400-VALIDATE-TXN - FIELD-LEVEL VALIDATION, IN THE ORDER *
      *  LISTED IN THE DASHBOARD VALIDATION SPEC (SEE CR10512J).  *
      *  EACH CHECK SETS WS-REJECT-REASON AND EXITS AT THE FIRST   *
      *  FAILURE - WE DO NOT TRY TO REPORT EVERY RULE A TRANSACT-  *
      *  ION BREAKS, JUST THE FIRST ONE IT HITS.                   *
      *----------------------------------------------------------*
       1400-VALIDATE-TXN.
           SET TXN-IS-VALID TO TRUE.
           MOVE SPACES TO WS-REJECT-REASON.
           IF TXN-QUANTITY NOT > 0
               SET TXN-IS-INVALID TO TRUE
               MOVE 'QUANTITY NOT POSITIVE' TO WS-REJECT-REASON
               GO TO 1400-VALIDATE-TXN-EXIT
           END-IF.
           IF TXN-PRICE NOT > 0
               SET TXN-IS-INVALID TO TRUE
               MOVE 'PRICE NOT POSITIVE' TO WS-REJECT-REASON
               GO TO 1400-VALIDATE-TXN-EXIT
           END-IF.
      *      CROSS-FOOT THE FEED'S TOTAL AGAINST WHAT QTY*PRICE+    *
      *      FEES ACTUALLY COMES TO - A PENNY OF ROUNDING SLACK IS  *
      *      ALLOWED (SEE THE 0.01 TEST BELOW) SINCE THE UPSTREAM   *
      *      BROKER FEED ROUNDS ITS OWN TOTAL INDEPENDENTLY OF US.  *
           COMPUTE WS-COMPUTED-TOTAL ROUNDED =
                   (TXN-QUANTITY * TXN-PRICE) + TXN-FEES.
           COMPUTE WS-AMOUNT-DIFF =
                   WS-COMPUTED-TOTAL - TXN-TOTAL-AMOUNT.
      *      ABS() ISN'T AVAILABLE TO US (NO INTRINSIC FUNCTIONS IN  *
      *      THIS SHOP'S COBOL), SO WE FLIP THE SIGN BY HAND.        *
           IF WS-AMOUNT-DIFF < 0
               COMPUTE WS-ABS-DIFF = WS-AMOUNT-DIFF * -1
           ELSE
               MOVE WS-AMOUNT-DIFF TO WS-ABS-DIFF
           END-IF.
           IF WS-ABS-DIFF > 0.01
               SET TXN-IS-INVALID TO TRUE
               MOVE 'TOTAL MISMATCH' TO WS-REJECT-REASON
               GO TO 1400-VALIDATE-TXN-EXIT
           END-IF.
      *      FUTURE-DATED TRADES ARE REJECTED OUTRIGHT - THERE IS   *
      *      NO "HOLD FOR TOMORROW'S RUN" QUEUE IN THIS PROGRAM,    *
      *      THE UPSTREAM FEED IS EXPECTED NOT TO SEND THEM.        *
           IF TXN-DATE > WS-RUN-DATE
               SET TXN-IS-INVALID TO TRUE
               MOVE 'FUTURE DATE' TO WS-REJECT-REASON
               GO TO 1400-VALIDATE-TXN-EXIT
           END-IF.
           PERFORM 1450-CHECK-CURRENCY THRU 1450-CHECK-CURRENCY-EXIT.
           IF TXN-IS-INVALID
               GO TO 1400-VALIDATE-TXN-EXIT
           END-IF.
           IF TXN-EXCH-RATE NOT > 0
               SET TXN-IS-INVALID TO TRUE
               MOVE 'BAD EXCH RATE' TO WS-REJECT-REASON
               GO TO 1400-VALIDATE-TXN-EXIT
           END-IF.
      *      TYPE CODE MUST BE ONE OF THE SIX RECOGNIZED VALUES -   *
      *      ANYTHING ELSE IS A FEED DEFECT, NOT A BUSINESS EVENT.  *
           IF TXN-TYPE-BUY OR TXN-TYPE-SELL OR TXN-TYPE-DIVIDEND
              OR TXN-TYPE-SPLIT OR TXN-TYPE-TRANSFER-IN
              OR TXN-TYPE-TRANSFER-OUT
               CONTINUE
           ELSE
               SET TXN-IS-INVALID TO TRUE
               MOVE 'BAD TYPE' TO WS-REJECT-REASON
           END-IF.
       1400-VALIDATE-TXN-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  1450-CHECK-CURRENCY - TXN-CURRENCY MUST BE ONE OF THE     *
      *  20 CODES THIS DASHBOARD KNOWS ABOUT.  DEFAULTS TO         *
      *  INVALID AND FLIPS TO VALID ONLY IF 1460-CHECK-ONE-CCY     *
      *  FINDS A MATCH - A TABLE THAT TURNED UP EMPTY OR CORRUPT    *
      *  FAILS CLOSED, NOT OPEN.                                    *
      *----------------------------------------------------------*
       1450-CHECK-CURRENCY.
           SET TXN-IS-INVALID TO TRUE.
           MOVE 'BAD CURRENCY' TO WS-REJECT-REASON.
           PERFORM 1460-CHECK-ONE-CCY THRU 1460-CHECK-ONE-CCY-EXIT
                   VARYING WS-CCY-SUB FROM 1 BY 1
                   UNTIL WS-CCY-SUB > 20.
       1450-CHECK-CURRENCY-EXIT.
           EXIT.
      *      ON A HIT WE FORCE THE SUBSCRIPT PAST THE TABLE LIMIT   *
      *      (21) SO THE VARYING LOOP STOPS EARLY INSTEAD OF        *
      *      CHECKING THE REMAINING CODES FOR NO REASON.            *
       1460-CHECK-ONE-CCY.
           IF TXN-CURRENCY = WS-CCY-TBL-CDE (WS-CCY-SUB)
               SET TXN-IS-VALID TO TRUE
               MOVE SPACES TO WS-REJECT-REASON
               MOVE 21 TO WS-CCY-SUB
           END-IF.
       1460-CHECK-ONE-CCY-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  1490-REJECT-TXN - WRITE ONE LINE TO THE REJECTION FILE   *
      *  FOR AN INVALID TRANSACTION.  THE REASON TEXT WAS ALREADY *
      *  SET BY WHICHEVER CHECK IN 1400-VALIDATE-TXN FAILED.      *
      *----------------------------------------------------------*
       1490-REJECT-TXN.
           MOVE TXN-ID TO ERR-TXN-ID.
           MOVE WS-REJECT-REASON TO ERR-REASON.
           WRITE ERR-RECORD.
       1490-REJECT-TXN-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2200-POST-TRANSACTION - MOVING-AVERAGE COST-BASIS REPLAY *
      *  ONLY BUY AND SELL MOVE THE ACCUMULATORS - EVERY OTHER    *
      *  VALID TYPE FALLS THROUGH TO CONTINUE (COUNTED AS         *
      *  APPLIED IN WS-GROUP-TXN-CT BY THE CALLER, NOTHING ELSE). *
      *----------------------------------------------------------*
       2200-POST-TRANSACTION.
           IF TXN-TYPE-BUY
               PERFORM 2210-POST-BUY THRU 2210-POST-BUY-EXIT
           ELSE
           IF TXN-TYPE-SELL
               PERFORM 2220-POST-SELL THRU 2220-POST-SELL-EXIT
           ELSE
               CONTINUE
           END-IF
           END-IF.
       2200-POST-TRANSACTION-EXIT.
           EXIT.
      *      A BUY ADDS ITS CONVERTED COST TO THE RUNNING TOTAL     *
      *      AND ITS SHARES TO THE RUNNING QUANTITY - THE AVERAGE    *
      *      COST PER SHARE IS NOT RECOMPUTED HERE, ONLY WHEN A      *
      *      SELL NEEDS IT (SEE 2220-POST-SELL BELOW).                *
       2210-POST-BUY.
           COMPUTE WS-BUY-COST-AMT ROUNDED =
                   TXN-TOTAL-AMOUNT * TXN-EXCH-RATE.
           ADD WS-BUY-COST-AMT TO WS-TOTAL-COST ROUNDED.
           ADD TXN-QUANTITY TO WS-TOTAL-QTY.
       2210-POST-BUY-EXIT.
           EXIT.
      *      A SELL DRAWS DOWN THE RUNNING TOTAL AT THE CURRENT      *
      *      MOVING-AVERAGE COST PER SHARE, NOT AT THE SELL'S OWN    *
      *      PRICE - THAT IS WHAT MAKES THIS A MOVING-AVERAGE COST   *
      *      BASIS REPLAY RATHER THAN A LOT-LEVEL ONE.  IF THE SELL  *
      *      WOULD TAKE THE POSITION BELOW ZERO (A FEED ORDERING     *
      *      PROBLEM OR A SHORT SALE WE DON'T SUPPORT) WE CLAMP BOTH *
      *      QTY AND COST TO ZERO AND LOG A WARNING RATHER THAN      *
      *      CARRY A NEGATIVE HOLDING FORWARD (CR10118J).             *
       2220-POST-SELL.
           IF WS-TOTAL-QTY NOT > 0
               GO TO 2220-POST-SELL-EXIT
           END-IF.
           COMPUTE WS-AVG-COST ROUNDED =
                   WS-TOTAL-COST / WS-TOTAL-QTY.
           COMPUTE WS-SELL-COST-AMT ROUNDED =
                   WS-AVG-COST * TXN-QUANTITY.
           COMPUTE WS-NEW-TOTAL-QTY =
                   WS-TOTAL-QTY - TXN-QUANTITY.
           IF WS-NEW-TOTAL-QTY < 0
               MOVE 0 TO WS-TOTAL-QTY WS-TOTAL-COST
               DISPLAY 'TXP0212W OVERSELL CLAMPED - TXN ' TXN-ID
                       ' SYMBOL ' TXN-SYMBOL
           ELSE
               SUBTRACT WS-SELL-COST-AMT FROM WS-TOTAL-COST ROUNDED
               MOVE WS-NEW-TOTAL-QTY TO WS-TOTAL-QTY
           END-IF.
       2220-POST-SELL-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2900-WRITE-HOLDING - CLOSE OUT A PORTFOLIO/SYMBOL GROUP  *
      *  A GROUP THAT ENDS AT ZERO SHARES AND NEVER HAD A VALID   *
      *  TRANSACTION APPLIED (E.G. EVERY TRANSACTION FOR IT WAS   *
      *  REJECTED) IS NOT WRITTEN AT ALL - CR10310J, AT THE       *
      *  DASHBOARD TEAM'S REQUEST, SO A FULLY CLOSED-OUT OR       *
      *  NEVER-POSTED HOLDING DOESN'T CLUTTER THE OUTPUT.          *
      *----------------------------------------------------------*
       2900-WRITE-HOLDING.
           IF WS-TOTAL-QTY = 0 AND WS-GROUP-TXN-CT = 0
               GO TO 2900-WRITE-HOLDING-EXIT
           END-IF.
           MOVE WS-BREAK-PORTFOLIO-ID TO HLD-PORTFOLIO-ID.
           MOVE WS-BREAK-SYMBOL TO HLD-SYMBOL.
           MOVE WS-TOTAL-QTY TO HLD-QUANTITY.
           MOVE WS-TOTAL-COST TO HLD-TOTAL-COST.
      *      AVG COST IS RECOMPUTED HERE RATHER THAN CARRIED        *
      *      FORWARD FROM THE LAST SELL, SINCE A GROUP THAT ENDS    *
      *      ON A RUN OF BUYS NEVER TOUCHES WS-AVG-COST AT ALL.     *
           IF WS-TOTAL-QTY > 0
               COMPUTE HLD-AVG-COST ROUNDED =
                       WS-TOTAL-COST / WS-TOTAL-QTY
           ELSE
               MOVE 0 TO HLD-AVG-COST
           END-IF.
           MOVE WS-GROUP-TXN-CT TO HLD-TXN-COUNT.
           WRITE HLD-RECORD.
       2900-WRITE-HOLDING-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  4000-CLOSE-FILES - LAST PARAGRAPH, RUN ONCE AT END OF    *
      *  JOB.  NO FILE STATUS CHECKING HERE - IF A CLOSE FAILS     *
      *  THE JOB ABENDS AND OPERATIONS SEES IT, WHICH IS WHAT WE   *
      *  WANT.                                                     *
      *----------------------------------------------------------*
       4000-CLOSE-FILES.
           CLOSE TRANSACTION-FILE HOLDINGS-MASTER REJECTION-FILE.
       4000-CLOSE-FILES-EXIT.
           EXIT.
