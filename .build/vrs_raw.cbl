       IDENTIFICATION DIVISION.
       PROGRAM-ID. VALUATION-REPORT-WRITER.
       AUTHOR. J T WHITFIELD.
       INSTALLATION. MERIDIAN FUND SERVICES INC - BATCH SYSTEMS.
       DATE-WRITTEN. 02/06/1991.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - MERIDIAN STAFF.
      *--------------------------------------------------------------*
      *  VALUATION-REPORT-WRITER  -  PRINTS THE COLUMNAR HOLDINGS   *
      *  VALUATION REPORT WITH A CONTROL BREAK ON PORTFOLIO, THE    *
      *  PENSION ACCOUNT SUMMARY SECTION, AND A TRAILER SHOWING     *
      *  TRANSACTION COUNTS AND THE GRAND TOTAL COST BASIS IN USD.  *
      *  CALLS FX-RATE-CONVERSION FOR THE USD GRAND TOTAL.          *
      *                                                              *
      *  THIS IS THE LAST STEP OF THE NIGHTLY BATCH - IT READS THE  *
      *  OUTPUT OF TXN-POSTING-ENGINE (HOLDINGS MASTER) AND         *
      *  PENSION-SUMMARY-REFRESHER (PENSION SUMMARY), PLUS THE      *
      *  REJECTION FILE AND BOTH REFERENCE FILES, AND PRODUCES ONE  *
      *  PRINT FILE.  IT WRITES NOTHING BACK TO ANY MASTER FILE.    *
      *--------------------------------------------------------------*
      *  CHANGE LOG.                                                *
      *  02/06/91  JTW  ORIGINAL PROGRAM.  R00858 CONVERSION FROM       CR10180J
      *            THE OLD MTF 858-REPORT SKELETON.                     CR10180J
      *  07/21/92  JTW  PORTFOLIO TOTAL LINE ADDED AT EACH BREAK        CR10249J
      *            PER ACCOUNTING REQUEST.                              CR10249J
      *  03/30/95  LMK  PENSION SUMMARY SECTION ADDED AFTER THE         CR10365J
      *            HOLDINGS SECTION, ONE LINE PER ACCOUNT.              CR10365J
      *  10/11/98  PDW  CENTURY WINDOWING FOR RUN-DATE DISPLAY -        CR10455J
      *            Y2K REMEDIATION.                                     CR10455J
      *  02/24/99  PDW  Y2K SIGN-OFF.  NO FURTHER DATE CHANGES NEEDED.  CR10455J
      *  04/17/01  GSN  GRAND TOTAL NOW CALLS FX-RATE-CONVERSION        CR10560J
      *            INSTEAD OF THE HARD-CODED USD RATE TABLE.            CR10560J
      *  11/05/04  JTW  TRAILER NOW COUNTS TRANSACTIONS READ,           CR10640J
      *            ACCEPTED AND REJECTED FROM THE POSTING RUN.          CR10640J
      *  06/09/07  GSN  PORTFOLIO NAME/CURRENCY AND PENSION ACCOUNT     CR10705J
      *            NAME NOW LOOKED UP FROM THE REFERENCE FILES - THE    CR10705J
      *            BREAK LINE AND PENSION LINE WERE PRINTING BLANKS.    CR10705J
      *  01/22/09  GSN  PORTFOLIO TOTAL NOW CONVERTED TO USD BY ITS     CR10740J
      *            OWN PORTFOLIO CURRENCY BEFORE ADDING TO THE GRAND    CR10740J
      *            TOTAL - PRIOR VERSION SUMMED HLD-TOTAL-COST ACROSS   CR10740J
      *            CURRENCIES AS IF EVERY PORTFOLIO WERE USD.           CR10740J
      *  01/22/09  GSN  TRAILER NOW PRINTS THE PENSION ACCOUNT COUNT    CR10741J
      *            ALONGSIDE THE TRANSACTION COUNTS PER AUDIT REQUEST.  CR10741J
      *--------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *  C01 IS THE CARRIAGE CONTROL CHANNEL FOR TOP-OF-FORM ON THE   *
      *  LINE PRINTER - 2000-WRITE-PAGE-HEADER ADVANCES TO IT AT      *
      *  EVERY PAGE BREAK SO EACH PAGE STARTS ON A FRESH FORM.        *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *  DDNAMES LINE UP WITH THE DOWNSTREAM STEPS THAT PRODUCED      *
      *  EACH FILE - HLDFILE AND REJFILE ARE TXN-POSTING-ENGINE'S     *
      *  OUTPUTS, PSUFILE IS PENSION-SUMMARY-REFRESHER'S, AND PFFILE/  *
      *  PACFILE ARE THE SAME TWO REFERENCE MASTERS THOSE PROGRAMS    *
      *  READ EARLIER IN THE NIGHT.                                   *
           SELECT HOLDINGS-MASTER-IN ASSIGN TO "HLDFILE".
           SELECT PENSION-SUMMARY-IN ASSIGN TO "PSUFILE".
           SELECT REJECTION-FILE-IN ASSIGN TO "REJFILE".
           SELECT PORTFOLIO-REFERENCE-IN ASSIGN TO "PFFILE".
           SELECT PENSION-ACCOUNT-REFERENCE-IN ASSIGN TO "PACFILE".
           SELECT VALUATION-REPORT ASSIGN TO "RPTFILE".
       DATA DIVISION.
       FILE SECTION.
      *----------------------------------------------------------*
      *  HLD-RECORD - RESTATED FROM TXN-POSTING-ENGINE'S OUTPUT   *
      *  (HOUSE HABIT - NO COPY BOOKS, EACH PROGRAM OWNS ITS OWN  *
      *  VIEW OF A RECORD IT READS).  THIS PROGRAM TREATS THE     *
      *  HOLDINGS MASTER AS READ-ONLY - IT NEVER REWRITES A       *
      *  RECORD, ONLY PRINTS FROM IT.                              *
      *----------------------------------------------------------*
       FD  HOLDINGS-MASTER-IN.
       01  HLD-RECORD.
           05  HLD-PORTFOLIO-ID              PIC X(08).
           05  HLD-SYMBOL                    PIC X(10).
           05  HLD-QUANTITY                  PIC S9(09)V9(04).
           05  HLD-AVG-COST                  PIC S9(09)V9(04).
           05  HLD-TOTAL-COST                PIC S9(11)V9(02).
           05  HLD-TXN-COUNT                 PIC 9(05).
      *----------------------------------------------------------*
      *  PSU-RECORD - RESTATED FROM PENSION-SUMMARY-REFRESHER'S   *
      *  OUTPUT.  AS OF CR10532J OVER IN THAT PROGRAM, EVERY       *
      *  ACCOUNT APPEARING IN THE VALUE-ENTRY FILE GETS ONE OF     *
      *  THESE - AN ACCOUNT WHOSE ENTRIES WERE ALL REJECTED STILL  *
      *  SHOWS UP HERE WITH ZEROES, NOT MISSING ENTIRELY.          *
      *----------------------------------------------------------*
       FD  PENSION-SUMMARY-IN.
       01  PSU-RECORD.
           05  PSU-ACCOUNT-ID                PIC X(08).
           05  PSU-LATEST-VALUE              PIC S9(11)V9(02).
           05  PSU-TOTAL-CONTRIB             PIC S9(11)V9(02).
           05  PSU-GROWTH                    PIC S9(11)V9(02).
           05  PSU-GROWTH-PCT                PIC S9(05)V9(04).
           05  PSU-ENTRY-COUNT               PIC 9(05).
      *----------------------------------------------------------*
      *  ERR-RECORD - REJECTION FILE, READ HERE ONLY TO COUNT     *
      *  REJECTED TRANSACTIONS FOR THE TRAILER (SEE CR10640J).    *
      *  ERR-REASON ITSELF IS NEVER LOOKED AT - THIS PROGRAM ONLY  *
      *  CARES HOW MANY RECORDS ARE ON THE FILE, NOT WHY.          *
      *----------------------------------------------------------*
       FD  REJECTION-FILE-IN.
       01  ERR-RECORD.
           05  ERR-TXN-ID                    PIC X(12).
           05  ERR-REASON                    PIC X(50).
      *----------------------------------------------------------*
      *  PF-RECORD - RESTATED FROM TXN-POSTING-ENGINE'S PORTFOLIO *
      *  REFERENCE INPUT.  READ HERE ONLY FOR NAME/CURRENCY TO    *
      *  PRINT ON THE PORTFOLIO BREAK LINE (SEE CR10705J).  LOADED *
      *  WHOLESALE INTO WS-PORTFOLIO-TABLE AT 1050-LOAD-PORTFOLIO- *
      *  TABLE BEFORE THE MAIN READ LOOP STARTS.                   *
      *----------------------------------------------------------*
       FD  PORTFOLIO-REFERENCE-IN.
       01  PF-RECORD.
           05  PF-ID                        PIC X(08).
           05  PF-NAME                       PIC X(30).
           05  PF-CURRENCY                   PIC X(03).
      *----------------------------------------------------------*
      *  PAC-RECORD - RESTATED FROM PENSION-SUMMARY-REFRESHER'S   *
      *  ACCOUNT REFERENCE INPUT.  READ HERE ONLY FOR THE ACCOUNT *
      *  NAME TO PRINT ON THE PENSION LINE (SEE CR10705J).         *
      *----------------------------------------------------------*
       FD  PENSION-ACCOUNT-REFERENCE-IN.
       01  PAC-RECORD.
           05  PAC-ID                        PIC X(08).
           05  PAC-NAME                      PIC X(30).
           05  PAC-CURRENCY                  PIC X(03).
      *----------------------------------------------------------*
      *  RPT-LINE - ONE 132 COLUMN PRINT LINE.  EVERY REPORT LINE *
      *  LAYOUT BELOW (HEADER, BREAK, DETAIL, TOTAL, PENSION,      *
      *  TRAILER) IS A REDEFINES OF WS-PRINT-LINE AND IS MOVED     *
      *  WHOLE INTO RPT-LINE BY 2100-WRITE-LINE JUST BEFORE THE    *
      *  WRITE - RPT-LINE ITSELF IS NEVER FORMATTED DIRECTLY.      *
      *----------------------------------------------------------*
       FD  VALUATION-REPORT.
       01  RPT-LINE                          PIC X(132).
       WORKING-STORAGE SECTION.
      *  END-OF-FILE SWITCHES - SAME ONE-88-PAIR-PER-SWITCH HOUSE    *
      *  HABIT AS EVERY OTHER PROGRAM IN THIS SUITE.                 *
       77  WS-HLD-EOF-SW                     PIC X(01) VALUE 'N'.
           88  HLD-EOF-YES                       VALUE 'Y'.
           88  HLD-EOF-NO                        VALUE 'N'.
       77  WS-PSU-EOF-SW                     PIC X(01) VALUE 'N'.
           88  PSU-EOF-YES                       VALUE 'Y'.
           88  PSU-EOF-NO                        VALUE 'N'.
      *  WS-FIRST-PF-SW STARTS 'Y' SO 0000-MAINLINE AND 3000-        *
      *  PROCESS-HOLDING KNOW NOT TO WRITE A PORTFOLIO TOTAL LINE    *
      *  FOR A PORTFOLIO THAT HASN'T STARTED YET - FLIPPED TO 'N'    *
      *  THE MOMENT THE FIRST BREAK LINE IS WRITTEN.                 *
       77  WS-FIRST-PF-SW                    PIC X(01) VALUE 'Y'.
           88  FIRST-PF-YES                      VALUE 'Y'.
           88  FIRST-PF-NO                       VALUE 'N'.
      *  PAGINATION COUNTERS AND THE FOLD-TO-A-NEW-PAGE THRESHOLD -  *
      *  55 LINES PER PAGE MATCHES THE STANDARD MERIDIAN PRINT       *
      *  FORM (6 LINES/INCH, 11 INCH FORM, LESS TOP/BOTTOM MARGIN).  *
       77  WS-LINE-COUNT                     PIC S9(04) COMP VALUE 0.
       77  WS-PAGE-COUNT                     PIC S9(04) COMP VALUE 0.
       77  WS-LINES-PER-PAGE                 PIC S9(04) COMP VALUE 55.
      *  TRAILER COUNTERS (CR10640J/CR10741J) - READ = ACCEPT +      *
      *  REJECT, ACCUMULATED BY 1100-COUNT-TRANSACTIONS BEFORE THE   *
      *  MAIN PRINT LOOP EVER STARTS.                                 *
       77  WS-TXN-READ-CT                    PIC 9(07) COMP VALUE 0.
       77  WS-TXN-ACCEPT-CT                  PIC 9(07) COMP VALUE 0.
       77  WS-TXN-REJECT-CT                  PIC 9(07) COMP VALUE 0.
       77  WS-PENSION-ACCT-CT                PIC 9(07) COMP VALUE 0.
      *  SUBSCRIPTS/COUNTS FOR THE TWO REFERENCE TABLES LOADED AT    *
      *  STARTUP - PORTFOLIO NAME/CURRENCY AND PENSION ACCOUNT NAME. *
       77  WS-PF-SUB                         PIC S9(04) COMP VALUE 0.
       77  WS-PF-COUNT                       PIC S9(04) COMP VALUE 0.
       77  WS-PAC-SUB                        PIC S9(04) COMP VALUE 0.
       77  WS-PAC-COUNT                      PIC S9(04) COMP VALUE 0.
      *  WS-RUN-DATE / WS-RUN-DATE-6 - SAME TWO-STAGE SYSTEM-DATE    *
      *  WINDOWING AS THE OTHER PROGRAMS (CR10455J) - ACCEPT GIVES   *
      *  A 6-DIGIT YYMMDD, WHICH IS THEN EXPANDED TO AN 8-DIGIT      *
      *  CCYYMMDD FOR THE REPORT HEADER'S RUN-DATE FIELD.            *
       77  WS-RUN-DATE                       PIC 9(08) VALUE 0.
       01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
           05  WS-RUN-DATE-CCYY               PIC 9(04).
           05  WS-RUN-DATE-MM                 PIC 9(02).
           05  WS-RUN-DATE-DD                 PIC 9(02).
       77  WS-RUN-DATE-6                     PIC 9(06) VALUE 0.
       01  WS-RUN-DATE-6-BRK REDEFINES WS-RUN-DATE-6.
           05  WS-RUN-DATE-6-YY               PIC 9(02).
           05  WS-RUN-DATE-6-MM               PIC 9(02).
           05  WS-RUN-DATE-6-DD               PIC 9(02).
      *  WS-BREAK-PORTFOLIO-ID / WS-PORTFOLIO-TOTAL CARRY THE        *
      *  CONTROL BREAK'S RUNNING TOTAL BETWEEN CALLS TO 3000-        *
      *  PROCESS-HOLDING.  WS-GRAND-TOTAL-USD ACCUMULATES ACROSS     *
      *  EVERY PORTFOLIO, ALL CONVERTED TO USD (CR10740J).            *
       01  WS-BREAK-PORTFOLIO-ID              PIC X(08) VALUE SPACES.
       01  WS-PORTFOLIO-TOTAL                 PIC S9(11)V9(02) VALUE 0.
       01  WS-GRAND-TOTAL-USD                 PIC S9(11)V9(02) VALUE 0.
      *  WS-FX-REQUEST - HAND-MIRRORED COPY OF FX-RATE-CONVERSION'S  *
      *  LK-FX-REQUEST LINKAGE LAYOUT (CR10560J).  MUST STAY BYTE    *
      *  FOR BYTE IN STEP WITH THAT PROGRAM'S LINKAGE SECTION SINCE  *
      *  THERE IS NO SHARED COPYBOOK FOR IT - IF FX-RATE-CONVERSION  *
      *  EVER GROWS A NEW FIELD, THIS GROUP HAS TO BE UPDATED HERE   *
      *  BY HAND TOO.                                                 *
       01  WS-FX-REQUEST.
           05  WS-FX-FUNCTION                 PIC X(01).
           05  WS-FX-AMOUNT                   PIC S9(11)V9(02).
           05  WS-FX-FROM-CCY                 PIC X(03).
           05  WS-FX-TO-CCY                   PIC X(03).
           05  WS-FX-RESP-AMOUNT              PIC S9(11)V9(02).
           05  WS-FX-RESP-STATUS              PIC X(01).
      *  WS-PORTFOLIO-TABLE - EVERY PORTFOLIO'S NAME AND BASE        *
      *  CURRENCY, LOADED ONCE AT 1050-LOAD-PORTFOLIO-TABLE AND      *
      *  SCANNED BY SUBSCRIPT AT EACH CONTROL BREAK (CR10705J).      *
      *  500 ENTRIES COVERS THE FULL PORTFOLIO MASTER WITH ROOM      *
      *  TO SPARE - THE FUND FAMILY HAS NEVER CARRIED MORE THAN      *
      *  A FEW HUNDRED ACTIVE PORTFOLIOS AT ONCE.                     *
       01  WS-PORTFOLIO-TABLE.
           05  WS-PF-ENTRY OCCURS 500 TIMES
                         INDEXED BY WS-PF-IDX.
               10  WS-PF-TBL-ID               PIC X(08).
               10  WS-PF-TBL-NAME             PIC X(30).
               10  WS-PF-TBL-CCY              PIC X(03).
      *  WS-PENSION-ACCT-TABLE - SAME IDEA FOR PENSION ACCOUNT       *
      *  NAMES (CR10705J).                                           *
       01  WS-PENSION-ACCT-TABLE.
           05  WS-PAC-ENTRY OCCURS 500 TIMES
                         INDEXED BY WS-PAC-IDX.
               10  WS-PAC-TBL-ID              PIC X(08).
               10  WS-PAC-TBL-NAME            PIC X(30).
      *  WS-LOOKUP-NAME / WS-LOOKUP-CCY - SCRATCH RETURN AREA FOR    *
      *  BOTH REFERENCE-TABLE SCANS BELOW, SHARED BY THE PORTFOLIO   *
      *  LOOKUP AND THE PENSION ACCOUNT LOOKUP SINCE THEY ARE NEVER  *
      *  NEEDED AT THE SAME TIME.                                     *
       01  WS-LOOKUP-NAME                    PIC X(30) VALUE SPACES.
       01  WS-LOOKUP-CCY                     PIC X(03) VALUE SPACES.
      *----------------------------------------------------------*
      *  WS-PRINT-LINE AND ITS SIX REDEFINES BELOW - ONE REDEFINES *
      *  PER REPORT LINE STYLE.  ONLY ONE IS "ACTIVE" AT A TIME;   *
      *  EACH PARAGRAPH THAT BUILDS A LINE MOVES SPACES TO WS-     *
      *  PRINT-LINE FIRST, THEN FILLS IN ITS OWN REDEFINES FIELDS, *
      *  SO THE PREVIOUS LINE'S LEFTOVER DATA NEVER BLEEDS INTO    *
      *  THE NEW ONE.                                               *
      *----------------------------------------------------------*
       01  WS-PRINT-LINE                     PIC X(132) VALUE SPACES.
       01  WS-PRINT-HEADER-LINE REDEFINES WS-PRINT-LINE.
           05  FILLER                        PIC X(02).
           05  PH-TITLE                      PIC X(40).
           05  FILLER                        PIC X(10).
           05  PH-LABEL-DATE                 PIC X(09).
           05  PH-RUN-DATE                   PIC X(10).
           05  PH-LABEL-PAGE                 PIC X(06).
           05  PH-PAGE-NUM                   PIC Z(4)9.
           05  FILLER                        PIC X(50).
       01  WS-PRINT-BREAK-LINE REDEFINES WS-PRINT-LINE.
           05  FILLER                        PIC X(02).
           05  PB-LABEL                      PIC X(12).
           05  PB-PORTFOLIO-ID                PIC X(08).
           05  FILLER                        PIC X(02).
           05  PB-PORTFOLIO-NAME             PIC X(30).
           05  FILLER                        PIC X(02).
           05  PB-CURRENCY                   PIC X(03).
           05  FILLER                        PIC X(73).
       01  WS-PRINT-DETAIL-LINE REDEFINES WS-PRINT-LINE.
           05  FILLER                        PIC X(04).
           05  PD-SYMBOL                     PIC X(10).
           05  FILLER                        PIC X(02).
           05  PD-QUANTITY                   PIC Z(8)9.9999.
           05  FILLER                        PIC X(02).
           05  PD-AVG-COST                   PIC Z(6)9.9999.
           05  FILLER                        PIC X(02).
           05  PD-TOTAL-COST                 PIC Z(9)9.99.
           05  FILLER                        PIC X(02).
           05  PD-TXN-COUNT                  PIC Z(4)9.
           05  FILLER                        PIC X(66).
       01  WS-PRINT-TOTAL-LINE REDEFINES WS-PRINT-LINE.
           05  FILLER                        PIC X(04).
           05  PT-LABEL                      PIC X(20).
           05  PT-TOTAL-COST                 PIC Z(9)9.99.
           05  FILLER                        PIC X(95).
       01  WS-PRINT-PENSION-LINE REDEFINES WS-PRINT-LINE.
           05  FILLER                        PIC X(02).
           05  PP-ACCOUNT-ID                  PIC X(08).
           05  FILLER                        PIC X(02).
           05  PP-ACCOUNT-NAME               PIC X(30).
           05  FILLER                        PIC X(02).
           05  PP-LATEST-VALUE               PIC Z(9)9.99.
           05  FILLER                        PIC X(02).
           05  PP-TOTAL-CONTRIB              PIC Z(9)9.99.
           05  FILLER                        PIC X(02).
           05  PP-GROWTH                     PIC Z(9)9.99.
           05  FILLER                        PIC X(02).
           05  PP-GROWTH-PCT                 PIC Z(3)9.9999.
           05  FILLER                        PIC X(02).
           05  PP-ENTRY-COUNT                PIC Z(4)9.
           05  FILLER                        PIC X(27).
       01  WS-PRINT-TRAILER-LINE REDEFINES WS-PRINT-LINE.
           05  FILLER                        PIC X(02).
           05  PX-LABEL-READ                 PIC X(18).
           05  PX-READ-CT                    PIC Z(6)9.
           05  FILLER                        PIC X(02).
           05  PX-LABEL-ACCEPT               PIC X(10).
           05  PX-ACCEPT-CT                  PIC Z(6)9.
           05  FILLER                        PIC X(02).
           05  PX-LABEL-REJECT               PIC X(10).
           05  PX-REJECT-CT                  PIC Z(6)9.
           05  FILLER                        PIC X(02).
           05  PX-LABEL-PENSION              PIC X(13).
           05  PX-PENSION-CT                 PIC Z(6)9.
           05  FILLER                        PIC X(02).
           05  PX-LABEL-GRAND                PIC X(20).
           05  PX-GRAND-TOTAL-USD            PIC Z(9)9.99.
           05  FILLER                        PIC X(10).
       PROCEDURE DIVISION.
      *----------------------------------------------------------*
      *  0000-MAINLINE - LOAD THE TWO REFERENCE TABLES AND GET    *
      *  THE TRAILER COUNTS BEFORE PRINTING A SINGLE LINE, THEN   *
      *  RUN THE HOLDINGS SECTION (CONTROL BREAK ON PORTFOLIO),   *
      *  THE PENSION SECTION, AND THE TRAILER IN THAT ORDER.      *
      *----------------------------------------------------------*
       0000-MAINLINE.
           PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
           PERFORM 1050-LOAD-PORTFOLIO-TABLE
                   THRU 1050-LOAD-PORTFOLIO-TABLE-EXIT.
           PERFORM 1060-LOAD-PENSION-ACCT-TABLE
                   THRU 1060-LOAD-PENSION-ACCT-TABLE-EXIT.
           PERFORM 1100-COUNT-TRANSACTIONS
                   THRU 1100-COUNT-TRANSACTIONS-EXIT.
           PERFORM 2000-WRITE-PAGE-HEADER
                   THRU 2000-WRITE-PAGE-HEADER-EXIT.
           PERFORM 1300-READ-HOLDING THRU 1300-READ-HOLDING-EXIT.
           PERFORM 3000-PROCESS-HOLDING THRU 3000-PROCESS-HOLDING-EXIT
                   UNTIL HLD-EOF-YES.
      *      CLOSE OUT THE LAST PORTFOLIO'S TOTAL LINE - THERE IS    *
      *      NO TRAILING BREAK RECORD TO TRIGGER IT, SO THE MAINLINE *
      *      HAS TO DO IT EXPLICITLY AFTER THE READ LOOP ENDS.       *
           IF FIRST-PF-NO
               PERFORM 3500-WRITE-PORTFOLIO-TOTAL
                       THRU 3500-WRITE-PORTFOLIO-TOTAL-EXIT
           END-IF.
           PERFORM 3600-WRITE-PENSION-SECTION
                   THRU 3600-WRITE-PENSION-SECTION-EXIT.
           PERFORM 3900-WRITE-TRAILER THRU 3900-WRITE-TRAILER-EXIT.
           PERFORM 4000-CLOSE-FILES THRU 4000-CLOSE-FILES-EXIT.
           STOP RUN.
      *----------------------------------------------------------*
      *  1000-INITIALIZE - OPEN EVERYTHING BUT THE TWO REFERENCE  *
      *  FILES (THOSE ARE OPENED AND CLOSED INSIDE THEIR OWN      *
      *  LOAD PARAGRAPHS BELOW), AND DERIVE TODAY'S RUN DATE FOR  *
      *  THE REPORT HEADER.                                        *
      *----------------------------------------------------------*
       1000-INITIALIZE.
           OPEN INPUT HOLDINGS-MASTER-IN
                INPUT PENSION-SUMMARY-IN
                INPUT REJECTION-FILE-IN.
           OPEN OUTPUT VALUATION-REPORT.
           MOVE 0 TO WS-PAGE-COUNT WS-LINE-COUNT.
           ACCEPT WS-RUN-DATE-6 FROM DATE.
      *      SAME Y2K WINDOWING RULE AS TXP.TIP02 AND PNS.TIP01 -    *
      *      YY LESS THAN 50 IS 20XX, ELSE 19XX (CR10455J).          *
           IF WS-RUN-DATE-6-YY < 50
               MOVE 20 TO WS-RUN-DATE-CCYY (1:2)
           ELSE
               MOVE 19 TO WS-RUN-DATE-CCYY (1:2)
           END-IF.
           MOVE WS-RUN-DATE-6-YY TO WS-RUN-DATE-CCYY (3:2).
           MOVE WS-RUN-DATE-6-MM TO WS-RUN-DATE-MM.
           MOVE WS-RUN-DATE-6-DD TO WS-RUN-DATE-DD.
       1000-INITIALIZE-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  1050-LOAD-PORTFOLIO-TABLE - NAME/CURRENCY LOOKUP FOR THE *
      *  PORTFOLIO BREAK LINE (SEE CR10705J).  PRIMING READ PLUS *
      *  READ-AHEAD LOOP, SAME SHAPE AS THE MAIN HOLDINGS LOOP -  *
      *  THE FILE IS OPENED AND CLOSED RIGHT HERE SINCE IT IS     *
      *  NOT NEEDED ONCE THE TABLE IS BUILT.                       *
      *----------------------------------------------------------*
       1050-LOAD-PORTFOLIO-TABLE.
           MOVE 0 TO WS-PF-COUNT.
           OPEN INPUT PORTFOLIO-REFERENCE-IN.
           READ PORTFOLIO-REFERENCE-IN
               AT END GO TO 1050-LOAD-PORTFOLIO-TABLE-EXIT
           END-READ.
       1051-LOAD-PORTFOLIO-LOOP.
           ADD 1 TO WS-PF-COUNT.
           SET WS-PF-IDX TO WS-PF-COUNT.
           MOVE PF-ID TO WS-PF-TBL-ID (WS-PF-IDX).
           MOVE PF-NAME TO WS-PF-TBL-NAME (WS-PF-IDX).
           MOVE PF-CURRENCY TO WS-PF-TBL-CCY (WS-PF-IDX).
           READ PORTFOLIO-REFERENCE-IN
               AT END GO TO 1050-LOAD-PORTFOLIO-TABLE-EXIT
           END-READ.
           GO TO 1051-LOAD-PORTFOLIO-LOOP.
       1050-LOAD-PORTFOLIO-TABLE-EXIT.
           CLOSE PORTFOLIO-REFERENCE-IN.
           EXIT.
      *----------------------------------------------------------*
      *  1060-LOAD-PENSION-ACCT-TABLE - NAME LOOKUP FOR THE       *
      *  PENSION SECTION LINE (SEE CR10705J).  SAME SHAPE AS      *
      *  1050 ABOVE, JUST A SMALLER RECORD.                        *
      *----------------------------------------------------------*
       1060-LOAD-PENSION-ACCT-TABLE.
           MOVE 0 TO WS-PAC-COUNT.
           OPEN INPUT PENSION-ACCOUNT-REFERENCE-IN.
           READ PENSION-ACCOUNT-REFERENCE-IN
               AT END GO TO 1060-LOAD-PENSION-ACCT-TABLE-EXIT
           END-READ.
       1061-LOAD-PENSION-ACCT-LOOP.
           ADD 1 TO WS-PAC-COUNT.
           SET WS-PAC-IDX TO WS-PAC-COUNT.
           MOVE PAC-ID TO WS-PAC-TBL-ID (WS-PAC-IDX).
           MOVE PAC-NAME TO WS-PAC-TBL-NAME (WS-PAC-IDX).
           READ PENSION-ACCOUNT-REFERENCE-IN
               AT END GO TO 1060-LOAD-PENSION-ACCT-TABLE-EXIT
           END-READ.
           GO TO 1061-LOAD-PENSION-ACCT-LOOP.
       1060-LOAD-PENSION-ACCT-TABLE-EXIT.
           CLOSE PENSION-ACCOUNT-REFERENCE-IN.
           EXIT.
      *----------------------------------------------------------*
      *  1100-COUNT-TRANSACTIONS - TRAILER COUNTS FOR THE         *
      *  POSTING RUN: ACCEPTED DERIVED FROM HLD-TXN-COUNT,        *
      *  REJECTED FROM THE REJECTION FILE, READ = ACCEPT+REJECT   *
      *  (CR10640J).  THE HOLDINGS FILE IS CLOSED AND RE-OPENED   *
      *  HERE SO 1300-READ-HOLDING STARTS ITS OWN PRIMING READ    *
      *  FROM THE TOP OF THE FILE, NOT PARTWAY THROUGH.            *
      *----------------------------------------------------------*
       1100-COUNT-TRANSACTIONS.
           READ HOLDINGS-MASTER-IN
               AT END GO TO 1120-COUNT-REJECTIONS
           END-READ.
       1110-COUNT-ACCEPT-LOOP.
           ADD HLD-TXN-COUNT TO WS-TXN-ACCEPT-CT.
           READ HOLDINGS-MASTER-IN
               AT END GO TO 1120-COUNT-REJECTIONS
           END-READ.
           GO TO 1110-COUNT-ACCEPT-LOOP.
       1120-COUNT-REJECTIONS.
           CLOSE HOLDINGS-MASTER-IN.
           OPEN INPUT HOLDINGS-MASTER-IN.
           READ REJECTION-FILE-IN
               AT END GO TO 1100-COUNT-TRANSACTIONS-EXIT
           END-READ.
       1130-COUNT-REJECT-LOOP.
           ADD 1 TO WS-TXN-REJECT-CT.
           READ REJECTION-FILE-IN
               AT END GO TO 1100-COUNT-TRANSACTIONS-EXIT
           END-READ.
           GO TO 1130-COUNT-REJECT-LOOP.
       1100-COUNT-TRANSACTIONS-EXIT.
           CLOSE REJECTION-FILE-IN.
           COMPUTE WS-TXN-READ-CT =
                   WS-TXN-ACCEPT-CT + WS-TXN-REJECT-CT.
           EXIT.
      *      THE MAIN PRINT LOOP'S READ - HOLDINGS-MASTER-IN IS     *
      *      STILL OPEN AND POSITIONED AT THE TOP FROM 1120 ABOVE.  *
       1300-READ-HOLDING.
           READ HOLDINGS-MASTER-IN
               AT END SET HLD-EOF-YES TO TRUE
                       GO TO 1300-READ-HOLDING-EXIT
           END-READ.
       1300-READ-HOLDING-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  3000-PROCESS-HOLDING - CONTROL BREAK ON PORTFOLIO.  A    *
      *  CHANGE IN HLD-PORTFOLIO-ID CLOSES OUT THE PRIOR          *
      *  PORTFOLIO'S TOTAL (IF THIS ISN'T THE FIRST PORTFOLIO OF  *
      *  THE RUN) AND OPENS A NEW BREAK LINE BEFORE THE DETAIL    *
      *  LINE FOR THE CURRENT RECORD IS WRITTEN.                   *
      *----------------------------------------------------------*
       3000-PROCESS-HOLDING.
           IF HLD-PORTFOLIO-ID NOT = WS-BREAK-PORTFOLIO-ID
               IF FIRST-PF-NO
                   PERFORM 3500-WRITE-PORTFOLIO-TOTAL
                           THRU 3500-WRITE-PORTFOLIO-TOTAL-EXIT
               END-IF
               PERFORM 3100-WRITE-PORTFOLIO-BREAK
                       THRU 3100-WRITE-PORTFOLIO-BREAK-EXIT
           END-IF.
           PERFORM 3200-WRITE-DETAIL-LINE
                   THRU 3200-WRITE-DETAIL-LINE-EXIT.
           ADD HLD-TOTAL-COST TO WS-PORTFOLIO-TOTAL.
           PERFORM 1300-READ-HOLDING THRU 1300-READ-HOLDING-EXIT.
       3000-PROCESS-HOLDING-EXIT.
           EXIT.
      *      NEW PORTFOLIO STARTING - RESET THE RUNNING TOTAL,       *
      *      REMEMBER THE NEW BREAK KEY, FLIP FIRST-PF-SW SO THE     *
      *      MAINLINE KNOWS A TOTAL LINE IS NOW OWED AT THE NEXT     *
      *      BREAK (OR AT END-OF-FILE), AND PRINT THE BREAK LINE     *
      *      ITSELF WITH THE PORTFOLIO'S NAME/CURRENCY LOOKED UP     *
      *      FROM THE REFERENCE TABLE (CR10705J).                    *
       3100-WRITE-PORTFOLIO-BREAK.
           MOVE HLD-PORTFOLIO-ID TO WS-BREAK-PORTFOLIO-ID.
           MOVE 0 TO WS-PORTFOLIO-TOTAL.
           SET FIRST-PF-NO TO TRUE.
           PERFORM 3110-FIND-PORTFOLIO-NAME
                   THRU 3110-FIND-PORTFOLIO-NAME-EXIT.
           MOVE SPACES TO WS-PRINT-LINE.
           MOVE 'PORTFOLIO' TO PB-LABEL.
           MOVE HLD-PORTFOLIO-ID TO PB-PORTFOLIO-ID.
           MOVE WS-LOOKUP-NAME TO PB-PORTFOLIO-NAME.
           MOVE WS-LOOKUP-CCY TO PB-CURRENCY.
           PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
       3100-WRITE-PORTFOLIO-BREAK-EXIT.
           EXIT.
      *      BLANK THE LOOKUP AREA FIRST SO A PORTFOLIO ID THAT IS    *
      *      SOMEHOW NOT ON THE REFERENCE FILE PRINTS A BLANK NAME   *
      *      AND CURRENCY INSTEAD OF WHATEVER THE LAST SUCCESSFUL    *
      *      LOOKUP LEFT BEHIND.                                      *
       3110-FIND-PORTFOLIO-NAME.
           MOVE SPACES TO WS-LOOKUP-NAME WS-LOOKUP-CCY.
           PERFORM 3120-CHECK-ONE-PORTFOLIO
                   THRU 3120-CHECK-ONE-PORTFOLIO-EXIT
                   VARYING WS-PF-SUB FROM 1 BY 1
                   UNTIL WS-PF-SUB > WS-PF-COUNT.
       3110-FIND-PORTFOLIO-NAME-EXIT.
           EXIT.
      *      MOVING WS-PF-COUNT INTO WS-PF-SUB ON A HIT FORCES THE   *
      *      VARYING SUBSCRIPT PAST THE END OF THE TABLE SO THE      *
      *      PERFORM STOPS SCANNING ONCE A MATCH IS FOUND.            *
       3120-CHECK-ONE-PORTFOLIO.
           SET WS-PF-IDX TO WS-PF-SUB.
           IF HLD-PORTFOLIO-ID = WS-PF-TBL-ID (WS-PF-IDX)
               MOVE WS-PF-TBL-NAME (WS-PF-IDX) TO WS-LOOKUP-NAME
               MOVE WS-PF-TBL-CCY (WS-PF-IDX) TO WS-LOOKUP-CCY
               MOVE WS-PF-COUNT TO WS-PF-SUB
           END-IF.
       3120-CHECK-ONE-PORTFOLIO-EXIT.
           EXIT.
      *      ONE DETAIL LINE PER HOLDING - STRAIGHT FIELD-FOR-FIELD  *
      *      MOVE FROM THE HOLDINGS MASTER RECORD INTO THE DETAIL    *
      *      LINE LAYOUT, NO EDITING OR DERIVATION.                   *
       3200-WRITE-DETAIL-LINE.
           MOVE SPACES TO WS-PRINT-LINE.
           MOVE HLD-SYMBOL TO PD-SYMBOL.
           MOVE HLD-QUANTITY TO PD-QUANTITY.
           MOVE HLD-AVG-COST TO PD-AVG-COST.
           MOVE HLD-TOTAL-COST TO PD-TOTAL-COST.
           MOVE HLD-TXN-COUNT TO PD-TXN-COUNT.
           PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
       3200-WRITE-DETAIL-LINE-EXIT.
           EXIT.
      *      PRINTS THE "PORTFOLIO TOTAL" LINE AND THEN FEEDS THAT   *
      *      SAME TOTAL INTO THE USD GRAND TOTAL VIA 3550 BELOW -    *
      *      CALLED BOTH MID-RUN (AT EACH BREAK) AND ONCE MORE AT    *
      *      END-OF-FILE FOR THE LAST PORTFOLIO ON THE FILE.         *
       3500-WRITE-PORTFOLIO-TOTAL.
           MOVE SPACES TO WS-PRINT-LINE.
           MOVE 'PORTFOLIO TOTAL' TO PT-LABEL.
           MOVE WS-PORTFOLIO-TOTAL TO PT-TOTAL-COST.
           PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
           PERFORM 3550-ADD-TO-GRAND-TOTAL
                   THRU 3550-ADD-TO-GRAND-TOTAL-EXIT.
       3500-WRITE-PORTFOLIO-TOTAL-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  3550-ADD-TO-GRAND-TOTAL - CONVERTS THE JUST-CLOSED       *
      *  PORTFOLIO'S TOTAL TO USD VIA FX-RATE-CONVERSION (SEE      *
      *  CR10740J) AND ADDS IT TO THE GRAND TOTAL.  WS-LOOKUP-CCY  *
      *  STILL HOLDS THAT PORTFOLIO'S BASE CURRENCY FROM THE       *
      *  PORTFOLIO-TABLE LOOKUP AT ITS BREAK LINE - NOTHING ELSE   *
      *  HAS TOUCHED WS-LOOKUP-CCY SINCE THEN, SO IT IS STILL      *
      *  GOOD WHEN THIS PARAGRAPH RUNS.  IF THE CALL COMES BACK    *
      *  WITH A BAD STATUS (UNKNOWN CURRENCY OR NO RATE ON FILE)   *
      *  THE GRAND TOTAL IS SIMPLY NOT INCREMENTED FOR THAT        *
      *  PORTFOLIO - THERE IS NO ERROR FILE FOR THIS REPORT TO     *
      *  WRITE TO.                                                  *
      *----------------------------------------------------------*
       3550-ADD-TO-GRAND-TOTAL.
           MOVE 'C' TO WS-FX-FUNCTION.
           MOVE WS-PORTFOLIO-TOTAL TO WS-FX-AMOUNT.
           MOVE WS-LOOKUP-CCY TO WS-FX-FROM-CCY.
           MOVE 'USD' TO WS-FX-TO-CCY.
           CALL 'FX-RATE-CONVERSION' USING WS-FX-REQUEST.
           IF WS-FX-RESP-STATUS = '0'
               ADD WS-FX-RESP-AMOUNT TO WS-GRAND-TOTAL-USD
           END-IF.
       3550-ADD-TO-GRAND-TOTAL-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  3600-WRITE-PENSION-SECTION - ONE LINE PER ACCOUNT.       *
      *  PRIMING READ PLUS READ-AHEAD LOOP OVER THE WHOLE         *
      *  PENSION SUMMARY FILE - THERE IS NO CONTROL BREAK HERE,   *
      *  JUST ONE LINE PER RECORD IN WHATEVER ORDER PENSION-      *
      *  SUMMARY-REFRESHER WROTE THEM.                              *
      *----------------------------------------------------------*
       3600-WRITE-PENSION-SECTION.
           READ PENSION-SUMMARY-IN
               AT END GO TO 3600-WRITE-PENSION-SECTION-EXIT
           END-READ.
       3610-PENSION-LOOP.
           ADD 1 TO WS-PENSION-ACCT-CT.
           PERFORM 3620-FIND-PENSION-ACCT-NAME
                   THRU 3620-FIND-PENSION-ACCT-NAME-EXIT.
           MOVE SPACES TO WS-PRINT-LINE.
           MOVE PSU-ACCOUNT-ID TO PP-ACCOUNT-ID.
           MOVE WS-LOOKUP-NAME TO PP-ACCOUNT-NAME.
           MOVE PSU-LATEST-VALUE TO PP-LATEST-VALUE.
           MOVE PSU-TOTAL-CONTRIB TO PP-TOTAL-CONTRIB.
           MOVE PSU-GROWTH TO PP-GROWTH.
           MOVE PSU-GROWTH-PCT TO PP-GROWTH-PCT.
           MOVE PSU-ENTRY-COUNT TO PP-ENTRY-COUNT.
           PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
           READ PENSION-SUMMARY-IN
               AT END GO TO 3600-WRITE-PENSION-SECTION-EXIT
           END-READ.
           GO TO 3610-PENSION-LOOP.
       3600-WRITE-PENSION-SECTION-EXIT.
           EXIT.
      *      SAME BLANK-FIRST HABIT AS 3110 ABOVE - AN ACCOUNT ID     *
      *      MISSING FROM THE PENSION ACCOUNT REFERENCE FILE PRINTS  *
      *      A BLANK NAME RATHER THAN STALE DATA.                     *
       3620-FIND-PENSION-ACCT-NAME.
           MOVE SPACES TO WS-LOOKUP-NAME.
           PERFORM 3630-CHECK-ONE-PENSION-ACCT
                   THRU 3630-CHECK-ONE-PENSION-ACCT-EXIT
                   VARYING WS-PAC-SUB FROM 1 BY 1
                   UNTIL WS-PAC-SUB > WS-PAC-COUNT.
       3620-FIND-PENSION-ACCT-NAME-EXIT.
           EXIT.
       3630-CHECK-ONE-PENSION-ACCT.
           SET WS-PAC-IDX TO WS-PAC-SUB.
           IF PSU-ACCOUNT-ID = WS-PAC-TBL-ID (WS-PAC-IDX)
               MOVE WS-PAC-TBL-NAME (WS-PAC-IDX) TO WS-LOOKUP-NAME
               MOVE WS-PAC-COUNT TO WS-PAC-SUB
           END-IF.
       3630-CHECK-ONE-PENSION-ACCT-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  3900-WRITE-TRAILER - ONE LINE SHOWING EVERY COUNT         *
      *  GATHERED AT 1100-COUNT-TRANSACTIONS PLUS THE PENSION      *
      *  ACCOUNT COUNT (ACCUMULATED DURING 3600 ABOVE) AND THE     *
      *  USD GRAND TOTAL (ACCUMULATED ACROSS EVERY 3550 CALL).     *
      *----------------------------------------------------------*
       3900-WRITE-TRAILER.
           MOVE SPACES TO WS-PRINT-LINE.
           MOVE 'TRANSACTIONS READ' TO PX-LABEL-READ.
           MOVE WS-TXN-READ-CT TO PX-READ-CT.
           MOVE 'ACCEPTED' TO PX-LABEL-ACCEPT.
           MOVE WS-TXN-ACCEPT-CT TO PX-ACCEPT-CT.
           MOVE 'REJECTED' TO PX-LABEL-REJECT.
           MOVE WS-TXN-REJECT-CT TO PX-REJECT-CT.
           MOVE 'PENSION ACCTS' TO PX-LABEL-PENSION.
           MOVE WS-PENSION-ACCT-CT TO PX-PENSION-CT.
           MOVE 'GRAND TOTAL USD' TO PX-LABEL-GRAND.
           MOVE WS-GRAND-TOTAL-USD TO PX-GRAND-TOTAL-USD.
           PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
       3900-WRITE-TRAILER-EXIT.
           EXIT.
      *      PAGE HEADER - TITLE, RUN DATE (EDITED OUT OF THE       *
      *      CCYYMMDD WORKING FIELD BUILT AT 1000-INITIALIZE), AND  *
      *      PAGE NUMBER.  CALLED ONCE AT STARTUP AND AGAIN EVERY    *
      *      TIME 2100-WRITE-LINE BELOW ROLLS OVER A PAGE.            *
       2000-WRITE-PAGE-HEADER.
           ADD 1 TO WS-PAGE-COUNT.
           MOVE SPACES TO WS-PRINT-LINE.
           MOVE 'PERSONAL FINANCE DASHBOARD VALUATION REPORT'
                   TO PH-TITLE.
           MOVE 'RUN DATE:' TO PH-LABEL-DATE.
           MOVE WS-RUN-DATE-MM TO PH-RUN-DATE (1:2).
           MOVE '/' TO PH-RUN-DATE (3:1).
           MOVE WS-RUN-DATE-DD TO PH-RUN-DATE (4:2).
           MOVE '/' TO PH-RUN-DATE (6:1).
           MOVE WS-RUN-DATE-CCYY TO PH-RUN-DATE (7:4).
           MOVE 'PAGE' TO PH-LABEL-PAGE.
           MOVE WS-PAGE-COUNT TO PH-PAGE-NUM.
           PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
       2000-WRITE-PAGE-HEADER-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2100-WRITE-LINE - THE ONE PLACE IN THE WHOLE PROGRAM     *
      *  THAT ACTUALLY WRITES A PRINT RECORD.  EVERY OTHER        *
      *  PARAGRAPH BUILDS WS-PRINT-LINE AND PERFORMS THIS ONE TO   *
      *  GET IT ONTO THE REPORT.  PAGE OVERFLOW IS CHECKED AFTER   *
      *  THE WRITE, NOT BEFORE, SO THE LINE JUST WRITTEN IS        *
      *  ALWAYS COUNTED TOWARD ITS OWN PAGE BEFORE THE ROLLOVER    *
      *  TEST RUNS.                                                 *
      *----------------------------------------------------------*
       2100-WRITE-LINE.
           MOVE WS-PRINT-LINE TO RPT-LINE.
           WRITE RPT-LINE.
           ADD 1 TO WS-LINE-COUNT.
           IF WS-LINE-COUNT > WS-LINES-PER-PAGE
               MOVE 0 TO WS-LINE-COUNT
               PERFORM 2000-WRITE-PAGE-HEADER
                       THRU 2000-WRITE-PAGE-HEADER-EXIT
           END-IF.
       2100-WRITE-LINE-EXIT.
           EXIT.
      *      END OF RUN - CLOSE WHAT IS STILL OPEN.  REJECTION-     *
      *      FILE-IN, PORTFOLIO-REFERENCE-IN AND PENSION-ACCOUNT-   *
      *      REFERENCE-IN WERE ALL ALREADY CLOSED INSIDE THEIR OWN  *
      *      LOAD/COUNT PARAGRAPHS ABOVE.                            *
       4000-CLOSE-FILES.
           CLOSE HOLDINGS-MASTER-IN PENSION-SUMMARY-IN
                 VALUATION-REPORT.
       4000-CLOSE-FILES-EXIT.
           EXIT.
