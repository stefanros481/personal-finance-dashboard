       IDENTIFICATION DIVISION.
       PROGRAM-ID. PENSION-SUMMARY-REFRESHER.
       AUTHOR. L M KOWALSKI.
       INSTALLATION. MERIDIAN FUND SERVICES INC - BATCH SYSTEMS.
       DATE-WRITTEN. 05/22/1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - MERIDIAN STAFF.
      *--------------------------------------------------------------*
      *  PENSION-SUMMARY-REFRESHER  -  VALIDATES MONTHLY PENSION     *
      *  ACCOUNT VALUE ENTRIES AND REFRESHES THE PER-ACCOUNT GROWTH *
      *  SUMMARY (LATEST VALUE, TOTAL CONTRIBUTIONS, GROWTH AMOUNT  *
      *  AND GROWTH PERCENTAGE) FOR THE DASHBOARD VALUATION REPORT. *
      *                                                              *
      *  INPUT MUST ALREADY BE SORTED ASCENDING ON ACCOUNT ID/ENTRY *
      *  DATE BY THE DRIVING JCL STEP, SAME AS TXP.TIP02 - NEITHER   *
      *  PROGRAM IN THIS SUITE SORTS ITS OWN INPUT.                   *
      *--------------------------------------------------------------*
      *  CHANGE LOG.                                                *
      *  05/22/89  LMK  ORIGINAL PROGRAM.  TIP01 CONVERSION FROM        CR10089J
      *            THE OLD DVRA DIVIDEND-REFRESHER SKELETON.            CR10089J
      *  08/14/90  LMK  REJECT DUPLICATE-DATE ENTRIES PER ACCOUNTANT    CR10130J
      *            REQUEST - PRIOR VERSION SUMMED THEM.                 CR10130J
      *  02/03/94  PDW  GROWTH-PCT SUPPRESSED WHEN CONTRIB IS ZERO -    CR10340J
      *            DIVIDE-BY-ZERO ABEND FIXED ON ACCOUNT PAC00419.      CR10340J
      *  10/11/98  PDW  CENTURY WINDOWING FOR ENTRY-DATE COMPARE        CR10455J
      *            AGAINST RUN DATE - Y2K REMEDIATION.                  CR10455J
      *  02/24/99  PDW  Y2K SIGN-OFF.  NO FURTHER DATE CHANGES NEEDED.  CR10455J
      *  03/19/02  GSN  LATEST-VALUE NOW TRACKS GREATEST DATE, NOT      CR10530J
      *            LAST RECORD READ, AFTER OUT-OF-ORDER FEED FOUND.     CR10530J
      *  02/11/03  RJH  WS-DATE-SEEN-TABLE WIDENED FROM 50 TO 500       CR10531J
      *            ENTRIES TO MATCH WS-PF-ENTRY / WS-PAC-ENTRY SIZING - CR10531J
      *            LONG-LIVED ACCOUNTS PAST 50 ENTRIES WERE NO LONGER   CR10531J
      *            CHECKED FOR DUPLICATE DATES.  ALSO SPLIT THE         CR10531J
      *            GROWTH-PCT GUARD SO A NEGATIVE TOTAL-CONTRIB NO      CR10531J
      *            LONGER PRODUCES A PERCENT FIGURE.                    CR10531J
      *  03/04/03  RJH  2900-WRITE-SUMMARY NO LONGER SKIPS THE ACCOUNT  CR10532J
      *            BREAK WHEN EVERY ENTRY WAS REJECTED - AUDIT FOUND    CR10532J
      *            ACCOUNTS WITH ALL DUPLICATE/FUTURE-DATED ENTRIES     CR10532J
      *            WERE DROPPED FROM THE SUMMARY FILE ENTIRELY INSTEAD  CR10532J
      *            OF GETTING A ZERO-VALUE LINE.                        CR10532J
      *--------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *  UPSI-0 CARRIED OVER FROM THE TIP SKELETON FOR A FUTURE TEST- *
      *  RUN MODE - NOT WIRED TO ANYTHING BELOW TODAY.  SEE THE SAME  *
      *  NOTE IN TXP.TIP02.                                            *
       SPECIAL-NAMES.
           UPSI-0 IS WS-TEST-RUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *  DDNAMES MATCH THE PENSION STEP OF THE NIGHTLY REFRESH JCL.   *
           SELECT PENSION-VALUE-FILE ASSIGN TO "PENFILE".
           SELECT PENSION-ACCOUNT-REFERENCE ASSIGN TO "PACFILE".
           SELECT PENSION-SUMMARY-FILE ASSIGN TO "PSUFILE".
       DATA DIVISION.
       FILE SECTION.
      *----------------------------------------------------------*
      *  PEN-RECORD - ONE MONTHLY VALUE ENTRY FOR AN ACCOUNT      *
      *  FEED ARRIVES PRE-SORTED ACCOUNT-ID/ENTRY-DATE - THAT      *
      *  ORDER LETS US TELL WHICH ENTRY WAS "LATEST" WITHOUT       *
      *  KEEPING THE WHOLE GROUP IN A TABLE, BUT SEE CR10530J -    *
      *  WE STILL COMPARE DATES RATHER THAN JUST TAKING THE LAST   *
      *  RECORD, SINCE A PRIOR OUT-OF-ORDER FEED PROVED THE SORT   *
      *  CAN'T ALWAYS BE TRUSTED BLINDLY.                           *
      *----------------------------------------------------------*
       FD  PENSION-VALUE-FILE.
       01  PEN-RECORD.
           05  PEN-ACCOUNT-ID                PIC X(08).
           05  PEN-ENTRY-DATE                PIC 9(08).
           05  PEN-VALUE                     PIC S9(11)V9(02).
           05  PEN-CONTRIB                   PIC S9(09)V9(02).
       01  PEN-DATE-BRK REDEFINES PEN-ENTRY-DATE.
           05  PEN-DATE-CCYY                 PIC 9(04).
           05  PEN-DATE-MM                   PIC 9(02).
           05  PEN-DATE-DD                   PIC 9(02).
      *----------------------------------------------------------*
      *  PAC-RECORD - PENSION ACCOUNT REFERENCE MASTER            *
      *  LOADED WHOLE INTO WS-PAC-TABLE BEFORE THE VALUE FILE IS  *
      *  TOUCHED, SAME PATTERN AS TXP.TIP02'S PORTFOLIO LOAD.      *
      *----------------------------------------------------------*
       FD  PENSION-ACCOUNT-REFERENCE.
       01  PAC-RECORD.
           05  PAC-ID                        PIC X(08).
           05  PAC-NAME                      PIC X(30).
           05  PAC-CURRENCY                  PIC X(03).
      *      PAC-ID-VIEW SPLITS THE ACCOUNT ID INTO ITS PREFIX      *
      *      (PLAN TYPE - '401' / 'IRA' / ETC) AND SUFFIX (THE       *
      *      SEQUENCE NUMBER WITHIN THAT PLAN TYPE) FOR THE          *
      *      ACCOUNT-LOOKUP REPORTS - NOT USED BY THIS PROGRAM,      *
      *      CARRIED HERE SO THE COPYBOOK-STYLE LAYOUT MATCHES       *
      *      WHAT VRS.R00858 EXPECTS WHEN IT READS THIS SAME         *
      *      RECORD SHAPE.                                            *
       01  PAC-ID-VIEW REDEFINES PAC-RECORD.
           05  PAC-ID-PREFIX                 PIC X(03).
           05  PAC-ID-SUFFIX                 PIC X(05).
           05  FILLER                        PIC X(33).
      *----------------------------------------------------------*
      *  PSU-RECORD - ONE GROWTH SUMMARY PER ACCOUNT, BREAK ORDER *
      *  WRITTEN BY 2900-WRITE-SUMMARY AT EVERY ACCOUNT BREAK -   *
      *  SEE CR10532J, EVERY ACCOUNT THAT APPEARS IN THE VALUE     *
      *  FILE GETS A LINE HERE NOW, EVEN IF ALL OF ITS ENTRIES     *
      *  WERE REJECTED.                                            *
      *----------------------------------------------------------*
       FD  PENSION-SUMMARY-FILE.
       01  PSU-RECORD.
           05  PSU-ACCOUNT-ID                PIC X(08).
           05  PSU-LATEST-VALUE              PIC S9(11)V9(02).
           05  PSU-TOTAL-CONTRIB             PIC S9(11)V9(02).
           05  PSU-GROWTH                    PIC S9(11)V9(02).
           05  PSU-GROWTH-PCT                PIC S9(05)V9(04).
           05  PSU-ENTRY-COUNT               PIC 9(05).
      *      PSU-AMOUNT-VIEW GROUPS THE THREE MONEY FIELDS TOGETHER *
      *      FOR THE DASHBOARD EXTRACT JOB, WHICH MOVES THEM AS A    *
      *      BLOCK RATHER THAN FIELD BY FIELD - KEPT IN SYNC BY      *
      *      HAND WITH PSU-RECORD ABOVE.                              *
       01  PSU-AMOUNT-VIEW REDEFINES PSU-RECORD.
           05  FILLER                        PIC X(08).
           05  PSU-AMOUNT-AREA.
               10  PSU-AMT-LATEST             PIC S9(11)V9(02).
               10  PSU-AMT-CONTRIB            PIC S9(11)V9(02).
               10  PSU-AMT-GROWTH             PIC S9(11)V9(02).
           05  FILLER                        PIC X(14).
       WORKING-STORAGE SECTION.
      *  END-OF-FILE / FIRST-ACCOUNT / ENTRY-VALID SWITCHES - SAME    *
      *  READ-AHEAD CONTROL-BREAK SHAPE AS TXP.TIP02, ONE 88-LEVEL    *
      *  PAIR PER SWITCH SO THE PROCEDURE DIVISION NEVER COMPARES     *
      *  THE RAW X(01) VALUE DIRECTLY.                                 *
       77  WS-PEN-EOF-SW                     PIC X(01) VALUE 'N'.
           88  PEN-EOF-YES                       VALUE 'Y'.
           88  PEN-EOF-NO                        VALUE 'N'.
       77  WS-FIRST-ACCT-SW                  PIC X(01) VALUE 'Y'.
           88  FIRST-ACCT-YES                    VALUE 'Y'.
           88  FIRST-ACCT-NO                     VALUE 'N'.
       77  WS-ENTRY-VALID-SW                 PIC X(01) VALUE 'Y'.
           88  ENTRY-IS-VALID                    VALUE 'Y'.
           88  ENTRY-IS-INVALID                   VALUE 'N'.
      *  SUBSCRIPTS AND COUNTERS ARE ALL COMP, SAME CONVENTION AS     *
      *  TXP.TIP02 - THIS PROGRAM ALSO WALKS THE FULL VALUE FEED      *
      *  EVERY NIGHT.                                                  *
       77  WS-PAC-SUB                        PIC S9(04) COMP VALUE 0.
       77  WS-PAC-COUNT                      PIC S9(04) COMP VALUE 0.
       77  WS-ENTRY-READ-CT                  PIC 9(07) COMP VALUE 0.
       77  WS-ENTRY-ACCEPT-CT                PIC 9(07) COMP VALUE 0.
       77  WS-ACCT-WRITTEN-CT                PIC 9(07) COMP VALUE 0.
      *  WS-RUN-DATE - TODAY'S DATE, DERIVED AT 1000-INITIALIZE THE   *
      *  SAME WAY AS TXP.TIP02 (CR10455J).  USED ONLY AS THE CUTOFF   *
      *  FOR THE FUTURE-ENTRY CHECK IN 1500-VALIDATE-ENTRY.            *
       77  WS-RUN-DATE                       PIC 9(08) VALUE 0.
       77  WS-RUN-DATE-6                     PIC 9(06) VALUE 0.
       01  WS-RUN-DATE-6-BRK REDEFINES WS-RUN-DATE-6.
           05  WS-RUN-DATE-6-YY               PIC 9(02).
           05  WS-RUN-DATE-6-MM               PIC 9(02).
           05  WS-RUN-DATE-6-DD               PIC 9(02).
      *  WS-BREAK-ACCOUNT-ID - THE ACCOUNT CURRENTLY BEING           *
      *  SUMMARIZED, COMPARED AGAINST EACH INCOMING PEN-ACCOUNT-ID    *
      *  TO DETECT THE CONTROL BREAK.                                  *
       01  WS-BREAK-ACCOUNT-ID               PIC X(08) VALUE SPACES.
      *  WS-PENSUM-ACCUM - THE RUNNING FIGURES FOR THE ACCOUNT IN     *
      *  PROGRESS.  WS-LATEST-VALUE/WS-LATEST-DATE TOGETHER TRACK     *
      *  THE HIGHEST ENTRY-DATE SEEN SO FAR FOR THIS ACCOUNT - NOT    *
      *  SIMPLY THE MOST RECENTLY READ RECORD (CR10530J).  RESET AT  *
      *  EVERY BREAK BY 2100-START-NEW-ACCOUNT.                        *
       01  WS-PENSUM-ACCUM.
           05  WS-LATEST-VALUE                PIC S9(11)V9(02) VALUE 0.
           05  WS-LATEST-DATE                 PIC 9(08) VALUE 0.
           05  WS-TOTAL-CONTRIB               PIC S9(11)V9(02) VALUE 0.
           05  WS-GROWTH                      PIC S9(11)V9(02) VALUE 0.
           05  WS-GROWTH-PCT                  PIC S9(05)V9(04) VALUE 0.
           05  WS-ENTRY-COUNT                 PIC 9(05) COMP VALUE 0.
      *  WS-DATE-SEEN-TABLE - EVERY ACCEPTED ENTRY-DATE FOR THE       *
      *  ACCOUNT IN PROGRESS, SO 1550-CHECK-ONE-DATE CAN CATCH A      *
      *  DUPLICATE-DATE ENTRY ANYWHERE IN THE GROUP, NOT JUST         *
      *  AGAINST THE ONE IMMEDIATELY BEFORE IT.  SIZED AT 500 TO      *
      *  MATCH WS-PF-ENTRY / WS-PAC-ENTRY ELSEWHERE IN THIS SUITE     *
      *  (CR10531J - IT USED TO BE 50, WHICH SILENTLY STOPPED         *
      *  CATCHING DUPLICATES ON LONG-LIVED ACCOUNTS).                  *
       01  WS-DATE-SEEN-TABLE.
           05  WS-DATE-SEEN-ENTRY OCCURS 500 TIMES
                           INDEXED BY WS-DATE-IDX
                           PIC 9(08) VALUE 0.
       01  WS-DATE-SEEN-COUNT                PIC S9(04) COMP VALUE 0.
      *  WS-PAC-TABLE - WHOLE PENSION ACCOUNT MASTER IN CORE, LOADED  *
      *  AT 1100-LOAD-ACCOUNT-TABLE.  NOT ACTUALLY SEARCHED BY THIS   *
      *  PROGRAM TODAY - SAME STORY AS WS-PORTFOLIO-TABLE IN          *
      *  TXP.TIP02, HELD IN RESERVE FOR A FUTURE ACCOUNT-CURRENCY     *
      *  CROSS-CHECK.                                                  *
       01  WS-PAC-TABLE.
           05  WS-PAC-ENTRY OCCURS 500 TIMES
                           INDEXED BY WS-PAC-IDX.
               10  WS-PAC-TBL-ID              PIC X(08).
               10  WS-PAC-TBL-NAME            PIC X(30).
               10  WS-PAC-TBL-CCY             PIC X(03).
       PROCEDURE DIVISION.
      *----------------------------------------------------------*
      *  0000-MAINLINE - LOAD THE ACCOUNT MASTER, THEN REPLAY THE *
      *  VALUE FEED ONE ACCOUNT AT A TIME.  THE LAST ACCOUNT IS   *
      *  WRITTEN AFTER THE LOOP EXITS FOR THE SAME REASON AS      *
      *  TXP.TIP02 - THE BREAK TEST ONLY FIRES ON THE FIRST        *
      *  RECORD OF THE *NEXT* ACCOUNT.                              *
      *----------------------------------------------------------*
       0000-MAINLINE.
           PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
           PERFORM 1100-LOAD-ACCOUNT-TABLE
                   THRU 1100-LOAD-ACCOUNT-TABLE-EXIT.
           PERFORM 1300-READ-ENTRY THRU 1300-READ-ENTRY-EXIT.
           PERFORM 2000-PROCESS-ENTRY THRU 2000-PROCESS-ENTRY-EXIT
                   UNTIL PEN-EOF-YES.
           IF FIRST-ACCT-NO
               PERFORM 2900-WRITE-SUMMARY THRU 2900-WRITE-SUMMARY-EXIT
           END-IF.
           PERFORM 4000-CLOSE-FILES THRU 4000-CLOSE-FILES-EXIT.
           STOP RUN.
      *----------------------------------------------------------*
      *  1000-INITIALIZE - OPEN FILES, DERIVE TODAY'S DATE IN      *
      *  CCYYMMDD THE SAME WAY AS TXP.TIP02 (CR10455J) FOR THE     *
      *  FUTURE-ENTRY CHECK BELOW.                                  *
      *----------------------------------------------------------*
       1000-INITIALIZE.
           OPEN INPUT PENSION-VALUE-FILE
                INPUT PENSION-ACCOUNT-REFERENCE.
           OPEN OUTPUT PENSION-SUMMARY-FILE.
           ACCEPT WS-RUN-DATE-6 FROM DATE.
           IF WS-RUN-DATE-6-YY < 50
               MOVE 20 TO WS-RUN-DATE (1:2)
           ELSE
               MOVE 19 TO WS-RUN-DATE (1:2)
           END-IF.
           MOVE WS-RUN-DATE-6-YY TO WS-RUN-DATE (3:2).
           MOVE WS-RUN-DATE-6-MM TO WS-RUN-DATE (5:2).
           MOVE WS-RUN-DATE-6-DD TO WS-RUN-DATE (7:2).
       1000-INITIALIZE-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  1100-LOAD-ACCOUNT-TABLE - PRIMING READ PLUS READ-AHEAD    *
      *  LOOP, SAME SHAPE AS TXP.TIP02'S PORTFOLIO LOAD.  THE       *
      *  ACCOUNT MASTER IS CLOSED AS SOON AS IT IS IN CORE.          *
      *----------------------------------------------------------*
       1100-LOAD-ACCOUNT-TABLE.
           MOVE 0 TO WS-PAC-COUNT.
           READ PENSION-ACCOUNT-REFERENCE
               AT END GO TO 1100-LOAD-ACCOUNT-TABLE-EXIT
           END-READ.
       1110-LOAD-ACCOUNT-LOOP.
           ADD 1 TO WS-PAC-COUNT.
           SET WS-PAC-IDX TO WS-PAC-COUNT.
           MOVE PAC-ID TO WS-PAC-TBL-ID (WS-PAC-IDX).
           MOVE PAC-NAME TO WS-PAC-TBL-NAME (WS-PAC-IDX).
           MOVE PAC-CURRENCY TO WS-PAC-TBL-CCY (WS-PAC-IDX).
           READ PENSION-ACCOUNT-REFERENCE
               AT END GO TO 1100-LOAD-ACCOUNT-TABLE-EXIT
           END-READ.
           GO TO 1110-LOAD-ACCOUNT-LOOP.
       1100-LOAD-ACCOUNT-TABLE-EXIT.
           CLOSE PENSION-ACCOUNT-REFERENCE.
           EXIT.
      *----------------------------------------------------------*
      *  1300-READ-ENTRY - ONE READ OF THE VALUE FEED.  USED AS    *
      *  BOTH THE PRIMING READ IN 0000-MAINLINE AND THE READ-      *
      *  AHEAD AT THE BOTTOM OF 2000-PROCESS-ENTRY.                 *
      *----------------------------------------------------------*
       1300-READ-ENTRY.
           READ PENSION-VALUE-FILE
               AT END SET PEN-EOF-YES TO TRUE
                       GO TO 1300-READ-ENTRY-EXIT
           END-READ.
           ADD 1 TO WS-ENTRY-READ-CT.
       1300-READ-ENTRY-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2000-PROCESS-ENTRY - ONE PASS OF THE MAIN LOOP.  CHECKS   *
      *  FOR AN ACCOUNT BREAK FIRST (WRITING THE PRIOR ACCOUNT'S   *
      *  SUMMARY AND STARTING A NEW ONE IF SO), THEN VALIDATES     *
      *  THE CURRENT ENTRY AND ACCUMULATES IT IF IT PASSES.         *
      *----------------------------------------------------------*
       2000-PROCESS-ENTRY.
           IF PEN-ACCOUNT-ID NOT = WS-BREAK-ACCOUNT-ID
               IF FIRST-ACCT-NO
                   PERFORM 2900-WRITE-SUMMARY
                           THRU 2900-WRITE-SUMMARY-EXIT
               END-IF
               PERFORM 2100-START-NEW-ACCOUNT
                       THRU 2100-START-NEW-ACCOUNT-EXIT
           END-IF.
           PERFORM 1500-VALIDATE-ENTRY THRU 1500-VALIDATE-ENTRY-EXIT.
      *      AN INVALID ENTRY (DUPLICATE DATE OR FUTURE DATE) IS     *
      *      SIMPLY DROPPED - THERE IS NO REJECTION FILE FOR THIS    *
      *      PROGRAM THE WAY TXP.TIP02 HAS ONE, BECAUSE THE          *
      *      DASHBOARD TEAM ONLY EVER ASKED FOR A SILENT SKIP HERE   *
      *      (CR10130J).                                              *
           IF ENTRY-IS-VALID
               PERFORM 2200-ACCUMULATE-ENTRY
                       THRU 2200-ACCUMULATE-ENTRY-EXIT
               ADD 1 TO WS-ENTRY-ACCEPT-CT
           END-IF.
           PERFORM 1300-READ-ENTRY THRU 1300-READ-ENTRY-EXIT.
       2000-PROCESS-ENTRY-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2100-START-NEW-ACCOUNT - RESET THE RUNNING FIGURES FOR   *
      *  THE ACCOUNT WE ARE ABOUT TO ENTER, INCLUDING THE DATE-    *
      *  SEEN TABLE - DUPLICATE DATES ARE ONLY CHECKED WITHIN ONE  *
      *  ACCOUNT'S ENTRIES, NOT ACROSS ACCOUNTS.                    *
      *----------------------------------------------------------*
       2100-START-NEW-ACCOUNT.
           MOVE PEN-ACCOUNT-ID TO WS-BREAK-ACCOUNT-ID.
           MOVE 0 TO WS-LATEST-VALUE WS-LATEST-DATE.
           MOVE 0 TO WS-TOTAL-CONTRIB WS-ENTRY-COUNT.
           MOVE 0 TO WS-DATE-SEEN-COUNT.
           SET FIRST-ACCT-NO TO TRUE.
       2100-START-NEW-ACCOUNT-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  1500-VALIDATE-ENTRY - DUPLICATE DATE AND FUTURE DATE     *
      *  CHECKS FOR THE CURRENT ACCOUNT GROUP.  FUTURE DATE IS     *
      *  CHECKED FIRST AND EXITS IMMEDIATELY - NO POINT SCANNING   *
      *  THE DATE-SEEN TABLE FOR AN ENTRY WE ARE GOING TO REJECT   *
      *  ANYWAY.                                                    *
      *----------------------------------------------------------*
       1500-VALIDATE-ENTRY.
           SET ENTRY-IS-VALID TO TRUE.
           IF PEN-ENTRY-DATE > WS-RUN-DATE
               SET ENTRY-IS-INVALID TO TRUE
               GO TO 1500-VALIDATE-ENTRY-EXIT
           END-IF.
           SET WS-DATE-IDX TO 1.
           PERFORM 1550-CHECK-ONE-DATE THRU 1550-CHECK-ONE-DATE-EXIT
                   VARYING WS-DATE-IDX FROM 1 BY 1
                   UNTIL WS-DATE-IDX > WS-DATE-SEEN-COUNT.
       1500-VALIDATE-ENTRY-EXIT.
           EXIT.
      *      UNLIKE THE CURRENCY TABLE SEARCH IN TXP.TIP02, THIS     *
      *      LOOP DOES NOT SHORT-CIRCUIT ON A HIT - IT IS CHEAP      *
      *      ENOUGH (AT MOST WS-DATE-SEEN-COUNT ENTRIES, NEVER MORE  *
      *      THAN 500) TO JUST RUN THE FULL SCAN EVERY TIME.          *
       1550-CHECK-ONE-DATE.
           IF PEN-ENTRY-DATE = WS-DATE-SEEN-ENTRY (WS-DATE-IDX)
               SET ENTRY-IS-INVALID TO TRUE
           END-IF.
       1550-CHECK-ONE-DATE-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2200-ACCUMULATE-ENTRY - ADD TO RUNNING CONTRIB TOTAL AND *
      *  KEEP LATEST-VALUE AS THE ENTRY WITH THE GREATEST DATE.   *
      *  THE WS-ENTRY-COUNT NOT > 500 GUARD BELOW IS A TABLE-     *
      *  OVERFLOW BACKSTOP, NOT A BUSINESS RULE - IT SHOULD NEVER *
      *  ACTUALLY TRIP SINCE THE TABLE WAS WIDENED TO 500 TO      *
      *  COVER EVERY REALISTIC ACCOUNT (CR10531J), BUT IF IT EVER *
      *  DOES, WE STOP RECORDING NEW DATES RATHER THAN SUBSCRIPT  *
      *  OUT OF BOUNDS.                                            *
      *----------------------------------------------------------*
       2200-ACCUMULATE-ENTRY.
           ADD 1 TO WS-ENTRY-COUNT.
           ADD PEN-CONTRIB TO WS-TOTAL-CONTRIB.
           IF WS-ENTRY-COUNT NOT > 500
               SET WS-DATE-IDX TO WS-ENTRY-COUNT
               MOVE PEN-ENTRY-DATE TO WS-DATE-SEEN-ENTRY (WS-DATE-IDX)
               ADD 1 TO WS-DATE-SEEN-COUNT
           END-IF.
      *      THIS IS THE CR10530J FIX - WE COMPARE EVERY ACCEPTED    *
      *      ENTRY'S DATE AGAINST THE HIGHEST SEEN SO FAR, RATHER    *
      *      THAN ASSUMING THE LAST RECORD READ FOR THE ACCOUNT IS   *
      *      NECESSARILY THE LATEST ONE.                              *
           IF PEN-ENTRY-DATE > WS-LATEST-DATE
               MOVE PEN-ENTRY-DATE TO WS-LATEST-DATE
               MOVE PEN-VALUE TO WS-LATEST-VALUE
           END-IF.
       2200-ACCUMULATE-ENTRY-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2800-COMPUTE-GROWTH - GROWTH AMOUNT, SUPPRESSED TO ZERO  *
      *  WHEN CONTRIB IS ZERO (SEE CR10340J).  GROWTH-PCT IS      *
      *  FURTHER HELD TO ZERO UNLESS CONTRIB IS STRICTLY          *
      *  POSITIVE - A NEGATIVE TOTAL CONTRIB MAKES THE PERCENT    *
      *  MEANINGLESS (SEE CR10531J).                              *
      *----------------------------------------------------------*
       2800-COMPUTE-GROWTH.
           MOVE 0 TO WS-GROWTH WS-GROWTH-PCT.
      *      THIS GUARD COVERS TWO SEPARATE CASES: NO VALID ENTRY    *
      *      WAS EVER ACCUMULATED (WS-LATEST-DATE STILL ZERO), OR    *
      *      THE ACCOUNT HAS EXACTLY ZERO TOTAL CONTRIBUTIONS -      *
      *      EITHER WAY GROWTH AND GROWTH-PCT BOTH STAY ZERO AND WE  *
      *      LEAVE BEFORE TOUCHING THE DIVIDE BELOW.                  *
           IF WS-LATEST-DATE = 0 OR WS-TOTAL-CONTRIB = 0
               GO TO 2800-COMPUTE-GROWTH-EXIT
           END-IF.
           COMPUTE WS-GROWTH ROUNDED =
                   WS-LATEST-VALUE - WS-TOTAL-CONTRIB.
      *      GROWTH-PCT GETS ITS OWN, STRICTER GUARD - A NEGATIVE    *
      *      TOTAL-CONTRIB IS A VALID BUSINESS STATE (MORE WAS       *
      *      WITHDRAWN THAN EVER CONTRIBUTED) BUT DIVIDING GROWTH    *
      *      BY A NEGATIVE NUMBER PRODUCES A PERCENT THAT READS      *
      *      BACKWARDS ON THE REPORT, SO WE LEAVE IT AT ZERO         *
      *      INSTEAD (CR10531J).                                     *
           IF WS-TOTAL-CONTRIB > 0
               COMPUTE WS-GROWTH-PCT ROUNDED =
                       (WS-GROWTH / WS-TOTAL-CONTRIB) * 100
           END-IF.
       2800-COMPUTE-GROWTH-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  2900-WRITE-SUMMARY - ONE PSU-RECORD PER ACCOUNT BREAK,   *
      *  REGARDLESS OF HOW MANY ENTRIES FOR THE ACCOUNT PASSED    *
      *  1500-VALIDATE-ENTRY.  AN ACCOUNT WHOSE ENTRIES WERE ALL  *
      *  REJECTED STILL GETS A LINE - LATEST-VALUE, TOTAL-CONTRIB *
      *  AND GROWTH ALL COME OUT ZERO BECAUSE 2100-START-NEW-     *
      *  ACCOUNT INITIALIZED THEM AND NOTHING ACCUMULATED INTO    *
      *  THEM (SEE CR10532J - THIS USED TO SKIP THE WRITE).       *
      *----------------------------------------------------------*
       2900-WRITE-SUMMARY.
           PERFORM 2800-COMPUTE-GROWTH THRU 2800-COMPUTE-GROWTH-EXIT.
           MOVE WS-BREAK-ACCOUNT-ID TO PSU-ACCOUNT-ID.
           MOVE WS-LATEST-VALUE TO PSU-LATEST-VALUE.
           MOVE WS-TOTAL-CONTRIB TO PSU-TOTAL-CONTRIB.
           MOVE WS-GROWTH TO PSU-GROWTH.
           MOVE WS-GROWTH-PCT TO PSU-GROWTH-PCT.
           MOVE WS-ENTRY-COUNT TO PSU-ENTRY-COUNT.
           WRITE PSU-RECORD.
           ADD 1 TO WS-ACCT-WRITTEN-CT.
       2900-WRITE-SUMMARY-EXIT.
           EXIT.
      *----------------------------------------------------------*
      *  4000-CLOSE-FILES - LAST PARAGRAPH, RUN ONCE AT END OF    *
      *  JOB.  NO FILE STATUS CHECKING - A FAILED CLOSE ABENDS     *
      *  THE JOB AND OPERATIONS PICKS IT UP FROM THERE.             *
      *----------------------------------------------------------*
       4000-CLOSE-FILES.
           CLOSE PENSION-VALUE-FILE PENSION-SUMMARY-FILE.
       4000-CLOSE-FILES-EXIT.
           EXIT.
