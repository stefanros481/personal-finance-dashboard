000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PENSION-SUMMARY-REFRESHER.
000300 AUTHOR. L M KOWALSKI.
000400 INSTALLATION. MERIDIAN FUND SERVICES INC - BATCH SYSTEMS.
000500 DATE-WRITTEN. 05/22/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - MERIDIAN STAFF.
000800*--------------------------------------------------------------*
000900*  PENSION-SUMMARY-REFRESHER  -  VALIDATES MONTHLY PENSION     *
001000*  ACCOUNT VALUE ENTRIES AND REFRESHES THE PER-ACCOUNT GROWTH *
001100*  SUMMARY (LATEST VALUE, TOTAL CONTRIBUTIONS, GROWTH AMOUNT  *
001200*  AND GROWTH PERCENTAGE) FOR THE DASHBOARD VALUATION REPORT. *
001300*                                                              *
001400*  INPUT MUST ALREADY BE SORTED ASCENDING ON ACCOUNT ID/ENTRY *
001500*  DATE BY THE DRIVING JCL STEP, SAME AS TXP.TIP02 - NEITHER   *
001600*  PROGRAM IN THIS SUITE SORTS ITS OWN INPUT.                   *
001700*--------------------------------------------------------------*
001800*  CHANGE LOG.                                                *
001900*  05/22/89  LMK  ORIGINAL PROGRAM.  TIP01 CONVERSION FROM        CR10089J
002000*            THE OLD DVRA DIVIDEND-REFRESHER SKELETON.            CR10089J
002100*  08/14/90  LMK  REJECT DUPLICATE-DATE ENTRIES PER ACCOUNTANT    CR10130J
002200*            REQUEST - PRIOR VERSION SUMMED THEM.                 CR10130J
002300*  02/03/94  PDW  GROWTH-PCT SUPPRESSED WHEN CONTRIB IS ZERO -    CR10340J
002400*            DIVIDE-BY-ZERO ABEND FIXED ON ACCOUNT PAC00419.      CR10340J
002500*  10/11/98  PDW  CENTURY WINDOWING FOR ENTRY-DATE COMPARE        CR10455J
002600*            AGAINST RUN DATE - Y2K REMEDIATION.                  CR10455J
002700*  02/24/99  PDW  Y2K SIGN-OFF.  NO FURTHER DATE CHANGES NEEDED.  CR10455J
002800*  03/19/02  GSN  LATEST-VALUE NOW TRACKS GREATEST DATE, NOT      CR10530J
002900*            LAST RECORD READ, AFTER OUT-OF-ORDER FEED FOUND.     CR10530J
003000*  02/11/03  RJH  WS-DATE-SEEN-TABLE WIDENED FROM 50 TO 500       CR10531J
003100*            ENTRIES TO MATCH WS-PF-ENTRY / WS-PAC-ENTRY SIZING - CR10531J
003200*            LONG-LIVED ACCOUNTS PAST 50 ENTRIES WERE NO LONGER   CR10531J
003300*            CHECKED FOR DUPLICATE DATES.  ALSO SPLIT THE         CR10531J
003400*            GROWTH-PCT GUARD SO A NEGATIVE TOTAL-CONTRIB NO      CR10531J
003500*            LONGER PRODUCES A PERCENT FIGURE.                    CR10531J
003600*  03/04/03  RJH  2900-WRITE-SUMMARY NO LONGER SKIPS THE ACCOUNT  CR10532J
003700*            BREAK WHEN EVERY ENTRY WAS REJECTED - AUDIT FOUND    CR10532J
003800*            ACCOUNTS WITH ALL DUPLICATE/FUTURE-DATED ENTRIES     CR10532J
003900*            WERE DROPPED FROM THE SUMMARY FILE ENTIRELY INSTEAD  CR10532J
004000*            OF GETTING A ZERO-VALUE LINE.                        CR10532J
004100*--------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400*  UPSI-0 CARRIED OVER FROM THE TIP SKELETON FOR A FUTURE TEST- *
004500*  RUN MODE - NOT WIRED TO ANYTHING BELOW TODAY.  SEE THE SAME  *
004600*  NOTE IN TXP.TIP02.                                            *
004700 SPECIAL-NAMES.
004800     UPSI-0 IS WS-TEST-RUN-SWITCH.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*  DDNAMES MATCH THE PENSION STEP OF THE NIGHTLY REFRESH JCL.   *
005200     SELECT PENSION-VALUE-FILE ASSIGN TO "PENFILE".
005300     SELECT PENSION-ACCOUNT-REFERENCE ASSIGN TO "PACFILE".
005400     SELECT PENSION-SUMMARY-FILE ASSIGN TO "PSUFILE".
005500 DATA DIVISION.
005600 FILE SECTION.
005700*----------------------------------------------------------*
005800*  PEN-RECORD - ONE MONTHLY VALUE ENTRY FOR AN ACCOUNT      *
005900*  FEED ARRIVES PRE-SORTED ACCOUNT-ID/ENTRY-DATE - THAT      *
006000*  ORDER LETS US TELL WHICH ENTRY WAS "LATEST" WITHOUT       *
006100*  KEEPING THE WHOLE GROUP IN A TABLE, BUT SEE CR10530J -    *
006200*  WE STILL COMPARE DATES RATHER THAN JUST TAKING THE LAST   *
006300*  RECORD, SINCE A PRIOR OUT-OF-ORDER FEED PROVED THE SORT   *
006400*  CAN'T ALWAYS BE TRUSTED BLINDLY.                           *
006500*----------------------------------------------------------*
006600 FD  PENSION-VALUE-FILE.
006700 01  PEN-RECORD.
006800     05  PEN-ACCOUNT-ID                PIC X(08).
006900     05  PEN-ENTRY-DATE                PIC 9(08).
007000     05  PEN-VALUE                     PIC S9(11)V9(02).
007100     05  PEN-CONTRIB                   PIC S9(09)V9(02).
007200 01  PEN-DATE-BRK REDEFINES PEN-ENTRY-DATE.
007300     05  PEN-DATE-CCYY                 PIC 9(04).
007400     05  PEN-DATE-MM                   PIC 9(02).
007500     05  PEN-DATE-DD                   PIC 9(02).
007600*----------------------------------------------------------*
007700*  PAC-RECORD - PENSION ACCOUNT REFERENCE MASTER            *
007800*  LOADED WHOLE INTO WS-PAC-TABLE BEFORE THE VALUE FILE IS  *
007900*  TOUCHED, SAME PATTERN AS TXP.TIP02'S PORTFOLIO LOAD.      *
008000*----------------------------------------------------------*
008100 FD  PENSION-ACCOUNT-REFERENCE.
008200 01  PAC-RECORD.
008300     05  PAC-ID                        PIC X(08).
008400     05  PAC-NAME                      PIC X(30).
008500     05  PAC-CURRENCY                  PIC X(03).
008600*      PAC-ID-VIEW SPLITS THE ACCOUNT ID INTO ITS PREFIX      *
008700*      (PLAN TYPE - '401' / 'IRA' / ETC) AND SUFFIX (THE       *
008800*      SEQUENCE NUMBER WITHIN THAT PLAN TYPE) FOR THE          *
008900*      ACCOUNT-LOOKUP REPORTS - NOT USED BY THIS PROGRAM,      *
009000*      CARRIED HERE SO THE COPYBOOK-STYLE LAYOUT MATCHES       *
009100*      WHAT VRS.R00858 EXPECTS WHEN IT READS THIS SAME         *
009200*      RECORD SHAPE.                                            *
009300 01  PAC-ID-VIEW REDEFINES PAC-RECORD.
009400     05  PAC-ID-PREFIX                 PIC X(03).
009500     05  PAC-ID-SUFFIX                 PIC X(05).
009600     05  FILLER                        PIC X(33).
009700*----------------------------------------------------------*
009800*  PSU-RECORD - ONE GROWTH SUMMARY PER ACCOUNT, BREAK ORDER *
009900*  WRITTEN BY 2900-WRITE-SUMMARY AT EVERY ACCOUNT BREAK -   *
010000*  SEE CR10532J, EVERY ACCOUNT THAT APPEARS IN THE VALUE     *
010100*  FILE GETS A LINE HERE NOW, EVEN IF ALL OF ITS ENTRIES     *
010200*  WERE REJECTED.                                            *
010300*----------------------------------------------------------*
010400 FD  PENSION-SUMMARY-FILE.
010500 01  PSU-RECORD.
010600     05  PSU-ACCOUNT-ID                PIC X(08).
010700     05  PSU-LATEST-VALUE              PIC S9(11)V9(02).
010800     05  PSU-TOTAL-CONTRIB             PIC S9(11)V9(02).
010900     05  PSU-GROWTH                    PIC S9(11)V9(02).
011000     05  PSU-GROWTH-PCT                PIC S9(05)V9(04).
011100     05  PSU-ENTRY-COUNT               PIC 9(05).
011200*      PSU-AMOUNT-VIEW GROUPS THE THREE MONEY FIELDS TOGETHER *
011300*      FOR THE DASHBOARD EXTRACT JOB, WHICH MOVES THEM AS A    *
011400*      BLOCK RATHER THAN FIELD BY FIELD - KEPT IN SYNC BY      *
011500*      HAND WITH PSU-RECORD ABOVE.                              *
011600 01  PSU-AMOUNT-VIEW REDEFINES PSU-RECORD.
011700     05  FILLER                        PIC X(08).
011800     05  PSU-AMOUNT-AREA.
011900         10  PSU-AMT-LATEST             PIC S9(11)V9(02).
012000         10  PSU-AMT-CONTRIB            PIC S9(11)V9(02).
012100         10  PSU-AMT-GROWTH             PIC S9(11)V9(02).
012200     05  FILLER                        PIC X(14).
012300 WORKING-STORAGE SECTION.
012400*  END-OF-FILE / FIRST-ACCOUNT / ENTRY-VALID SWITCHES - SAME    *
012500*  READ-AHEAD CONTROL-BREAK SHAPE AS TXP.TIP02, ONE 88-LEVEL    *
012600*  PAIR PER SWITCH SO THE PROCEDURE DIVISION NEVER COMPARES     *
012700*  THE RAW X(01) VALUE DIRECTLY.                                 *
012800 77  WS-PEN-EOF-SW                     PIC X(01) VALUE 'N'.
012900     88  PEN-EOF-YES                       VALUE 'Y'.
013000     88  PEN-EOF-NO                        VALUE 'N'.
013100 77  WS-FIRST-ACCT-SW                  PIC X(01) VALUE 'Y'.
013200     88  FIRST-ACCT-YES                    VALUE 'Y'.
013300     88  FIRST-ACCT-NO                     VALUE 'N'.
013400 77  WS-ENTRY-VALID-SW                 PIC X(01) VALUE 'Y'.
013500     88  ENTRY-IS-VALID                    VALUE 'Y'.
013600     88  ENTRY-IS-INVALID                   VALUE 'N'.
013700*  SUBSCRIPTS AND COUNTERS ARE ALL COMP, SAME CONVENTION AS     *
013800*  TXP.TIP02 - THIS PROGRAM ALSO WALKS THE FULL VALUE FEED      *
013900*  EVERY NIGHT.                                                  *
014000 77  WS-PAC-SUB                        PIC S9(04) COMP VALUE 0.
014100 77  WS-PAC-COUNT                      PIC S9(04) COMP VALUE 0.
014200 77  WS-ENTRY-READ-CT                  PIC 9(07) COMP VALUE 0.
014300 77  WS-ENTRY-ACCEPT-CT                PIC 9(07) COMP VALUE 0.
014400 77  WS-ACCT-WRITTEN-CT                PIC 9(07) COMP VALUE 0.
014500*  WS-RUN-DATE - TODAY'S DATE, DERIVED AT 1000-INITIALIZE THE   *
014600*  SAME WAY AS TXP.TIP02 (CR10455J).  USED ONLY AS THE CUTOFF   *
014700*  FOR THE FUTURE-ENTRY CHECK IN 1500-VALIDATE-ENTRY.            *
014800 77  WS-RUN-DATE                       PIC 9(08) VALUE 0.
014900 77  WS-RUN-DATE-6                     PIC 9(06) VALUE 0.
015000 01  WS-RUN-DATE-6-BRK REDEFINES WS-RUN-DATE-6.
015100     05  WS-RUN-DATE-6-YY               PIC 9(02).
015200     05  WS-RUN-DATE-6-MM               PIC 9(02).
015300     05  WS-RUN-DATE-6-DD               PIC 9(02).
015400*  WS-BREAK-ACCOUNT-ID - THE ACCOUNT CURRENTLY BEING           *
015500*  SUMMARIZED, COMPARED AGAINST EACH INCOMING PEN-ACCOUNT-ID    *
015600*  TO DETECT THE CONTROL BREAK.                                  *
015700 01  WS-BREAK-ACCOUNT-ID               PIC X(08) VALUE SPACES.
015800*  WS-PENSUM-ACCUM - THE RUNNING FIGURES FOR THE ACCOUNT IN     *
015900*  PROGRESS.  WS-LATEST-VALUE/WS-LATEST-DATE TOGETHER TRACK     *
016000*  THE HIGHEST ENTRY-DATE SEEN SO FAR FOR THIS ACCOUNT - NOT    *
016100*  SIMPLY THE MOST RECENTLY READ RECORD (CR10530J).  RESET AT  *
016200*  EVERY BREAK BY 2100-START-NEW-ACCOUNT.                        *
016300 01  WS-PENSUM-ACCUM.
016400     05  WS-LATEST-VALUE                PIC S9(11)V9(02) VALUE 0.
016500     05  WS-LATEST-DATE                 PIC 9(08) VALUE 0.
016600     05  WS-TOTAL-CONTRIB               PIC S9(11)V9(02) VALUE 0.
016700     05  WS-GROWTH                      PIC S9(11)V9(02) VALUE 0.
016800     05  WS-GROWTH-PCT                  PIC S9(05)V9(04) VALUE 0.
016900     05  WS-ENTRY-COUNT                 PIC 9(05) COMP VALUE 0.
017000*  WS-DATE-SEEN-TABLE - EVERY ACCEPTED ENTRY-DATE FOR THE       *
017100*  ACCOUNT IN PROGRESS, SO 1550-CHECK-ONE-DATE CAN CATCH A      *
017200*  DUPLICATE-DATE ENTRY ANYWHERE IN THE GROUP, NOT JUST         *
017300*  AGAINST THE ONE IMMEDIATELY BEFORE IT.  SIZED AT 500 TO      *
017400*  MATCH WS-PF-ENTRY / WS-PAC-ENTRY ELSEWHERE IN THIS SUITE     *
017500*  (CR10531J - IT USED TO BE 50, WHICH SILENTLY STOPPED         *
017600*  CATCHING DUPLICATES ON LONG-LIVED ACCOUNTS).                  *
017700 01  WS-DATE-SEEN-TABLE.
017800     05  WS-DATE-SEEN-ENTRY OCCURS 500 TIMES
017900                     INDEXED BY WS-DATE-IDX
018000                     PIC 9(08) VALUE 0.
018100 01  WS-DATE-SEEN-COUNT                PIC S9(04) COMP VALUE 0.
018200*  WS-PAC-TABLE - WHOLE PENSION ACCOUNT MASTER IN CORE, LOADED  *
018300*  AT 1100-LOAD-ACCOUNT-TABLE.  NOT ACTUALLY SEARCHED BY THIS   *
018400*  PROGRAM TODAY - SAME STORY AS WS-PORTFOLIO-TABLE IN          *
018500*  TXP.TIP02, HELD IN RESERVE FOR A FUTURE ACCOUNT-CURRENCY     *
018600*  CROSS-CHECK.                                                  *
018700 01  WS-PAC-TABLE.
018800     05  WS-PAC-ENTRY OCCURS 500 TIMES
018900                     INDEXED BY WS-PAC-IDX.
019000         10  WS-PAC-TBL-ID              PIC X(08).
019100         10  WS-PAC-TBL-NAME            PIC X(30).
019200         10  WS-PAC-TBL-CCY             PIC X(03).
019300 PROCEDURE DIVISION.
019400*----------------------------------------------------------*
019500*  0000-MAINLINE - LOAD THE ACCOUNT MASTER, THEN REPLAY THE *
019600*  VALUE FEED ONE ACCOUNT AT A TIME.  THE LAST ACCOUNT IS   *
019700*  WRITTEN AFTER THE LOOP EXITS FOR THE SAME REASON AS      *
019800*  TXP.TIP02 - THE BREAK TEST ONLY FIRES ON THE FIRST        *
019900*  RECORD OF THE *NEXT* ACCOUNT.                              *
020000*----------------------------------------------------------*
020100 0000-MAINLINE.
020200     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
020300     PERFORM 1100-LOAD-ACCOUNT-TABLE
020400             THRU 1100-LOAD-ACCOUNT-TABLE-EXIT.
020500     PERFORM 1300-READ-ENTRY THRU 1300-READ-ENTRY-EXIT.
020600     PERFORM 2000-PROCESS-ENTRY THRU 2000-PROCESS-ENTRY-EXIT
020700             UNTIL PEN-EOF-YES.
020800     IF FIRST-ACCT-NO
020900         PERFORM 2900-WRITE-SUMMARY THRU 2900-WRITE-SUMMARY-EXIT
021000     END-IF.
021100     PERFORM 4000-CLOSE-FILES THRU 4000-CLOSE-FILES-EXIT.
021200     STOP RUN.
021300*----------------------------------------------------------*
021400*  1000-INITIALIZE - OPEN FILES, DERIVE TODAY'S DATE IN      *
021500*  CCYYMMDD THE SAME WAY AS TXP.TIP02 (CR10455J) FOR THE     *
021600*  FUTURE-ENTRY CHECK BELOW.                                  *
021700*----------------------------------------------------------*
021800 1000-INITIALIZE.
021900     OPEN INPUT PENSION-VALUE-FILE
022000          INPUT PENSION-ACCOUNT-REFERENCE.
022100     OPEN OUTPUT PENSION-SUMMARY-FILE.
022200     ACCEPT WS-RUN-DATE-6 FROM DATE.
022300     IF WS-RUN-DATE-6-YY < 50
022400         MOVE 20 TO WS-RUN-DATE (1:2)
022500     ELSE
022600         MOVE 19 TO WS-RUN-DATE (1:2)
022700     END-IF.
022800     MOVE WS-RUN-DATE-6-YY TO WS-RUN-DATE (3:2).
022900     MOVE WS-RUN-DATE-6-MM TO WS-RUN-DATE (5:2).
023000     MOVE WS-RUN-DATE-6-DD TO WS-RUN-DATE (7:2).
023100 1000-INITIALIZE-EXIT.
023200     EXIT.
023300*----------------------------------------------------------*
023400*  1100-LOAD-ACCOUNT-TABLE - PRIMING READ PLUS READ-AHEAD    *
023500*  LOOP, SAME SHAPE AS TXP.TIP02'S PORTFOLIO LOAD.  THE       *
023600*  ACCOUNT MASTER IS CLOSED AS SOON AS IT IS IN CORE.          *
023700*----------------------------------------------------------*
023800 1100-LOAD-ACCOUNT-TABLE.
023900     MOVE 0 TO WS-PAC-COUNT.
024000     READ PENSION-ACCOUNT-REFERENCE
024100         AT END GO TO 1100-LOAD-ACCOUNT-TABLE-EXIT
024200     END-READ.
024300 1110-LOAD-ACCOUNT-LOOP.
024400     ADD 1 TO WS-PAC-COUNT.
024500     SET WS-PAC-IDX TO WS-PAC-COUNT.
024600     MOVE PAC-ID TO WS-PAC-TBL-ID (WS-PAC-IDX).
024700     MOVE PAC-NAME TO WS-PAC-TBL-NAME (WS-PAC-IDX).
024800     MOVE PAC-CURRENCY TO WS-PAC-TBL-CCY (WS-PAC-IDX).
024900     READ PENSION-ACCOUNT-REFERENCE
025000         AT END GO TO 1100-LOAD-ACCOUNT-TABLE-EXIT
025100     END-READ.
025200     GO TO 1110-LOAD-ACCOUNT-LOOP.
025300 1100-LOAD-ACCOUNT-TABLE-EXIT.
025400     CLOSE PENSION-ACCOUNT-REFERENCE.
025500     EXIT.
025600*----------------------------------------------------------*
025700*  1300-READ-ENTRY - ONE READ OF THE VALUE FEED.  USED AS    *
025800*  BOTH THE PRIMING READ IN 0000-MAINLINE AND THE READ-      *
025900*  AHEAD AT THE BOTTOM OF 2000-PROCESS-ENTRY.                 *
026000*----------------------------------------------------------*
026100 1300-READ-ENTRY.
026200     READ PENSION-VALUE-FILE
026300         AT END SET PEN-EOF-YES TO TRUE
026400                 GO TO 1300-READ-ENTRY-EXIT
026500     END-READ.
026600     ADD 1 TO WS-ENTRY-READ-CT.
026700 1300-READ-ENTRY-EXIT.
026800     EXIT.
026900*----------------------------------------------------------*
027000*  2000-PROCESS-ENTRY - ONE PASS OF THE MAIN LOOP.  CHECKS   *
027100*  FOR AN ACCOUNT BREAK FIRST (WRITING THE PRIOR ACCOUNT'S   *
027200*  SUMMARY AND STARTING A NEW ONE IF SO), THEN VALIDATES     *
027300*  THE CURRENT ENTRY AND ACCUMULATES IT IF IT PASSES.         *
027400*----------------------------------------------------------*
027500 2000-PROCESS-ENTRY.
027600     IF PEN-ACCOUNT-ID NOT = WS-BREAK-ACCOUNT-ID
027700         IF FIRST-ACCT-NO
027800             PERFORM 2900-WRITE-SUMMARY
027900                     THRU 2900-WRITE-SUMMARY-EXIT
028000         END-IF
028100         PERFORM 2100-START-NEW-ACCOUNT
028200                 THRU 2100-START-NEW-ACCOUNT-EXIT
028300     END-IF.
028400     PERFORM 1500-VALIDATE-ENTRY THRU 1500-VALIDATE-ENTRY-EXIT.
028500*      AN INVALID ENTRY (DUPLICATE DATE OR FUTURE DATE) IS     *
028600*      SIMPLY DROPPED - THERE IS NO REJECTION FILE FOR THIS    *
028700*      PROGRAM THE WAY TXP.TIP02 HAS ONE, BECAUSE THE          *
028800*      DASHBOARD TEAM ONLY EVER ASKED FOR A SILENT SKIP HERE   *
028900*      (CR10130J).                                              *
029000     IF ENTRY-IS-VALID
029100         PERFORM 2200-ACCUMULATE-ENTRY
029200                 THRU 2200-ACCUMULATE-ENTRY-EXIT
029300         ADD 1 TO WS-ENTRY-ACCEPT-CT
029400     END-IF.
029500     PERFORM 1300-READ-ENTRY THRU 1300-READ-ENTRY-EXIT.
029600 2000-PROCESS-ENTRY-EXIT.
029700     EXIT.
029800*----------------------------------------------------------*
029900*  2100-START-NEW-ACCOUNT - RESET THE RUNNING FIGURES FOR   *
030000*  THE ACCOUNT WE ARE ABOUT TO ENTER, INCLUDING THE DATE-    *
030100*  SEEN TABLE - DUPLICATE DATES ARE ONLY CHECKED WITHIN ONE  *
030200*  ACCOUNT'S ENTRIES, NOT ACROSS ACCOUNTS.                    *
030300*----------------------------------------------------------*
030400 2100-START-NEW-ACCOUNT.
030500     MOVE PEN-ACCOUNT-ID TO WS-BREAK-ACCOUNT-ID.
030600     MOVE 0 TO WS-LATEST-VALUE WS-LATEST-DATE.
030700     MOVE 0 TO WS-TOTAL-CONTRIB WS-ENTRY-COUNT.
030800     MOVE 0 TO WS-DATE-SEEN-COUNT.
030900     SET FIRST-ACCT-NO TO TRUE.
031000 2100-START-NEW-ACCOUNT-EXIT.
031100     EXIT.
031200*----------------------------------------------------------*
031300*  1500-VALIDATE-ENTRY - DUPLICATE DATE AND FUTURE DATE     *
031400*  CHECKS FOR THE CURRENT ACCOUNT GROUP.  FUTURE DATE IS     *
031500*  CHECKED FIRST AND EXITS IMMEDIATELY - NO POINT SCANNING   *
031600*  THE DATE-SEEN TABLE FOR AN ENTRY WE ARE GOING TO REJECT   *
031700*  ANYWAY.                                                    *
031800*----------------------------------------------------------*
031900 1500-VALIDATE-ENTRY.
032000     SET ENTRY-IS-VALID TO TRUE.
032100     IF PEN-ENTRY-DATE > WS-RUN-DATE
032200         SET ENTRY-IS-INVALID TO TRUE
032300         GO TO 1500-VALIDATE-ENTRY-EXIT
032400     END-IF.
032500     SET WS-DATE-IDX TO 1.
032600     PERFORM 1550-CHECK-ONE-DATE THRU 1550-CHECK-ONE-DATE-EXIT
032700             VARYING WS-DATE-IDX FROM 1 BY 1
032800             UNTIL WS-DATE-IDX > WS-DATE-SEEN-COUNT.
032900 1500-VALIDATE-ENTRY-EXIT.
033000     EXIT.
033100*      UNLIKE THE CURRENCY TABLE SEARCH IN TXP.TIP02, THIS     *
033200*      LOOP DOES NOT SHORT-CIRCUIT ON A HIT - IT IS CHEAP      *
033300*      ENOUGH (AT MOST WS-DATE-SEEN-COUNT ENTRIES, NEVER MORE  *
033400*      THAN 500) TO JUST RUN THE FULL SCAN EVERY TIME.          *
033500 1550-CHECK-ONE-DATE.
033600     IF PEN-ENTRY-DATE = WS-DATE-SEEN-ENTRY (WS-DATE-IDX)
033700         SET ENTRY-IS-INVALID TO TRUE
033800     END-IF.
033900 1550-CHECK-ONE-DATE-EXIT.
034000     EXIT.
034100*----------------------------------------------------------*
034200*  2200-ACCUMULATE-ENTRY - ADD TO RUNNING CONTRIB TOTAL AND *
034300*  KEEP LATEST-VALUE AS THE ENTRY WITH THE GREATEST DATE.   *
034400*  THE WS-ENTRY-COUNT NOT > 500 GUARD BELOW IS A TABLE-     *
034500*  OVERFLOW BACKSTOP, NOT A BUSINESS RULE - IT SHOULD NEVER *
034600*  ACTUALLY TRIP SINCE THE TABLE WAS WIDENED TO 500 TO      *
034700*  COVER EVERY REALISTIC ACCOUNT (CR10531J), BUT IF IT EVER *
034800*  DOES, WE STOP RECORDING NEW DATES RATHER THAN SUBSCRIPT  *
034900*  OUT OF BOUNDS.                                            *
035000*----------------------------------------------------------*
035100 2200-ACCUMULATE-ENTRY.
035200     ADD 1 TO WS-ENTRY-COUNT.
035300     ADD PEN-CONTRIB TO WS-TOTAL-CONTRIB.
035400     IF WS-ENTRY-COUNT NOT > 500
035500         SET WS-DATE-IDX TO WS-ENTRY-COUNT
035600         MOVE PEN-ENTRY-DATE TO WS-DATE-SEEN-ENTRY (WS-DATE-IDX)
035700         ADD 1 TO WS-DATE-SEEN-COUNT
035800     END-IF.
035900*      THIS IS THE CR10530J FIX - WE COMPARE EVERY ACCEPTED    *
036000*      ENTRY'S DATE AGAINST THE HIGHEST SEEN SO FAR, RATHER    *
036100*      THAN ASSUMING THE LAST RECORD READ FOR THE ACCOUNT IS   *
036200*      NECESSARILY THE LATEST ONE.                              *
036300     IF PEN-ENTRY-DATE > WS-LATEST-DATE
036400         MOVE PEN-ENTRY-DATE TO WS-LATEST-DATE
036500         MOVE PEN-VALUE TO WS-LATEST-VALUE
036600     END-IF.
036700 2200-ACCUMULATE-ENTRY-EXIT.
036800     EXIT.
036900*----------------------------------------------------------*
037000*  2800-COMPUTE-GROWTH - GROWTH AMOUNT, SUPPRESSED TO ZERO  *
037100*  WHEN CONTRIB IS ZERO (SEE CR10340J).  GROWTH-PCT IS      *
037200*  FURTHER HELD TO ZERO UNLESS CONTRIB IS STRICTLY          *
037300*  POSITIVE - A NEGATIVE TOTAL CONTRIB MAKES THE PERCENT    *
037400*  MEANINGLESS (SEE CR10531J).                              *
037500*----------------------------------------------------------*
037600 2800-COMPUTE-GROWTH.
037700     MOVE 0 TO WS-GROWTH WS-GROWTH-PCT.
037800*      THIS GUARD COVERS TWO SEPARATE CASES: NO VALID ENTRY    *
037900*      WAS EVER ACCUMULATED (WS-LATEST-DATE STILL ZERO), OR    *
038000*      THE ACCOUNT HAS EXACTLY ZERO TOTAL CONTRIBUTIONS -      *
038100*      EITHER WAY GROWTH AND GROWTH-PCT BOTH STAY ZERO AND WE  *
038200*      LEAVE BEFORE TOUCHING THE DIVIDE BELOW.                  *
038300     IF WS-LATEST-DATE = 0 OR WS-TOTAL-CONTRIB = 0
038400         GO TO 2800-COMPUTE-GROWTH-EXIT
038500     END-IF.
038600     COMPUTE WS-GROWTH ROUNDED =
038700             WS-LATEST-VALUE - WS-TOTAL-CONTRIB.
038800*      GROWTH-PCT GETS ITS OWN, STRICTER GUARD - A NEGATIVE    *
038900*      TOTAL-CONTRIB IS A VALID BUSINESS STATE (MORE WAS       *
039000*      WITHDRAWN THAN EVER CONTRIBUTED) BUT DIVIDING GROWTH    *
039100*      BY A NEGATIVE NUMBER PRODUCES A PERCENT THAT READS      *
039200*      BACKWARDS ON THE REPORT, SO WE LEAVE IT AT ZERO         *
039300*      INSTEAD (CR10531J).                                     *
039400     IF WS-TOTAL-CONTRIB > 0
039500         COMPUTE WS-GROWTH-PCT ROUNDED =
039600                 (WS-GROWTH / WS-TOTAL-CONTRIB) * 100
039700     END-IF.
039800 2800-COMPUTE-GROWTH-EXIT.
039900     EXIT.
040000*----------------------------------------------------------*
040100*  2900-WRITE-SUMMARY - ONE PSU-RECORD PER ACCOUNT BREAK,   *
040200*  REGARDLESS OF HOW MANY ENTRIES FOR THE ACCOUNT PASSED    *
040300*  1500-VALIDATE-ENTRY.  AN ACCOUNT WHOSE ENTRIES WERE ALL  *
040400*  REJECTED STILL GETS A LINE - LATEST-VALUE, TOTAL-CONTRIB *
040500*  AND GROWTH ALL COME OUT ZERO BECAUSE 2100-START-NEW-     *
040600*  ACCOUNT INITIALIZED THEM AND NOTHING ACCUMULATED INTO    *
040700*  THEM (SEE CR10532J - THIS USED TO SKIP THE WRITE).       *
040800*----------------------------------------------------------*
040900 2900-WRITE-SUMMARY.
041000     PERFORM 2800-COMPUTE-GROWTH THRU 2800-COMPUTE-GROWTH-EXIT.
041100     MOVE WS-BREAK-ACCOUNT-ID TO PSU-ACCOUNT-ID.
041200     MOVE WS-LATEST-VALUE TO PSU-LATEST-VALUE.
041300     MOVE WS-TOTAL-CONTRIB TO PSU-TOTAL-CONTRIB.
041400     MOVE WS-GROWTH TO PSU-GROWTH.
041500     MOVE WS-GROWTH-PCT TO PSU-GROWTH-PCT.
041600     MOVE WS-ENTRY-COUNT TO PSU-ENTRY-COUNT.
041700     WRITE PSU-RECORD.
041800     ADD 1 TO WS-ACCT-WRITTEN-CT.
041900 2900-WRITE-SUMMARY-EXIT.
042000     EXIT.
042100*----------------------------------------------------------*
042200*  4000-CLOSE-FILES - LAST PARAGRAPH, RUN ONCE AT END OF    *
042300*  JOB.  NO FILE STATUS CHECKING - A FAILED CLOSE ABENDS     *
042400*  THE JOB AND OPERATIONS PICKS IT UP FROM THERE.             *
042500*----------------------------------------------------------*
042600 4000-CLOSE-FILES.
042700     CLOSE PENSION-VALUE-FILE PENSION-SUMMARY-FILE.
042800 4000-CLOSE-FILES-EXIT.
042900     EXIT.
