000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VALUATION-REPORT-WRITER.
000300 AUTHOR. J T WHITFIELD.
000400 INSTALLATION. MERIDIAN FUND SERVICES INC - BATCH SYSTEMS.
000500 DATE-WRITTEN. 02/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - MERIDIAN STAFF.
000800*--------------------------------------------------------------*
000900*  VALUATION-REPORT-WRITER  -  PRINTS THE COLUMNAR HOLDINGS   *
001000*  VALUATION REPORT WITH A CONTROL BREAK ON PORTFOLIO, THE    *
001100*  PENSION ACCOUNT SUMMARY SECTION, AND A TRAILER SHOWING     *
001200*  TRANSACTION COUNTS AND THE GRAND TOTAL COST BASIS IN USD.  *
001300*  CALLS FX-RATE-CONVERSION FOR THE USD GRAND TOTAL.          *
001400*                                                              *
001500*  THIS IS THE LAST STEP OF THE NIGHTLY BATCH - IT READS THE  *
001600*  OUTPUT OF TXN-POSTING-ENGINE (HOLDINGS MASTER) AND         *
001700*  PENSION-SUMMARY-REFRESHER (PENSION SUMMARY), PLUS THE      *
001800*  REJECTION FILE AND BOTH REFERENCE FILES, AND PRODUCES ONE  *
001900*  PRINT FILE.  IT WRITES NOTHING BACK TO ANY MASTER FILE.    *
002000*--------------------------------------------------------------*
002100*  CHANGE LOG.                                                *
002200*  02/06/91  JTW  ORIGINAL PROGRAM.  R00858 CONVERSION FROM       CR10180J
002300*            THE OLD MTF 858-REPORT SKELETON.                     CR10180J
002400*  07/21/92  JTW  PORTFOLIO TOTAL LINE ADDED AT EACH BREAK        CR10249J
002500*            PER ACCOUNTING REQUEST.                              CR10249J
002600*  03/30/95  LMK  PENSION SUMMARY SECTION ADDED AFTER THE         CR10365J
002700*            HOLDINGS SECTION, ONE LINE PER ACCOUNT.              CR10365J
002800*  10/11/98  PDW  CENTURY WINDOWING FOR RUN-DATE DISPLAY -        CR10455J
002900*            Y2K REMEDIATION.                                     CR10455J
003000*  02/24/99  PDW  Y2K SIGN-OFF.  NO FURTHER DATE CHANGES NEEDED.  CR10455J
003100*  04/17/01  GSN  GRAND TOTAL NOW CALLS FX-RATE-CONVERSION        CR10560J
003200*            INSTEAD OF THE HARD-CODED USD RATE TABLE.            CR10560J
003300*  11/05/04  JTW  TRAILER NOW COUNTS TRANSACTIONS READ,           CR10640J
003400*            ACCEPTED AND REJECTED FROM THE POSTING RUN.          CR10640J
003500*  06/09/07  GSN  PORTFOLIO NAME/CURRENCY AND PENSION ACCOUNT     CR10705J
003600*            NAME NOW LOOKED UP FROM THE REFERENCE FILES - THE    CR10705J
003700*            BREAK LINE AND PENSION LINE WERE PRINTING BLANKS.    CR10705J
003800*  01/22/09  GSN  PORTFOLIO TOTAL NOW CONVERTED TO USD BY ITS     CR10740J
003900*            OWN PORTFOLIO CURRENCY BEFORE ADDING TO THE GRAND    CR10740J
004000*            TOTAL - PRIOR VERSION SUMMED HLD-TOTAL-COST ACROSS   CR10740J
004100*            CURRENCIES AS IF EVERY PORTFOLIO WERE USD.           CR10740J
004200*  01/22/09  GSN  TRAILER NOW PRINTS THE PENSION ACCOUNT COUNT    CR10741J
004300*            ALONGSIDE THE TRANSACTION COUNTS PER AUDIT REQUEST.  CR10741J
004400*--------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700*  C01 IS THE CARRIAGE CONTROL CHANNEL FOR TOP-OF-FORM ON THE   *
004800*  LINE PRINTER - 2000-WRITE-PAGE-HEADER ADVANCES TO IT AT      *
004900*  EVERY PAGE BREAK SO EACH PAGE STARTS ON A FRESH FORM.        *
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*  DDNAMES LINE UP WITH THE DOWNSTREAM STEPS THAT PRODUCED      *
005500*  EACH FILE - HLDFILE AND REJFILE ARE TXN-POSTING-ENGINE'S     *
005600*  OUTPUTS, PSUFILE IS PENSION-SUMMARY-REFRESHER'S, AND PFFILE/  *
005700*  PACFILE ARE THE SAME TWO REFERENCE MASTERS THOSE PROGRAMS    *
005800*  READ EARLIER IN THE NIGHT.                                   *
005900     SELECT HOLDINGS-MASTER-IN ASSIGN TO "HLDFILE".
006000     SELECT PENSION-SUMMARY-IN ASSIGN TO "PSUFILE".
006100     SELECT REJECTION-FILE-IN ASSIGN TO "REJFILE".
006200     SELECT PORTFOLIO-REFERENCE-IN ASSIGN TO "PFFILE".
006300     SELECT PENSION-ACCOUNT-REFERENCE-IN ASSIGN TO "PACFILE".
006400     SELECT VALUATION-REPORT ASSIGN TO "RPTFILE".
006500 DATA DIVISION.
006600 FILE SECTION.
006700*----------------------------------------------------------*
006800*  HLD-RECORD - RESTATED FROM TXN-POSTING-ENGINE'S OUTPUT   *
006900*  (HOUSE HABIT - NO COPY BOOKS, EACH PROGRAM OWNS ITS OWN  *
007000*  VIEW OF A RECORD IT READS).  THIS PROGRAM TREATS THE     *
007100*  HOLDINGS MASTER AS READ-ONLY - IT NEVER REWRITES A       *
007200*  RECORD, ONLY PRINTS FROM IT.                              *
007300*----------------------------------------------------------*
007400 FD  HOLDINGS-MASTER-IN.
007500 01  HLD-RECORD.
007600     05  HLD-PORTFOLIO-ID              PIC X(08).
007700     05  HLD-SYMBOL                    PIC X(10).
007800     05  HLD-QUANTITY                  PIC S9(09)V9(04).
007900     05  HLD-AVG-COST                  PIC S9(09)V9(04).
008000     05  HLD-TOTAL-COST                PIC S9(11)V9(02).
008100     05  HLD-TXN-COUNT                 PIC 9(05).
008200*----------------------------------------------------------*
008300*  PSU-RECORD - RESTATED FROM PENSION-SUMMARY-REFRESHER'S   *
008400*  OUTPUT.  AS OF CR10532J OVER IN THAT PROGRAM, EVERY       *
008500*  ACCOUNT APPEARING IN THE VALUE-ENTRY FILE GETS ONE OF     *
008600*  THESE - AN ACCOUNT WHOSE ENTRIES WERE ALL REJECTED STILL  *
008700*  SHOWS UP HERE WITH ZEROES, NOT MISSING ENTIRELY.          *
008800*----------------------------------------------------------*
008900 FD  PENSION-SUMMARY-IN.
009000 01  PSU-RECORD.
009100     05  PSU-ACCOUNT-ID                PIC X(08).
009200     05  PSU-LATEST-VALUE              PIC S9(11)V9(02).
009300     05  PSU-TOTAL-CONTRIB             PIC S9(11)V9(02).
009400     05  PSU-GROWTH                    PIC S9(11)V9(02).
009500     05  PSU-GROWTH-PCT                PIC S9(05)V9(04).
009600     05  PSU-ENTRY-COUNT               PIC 9(05).
009700*----------------------------------------------------------*
009800*  ERR-RECORD - REJECTION FILE, READ HERE ONLY TO COUNT     *
009900*  REJECTED TRANSACTIONS FOR THE TRAILER (SEE CR10640J).    *
010000*  ERR-REASON ITSELF IS NEVER LOOKED AT - THIS PROGRAM ONLY  *
010100*  CARES HOW MANY RECORDS ARE ON THE FILE, NOT WHY.          *
010200*----------------------------------------------------------*
010300 FD  REJECTION-FILE-IN.
010400 01  ERR-RECORD.
010500     05  ERR-TXN-ID                    PIC X(12).
010600     05  ERR-REASON                    PIC X(50).
010700*----------------------------------------------------------*
010800*  PF-RECORD - RESTATED FROM TXN-POSTING-ENGINE'S PORTFOLIO *
010900*  REFERENCE INPUT.  READ HERE ONLY FOR NAME/CURRENCY TO    *
011000*  PRINT ON THE PORTFOLIO BREAK LINE (SEE CR10705J).  LOADED *
011100*  WHOLESALE INTO WS-PORTFOLIO-TABLE AT 1050-LOAD-PORTFOLIO- *
011200*  TABLE BEFORE THE MAIN READ LOOP STARTS.                   *
011300*----------------------------------------------------------*
011400 FD  PORTFOLIO-REFERENCE-IN.
011500 01  PF-RECORD.
011600     05  PF-ID                        PIC X(08).
011700     05  PF-NAME                       PIC X(30).
011800     05  PF-CURRENCY                   PIC X(03).
011900*----------------------------------------------------------*
012000*  PAC-RECORD - RESTATED FROM PENSION-SUMMARY-REFRESHER'S   *
012100*  ACCOUNT REFERENCE INPUT.  READ HERE ONLY FOR THE ACCOUNT *
012200*  NAME TO PRINT ON THE PENSION LINE (SEE CR10705J).         *
012300*----------------------------------------------------------*
012400 FD  PENSION-ACCOUNT-REFERENCE-IN.
012500 01  PAC-RECORD.
012600     05  PAC-ID                        PIC X(08).
012700     05  PAC-NAME                      PIC X(30).
012800     05  PAC-CURRENCY                  PIC X(03).
012900*----------------------------------------------------------*
013000*  RPT-LINE - ONE 132 COLUMN PRINT LINE.  EVERY REPORT LINE *
013100*  LAYOUT BELOW (HEADER, BREAK, DETAIL, TOTAL, PENSION,      *
013200*  TRAILER) IS A REDEFINES OF WS-PRINT-LINE AND IS MOVED     *
013300*  WHOLE INTO RPT-LINE BY 2100-WRITE-LINE JUST BEFORE THE    *
013400*  WRITE - RPT-LINE ITSELF IS NEVER FORMATTED DIRECTLY.      *
013500*----------------------------------------------------------*
013600 FD  VALUATION-REPORT.
013700 01  RPT-LINE                          PIC X(132).
013800 WORKING-STORAGE SECTION.
013900*  END-OF-FILE SWITCHES - SAME ONE-88-PAIR-PER-SWITCH HOUSE    *
014000*  HABIT AS EVERY OTHER PROGRAM IN THIS SUITE.                 *
014100 77  WS-HLD-EOF-SW                     PIC X(01) VALUE 'N'.
014200     88  HLD-EOF-YES                       VALUE 'Y'.
014300     88  HLD-EOF-NO                        VALUE 'N'.
014400 77  WS-PSU-EOF-SW                     PIC X(01) VALUE 'N'.
014500     88  PSU-EOF-YES                       VALUE 'Y'.
014600     88  PSU-EOF-NO                        VALUE 'N'.
014700*  WS-FIRST-PF-SW STARTS 'Y' SO 0000-MAINLINE AND 3000-        *
014800*  PROCESS-HOLDING KNOW NOT TO WRITE A PORTFOLIO TOTAL LINE    *
014900*  FOR A PORTFOLIO THAT HASN'T STARTED YET - FLIPPED TO 'N'    *
015000*  THE MOMENT THE FIRST BREAK LINE IS WRITTEN.                 *
015100 77  WS-FIRST-PF-SW                    PIC X(01) VALUE 'Y'.
015200     88  FIRST-PF-YES                      VALUE 'Y'.
015300     88  FIRST-PF-NO                       VALUE 'N'.
015400*  PAGINATION COUNTERS AND THE FOLD-TO-A-NEW-PAGE THRESHOLD -  *
015500*  55 LINES PER PAGE MATCHES THE STANDARD MERIDIAN PRINT       *
015600*  FORM (6 LINES/INCH, 11 INCH FORM, LESS TOP/BOTTOM MARGIN).  *
015700 77  WS-LINE-COUNT                     PIC S9(04) COMP VALUE 0.
015800 77  WS-PAGE-COUNT                     PIC S9(04) COMP VALUE 0.
015900 77  WS-LINES-PER-PAGE                 PIC S9(04) COMP VALUE 55.
016000*  TRAILER COUNTERS (CR10640J/CR10741J) - READ = ACCEPT +      *
016100*  REJECT, ACCUMULATED BY 1100-COUNT-TRANSACTIONS BEFORE THE   *
016200*  MAIN PRINT LOOP EVER STARTS.                                 *
016300 77  WS-TXN-READ-CT                    PIC 9(07) COMP VALUE 0.
016400 77  WS-TXN-ACCEPT-CT                  PIC 9(07) COMP VALUE 0.
016500 77  WS-TXN-REJECT-CT                  PIC 9(07) COMP VALUE 0.
016600 77  WS-PENSION-ACCT-CT                PIC 9(07) COMP VALUE 0.
016700*  SUBSCRIPTS/COUNTS FOR THE TWO REFERENCE TABLES LOADED AT    *
016800*  STARTUP - PORTFOLIO NAME/CURRENCY AND PENSION ACCOUNT NAME. *
016900 77  WS-PF-SUB                         PIC S9(04) COMP VALUE 0.
017000 77  WS-PF-COUNT                       PIC S9(04) COMP VALUE 0.
017100 77  WS-PAC-SUB                        PIC S9(04) COMP VALUE 0.
017200 77  WS-PAC-COUNT                      PIC S9(04) COMP VALUE 0.
017300*  WS-RUN-DATE / WS-RUN-DATE-6 - SAME TWO-STAGE SYSTEM-DATE    *
017400*  WINDOWING AS THE OTHER PROGRAMS (CR10455J) - ACCEPT GIVES   *
017500*  A 6-DIGIT YYMMDD, WHICH IS THEN EXPANDED TO AN 8-DIGIT      *
017600*  CCYYMMDD FOR THE REPORT HEADER'S RUN-DATE FIELD.            *
017700 77  WS-RUN-DATE                       PIC 9(08) VALUE 0.
017800 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
017900     05  WS-RUN-DATE-CCYY               PIC 9(04).
018000     05  WS-RUN-DATE-MM                 PIC 9(02).
018100     05  WS-RUN-DATE-DD                 PIC 9(02).
018200 77  WS-RUN-DATE-6                     PIC 9(06) VALUE 0.
018300 01  WS-RUN-DATE-6-BRK REDEFINES WS-RUN-DATE-6.
018400     05  WS-RUN-DATE-6-YY               PIC 9(02).
018500     05  WS-RUN-DATE-6-MM               PIC 9(02).
018600     05  WS-RUN-DATE-6-DD               PIC 9(02).
018700*  WS-BREAK-PORTFOLIO-ID / WS-PORTFOLIO-TOTAL CARRY THE        *
018800*  CONTROL BREAK'S RUNNING TOTAL BETWEEN CALLS TO 3000-        *
018900*  PROCESS-HOLDING.  WS-GRAND-TOTAL-USD ACCUMULATES ACROSS     *
019000*  EVERY PORTFOLIO, ALL CONVERTED TO USD (CR10740J).            *
019100 01  WS-BREAK-PORTFOLIO-ID              PIC X(08) VALUE SPACES.
019200 01  WS-PORTFOLIO-TOTAL                 PIC S9(11)V9(02) VALUE 0.
019300 01  WS-GRAND-TOTAL-USD                 PIC S9(11)V9(02) VALUE 0.
019400*  WS-FX-REQUEST - HAND-MIRRORED COPY OF FX-RATE-CONVERSION'S  *
019500*  LK-FX-REQUEST LINKAGE LAYOUT (CR10560J).  MUST STAY BYTE    *
019600*  FOR BYTE IN STEP WITH THAT PROGRAM'S LINKAGE SECTION SINCE  *
019700*  THERE IS NO SHARED COPYBOOK FOR IT - IF FX-RATE-CONVERSION  *
019800*  EVER GROWS A NEW FIELD, THIS GROUP HAS TO BE UPDATED HERE   *
019900*  BY HAND TOO.                                                 *
020000 01  WS-FX-REQUEST.
020100     05  WS-FX-FUNCTION                 PIC X(01).
020200     05  WS-FX-AMOUNT                   PIC S9(11)V9(02).
020300     05  WS-FX-FROM-CCY                 PIC X(03).
020400     05  WS-FX-TO-CCY                   PIC X(03).
020500     05  WS-FX-RESP-AMOUNT              PIC S9(11)V9(02).
020600     05  WS-FX-RESP-STATUS              PIC X(01).
020700*  WS-PORTFOLIO-TABLE - EVERY PORTFOLIO'S NAME AND BASE        *
020800*  CURRENCY, LOADED ONCE AT 1050-LOAD-PORTFOLIO-TABLE AND      *
020900*  SCANNED BY SUBSCRIPT AT EACH CONTROL BREAK (CR10705J).      *
021000*  500 ENTRIES COVERS THE FULL PORTFOLIO MASTER WITH ROOM      *
021100*  TO SPARE - THE FUND FAMILY HAS NEVER CARRIED MORE THAN      *
021200*  A FEW HUNDRED ACTIVE PORTFOLIOS AT ONCE.                     *
021300 01  WS-PORTFOLIO-TABLE.
021400     05  WS-PF-ENTRY OCCURS 500 TIMES
021500                   INDEXED BY WS-PF-IDX.
021600         10  WS-PF-TBL-ID               PIC X(08).
021700         10  WS-PF-TBL-NAME             PIC X(30).
021800         10  WS-PF-TBL-CCY              PIC X(03).
021900*  WS-PENSION-ACCT-TABLE - SAME IDEA FOR PENSION ACCOUNT       *
022000*  NAMES (CR10705J).                                           *
022100 01  WS-PENSION-ACCT-TABLE.
022200     05  WS-PAC-ENTRY OCCURS 500 TIMES
022300                   INDEXED BY WS-PAC-IDX.
022400         10  WS-PAC-TBL-ID              PIC X(08).
022500         10  WS-PAC-TBL-NAME            PIC X(30).
022600*  WS-LOOKUP-NAME / WS-LOOKUP-CCY - SCRATCH RETURN AREA FOR    *
022700*  BOTH REFERENCE-TABLE SCANS BELOW, SHARED BY THE PORTFOLIO   *
022800*  LOOKUP AND THE PENSION ACCOUNT LOOKUP SINCE THEY ARE NEVER  *
022900*  NEEDED AT THE SAME TIME.                                     *
023000 01  WS-LOOKUP-NAME                    PIC X(30) VALUE SPACES.
023100 01  WS-LOOKUP-CCY                     PIC X(03) VALUE SPACES.
023200*----------------------------------------------------------*
023300*  WS-PRINT-LINE AND ITS SIX REDEFINES BELOW - ONE REDEFINES *
023400*  PER REPORT LINE STYLE.  ONLY ONE IS "ACTIVE" AT A TIME;   *
023500*  EACH PARAGRAPH THAT BUILDS A LINE MOVES SPACES TO WS-     *
023600*  PRINT-LINE FIRST, THEN FILLS IN ITS OWN REDEFINES FIELDS, *
023700*  SO THE PREVIOUS LINE'S LEFTOVER DATA NEVER BLEEDS INTO    *
023800*  THE NEW ONE.                                               *
023900*----------------------------------------------------------*
024000 01  WS-PRINT-LINE                     PIC X(132) VALUE SPACES.
024100 01  WS-PRINT-HEADER-LINE REDEFINES WS-PRINT-LINE.
024200     05  FILLER                        PIC X(02).
024300     05  PH-TITLE                      PIC X(40).
024400     05  FILLER                        PIC X(10).
024500     05  PH-LABEL-DATE                 PIC X(09).
024600     05  PH-RUN-DATE                   PIC X(10).
024700     05  PH-LABEL-PAGE                 PIC X(06).
024800     05  PH-PAGE-NUM                   PIC Z(4)9.
024900     05  FILLER                        PIC X(50).
025000 01  WS-PRINT-BREAK-LINE REDEFINES WS-PRINT-LINE.
025100     05  FILLER                        PIC X(02).
025200     05  PB-LABEL                      PIC X(12).
025300     05  PB-PORTFOLIO-ID                PIC X(08).
025400     05  FILLER                        PIC X(02).
025500     05  PB-PORTFOLIO-NAME             PIC X(30).
025600     05  FILLER                        PIC X(02).
025700     05  PB-CURRENCY                   PIC X(03).
025800     05  FILLER                        PIC X(73).
025900 01  WS-PRINT-DETAIL-LINE REDEFINES WS-PRINT-LINE.
026000     05  FILLER                        PIC X(04).
026100     05  PD-SYMBOL                     PIC X(10).
026200     05  FILLER                        PIC X(02).
026300     05  PD-QUANTITY                   PIC Z(8)9.9999.
026400     05  FILLER                        PIC X(02).
026500     05  PD-AVG-COST                   PIC Z(6)9.9999.
026600     05  FILLER                        PIC X(02).
026700     05  PD-TOTAL-COST                 PIC Z(9)9.99.
026800     05  FILLER                        PIC X(02).
026900     05  PD-TXN-COUNT                  PIC Z(4)9.
027000     05  FILLER                        PIC X(66).
027100 01  WS-PRINT-TOTAL-LINE REDEFINES WS-PRINT-LINE.
027200     05  FILLER                        PIC X(04).
027300     05  PT-LABEL                      PIC X(20).
027400     05  PT-TOTAL-COST                 PIC Z(9)9.99.
027500     05  FILLER                        PIC X(95).
027600 01  WS-PRINT-PENSION-LINE REDEFINES WS-PRINT-LINE.
027700     05  FILLER                        PIC X(02).
027800     05  PP-ACCOUNT-ID                  PIC X(08).
027900     05  FILLER                        PIC X(02).
028000     05  PP-ACCOUNT-NAME               PIC X(30).
028100     05  FILLER                        PIC X(02).
028200     05  PP-LATEST-VALUE               PIC Z(9)9.99.
028300     05  FILLER                        PIC X(02).
028400     05  PP-TOTAL-CONTRIB              PIC Z(9)9.99.
028500     05  FILLER                        PIC X(02).
028600     05  PP-GROWTH                     PIC Z(9)9.99.
028700     05  FILLER                        PIC X(02).
028800     05  PP-GROWTH-PCT                 PIC Z(3)9.9999.
028900     05  FILLER                        PIC X(02).
029000     05  PP-ENTRY-COUNT                PIC Z(4)9.
029100     05  FILLER                        PIC X(27).
029200 01  WS-PRINT-TRAILER-LINE REDEFINES WS-PRINT-LINE.
029300     05  FILLER                        PIC X(02).
029400     05  PX-LABEL-READ                 PIC X(18).
029500     05  PX-READ-CT                    PIC Z(6)9.
029600     05  FILLER                        PIC X(02).
029700     05  PX-LABEL-ACCEPT               PIC X(10).
029800     05  PX-ACCEPT-CT                  PIC Z(6)9.
029900     05  FILLER                        PIC X(02).
030000     05  PX-LABEL-REJECT               PIC X(10).
030100     05  PX-REJECT-CT                  PIC Z(6)9.
030200     05  FILLER                        PIC X(02).
030300     05  PX-LABEL-PENSION              PIC X(13).
030400     05  PX-PENSION-CT                 PIC Z(6)9.
030500     05  FILLER                        PIC X(02).
030600     05  PX-LABEL-GRAND                PIC X(20).
030700     05  PX-GRAND-TOTAL-USD            PIC Z(9)9.99.
030800     05  FILLER                        PIC X(10).
030900 PROCEDURE DIVISION.
031000*----------------------------------------------------------*
031100*  0000-MAINLINE - LOAD THE TWO REFERENCE TABLES AND GET    *
031200*  THE TRAILER COUNTS BEFORE PRINTING A SINGLE LINE, THEN   *
031300*  RUN THE HOLDINGS SECTION (CONTROL BREAK ON PORTFOLIO),   *
031400*  THE PENSION SECTION, AND THE TRAILER IN THAT ORDER.      *
031500*----------------------------------------------------------*
031600 0000-MAINLINE.
031700     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
031800     PERFORM 1050-LOAD-PORTFOLIO-TABLE
031900             THRU 1050-LOAD-PORTFOLIO-TABLE-EXIT.
032000     PERFORM 1060-LOAD-PENSION-ACCT-TABLE
032100             THRU 1060-LOAD-PENSION-ACCT-TABLE-EXIT.
032200     PERFORM 1100-COUNT-TRANSACTIONS
032300             THRU 1100-COUNT-TRANSACTIONS-EXIT.
032400     PERFORM 2000-WRITE-PAGE-HEADER
032500             THRU 2000-WRITE-PAGE-HEADER-EXIT.
032600     PERFORM 1300-READ-HOLDING THRU 1300-READ-HOLDING-EXIT.
032700     PERFORM 3000-PROCESS-HOLDING THRU 3000-PROCESS-HOLDING-EXIT
032800             UNTIL HLD-EOF-YES.
032900*      CLOSE OUT THE LAST PORTFOLIO'S TOTAL LINE - THERE IS    *
033000*      NO TRAILING BREAK RECORD TO TRIGGER IT, SO THE MAINLINE *
033100*      HAS TO DO IT EXPLICITLY AFTER THE READ LOOP ENDS.       *
033200     IF FIRST-PF-NO
033300         PERFORM 3500-WRITE-PORTFOLIO-TOTAL
033400                 THRU 3500-WRITE-PORTFOLIO-TOTAL-EXIT
033500     END-IF.
033600     PERFORM 3600-WRITE-PENSION-SECTION
033700             THRU 3600-WRITE-PENSION-SECTION-EXIT.
033800     PERFORM 3900-WRITE-TRAILER THRU 3900-WRITE-TRAILER-EXIT.
033900     PERFORM 4000-CLOSE-FILES THRU 4000-CLOSE-FILES-EXIT.
034000     STOP RUN.
034100*----------------------------------------------------------*
034200*  1000-INITIALIZE - OPEN EVERYTHING BUT THE TWO REFERENCE  *
034300*  FILES (THOSE ARE OPENED AND CLOSED INSIDE THEIR OWN      *
034400*  LOAD PARAGRAPHS BELOW), AND DERIVE TODAY'S RUN DATE FOR  *
034500*  THE REPORT HEADER.                                        *
034600*----------------------------------------------------------*
034700 1000-INITIALIZE.
034800     OPEN INPUT HOLDINGS-MASTER-IN
034900          INPUT PENSION-SUMMARY-IN
035000          INPUT REJECTION-FILE-IN.
035100     OPEN OUTPUT VALUATION-REPORT.
035200     MOVE 0 TO WS-PAGE-COUNT WS-LINE-COUNT.
035300     ACCEPT WS-RUN-DATE-6 FROM DATE.
035400*      SAME Y2K WINDOWING RULE AS TXP.TIP02 AND PNS.TIP01 -    *
035500*      YY LESS THAN 50 IS 20XX, ELSE 19XX (CR10455J).          *
035600     IF WS-RUN-DATE-6-YY < 50
035700         MOVE 20 TO WS-RUN-DATE-CCYY (1:2)
035800     ELSE
035900         MOVE 19 TO WS-RUN-DATE-CCYY (1:2)
036000     END-IF.
036100     MOVE WS-RUN-DATE-6-YY TO WS-RUN-DATE-CCYY (3:2).
036200     MOVE WS-RUN-DATE-6-MM TO WS-RUN-DATE-MM.
036300     MOVE WS-RUN-DATE-6-DD TO WS-RUN-DATE-DD.
036400 1000-INITIALIZE-EXIT.
036500     EXIT.
036600*----------------------------------------------------------*
036700*  1050-LOAD-PORTFOLIO-TABLE - NAME/CURRENCY LOOKUP FOR THE *
036800*  PORTFOLIO BREAK LINE (SEE CR10705J).  PRIMING READ PLUS *
036900*  READ-AHEAD LOOP, SAME SHAPE AS THE MAIN HOLDINGS LOOP -  *
037000*  THE FILE IS OPENED AND CLOSED RIGHT HERE SINCE IT IS     *
037100*  NOT NEEDED ONCE THE TABLE IS BUILT.                       *
037200*----------------------------------------------------------*
037300 1050-LOAD-PORTFOLIO-TABLE.
037400     MOVE 0 TO WS-PF-COUNT.
037500     OPEN INPUT PORTFOLIO-REFERENCE-IN.
037600     READ PORTFOLIO-REFERENCE-IN
037700         AT END GO TO 1050-LOAD-PORTFOLIO-TABLE-EXIT
037800     END-READ.
037900 1051-LOAD-PORTFOLIO-LOOP.
038000     ADD 1 TO WS-PF-COUNT.
038100     SET WS-PF-IDX TO WS-PF-COUNT.
038200     MOVE PF-ID TO WS-PF-TBL-ID (WS-PF-IDX).
038300     MOVE PF-NAME TO WS-PF-TBL-NAME (WS-PF-IDX).
038400     MOVE PF-CURRENCY TO WS-PF-TBL-CCY (WS-PF-IDX).
038500     READ PORTFOLIO-REFERENCE-IN
038600         AT END GO TO 1050-LOAD-PORTFOLIO-TABLE-EXIT
038700     END-READ.
038800     GO TO 1051-LOAD-PORTFOLIO-LOOP.
038900 1050-LOAD-PORTFOLIO-TABLE-EXIT.
039000     CLOSE PORTFOLIO-REFERENCE-IN.
039100     EXIT.
039200*----------------------------------------------------------*
039300*  1060-LOAD-PENSION-ACCT-TABLE - NAME LOOKUP FOR THE       *
039400*  PENSION SECTION LINE (SEE CR10705J).  SAME SHAPE AS      *
039500*  1050 ABOVE, JUST A SMALLER RECORD.                        *
039600*----------------------------------------------------------*
039700 1060-LOAD-PENSION-ACCT-TABLE.
039800     MOVE 0 TO WS-PAC-COUNT.
039900     OPEN INPUT PENSION-ACCOUNT-REFERENCE-IN.
040000     READ PENSION-ACCOUNT-REFERENCE-IN
040100         AT END GO TO 1060-LOAD-PENSION-ACCT-TABLE-EXIT
040200     END-READ.
040300 1061-LOAD-PENSION-ACCT-LOOP.
040400     ADD 1 TO WS-PAC-COUNT.
040500     SET WS-PAC-IDX TO WS-PAC-COUNT.
040600     MOVE PAC-ID TO WS-PAC-TBL-ID (WS-PAC-IDX).
040700     MOVE PAC-NAME TO WS-PAC-TBL-NAME (WS-PAC-IDX).
040800     READ PENSION-ACCOUNT-REFERENCE-IN
040900         AT END GO TO 1060-LOAD-PENSION-ACCT-TABLE-EXIT
041000     END-READ.
041100     GO TO 1061-LOAD-PENSION-ACCT-LOOP.
041200 1060-LOAD-PENSION-ACCT-TABLE-EXIT.
041300     CLOSE PENSION-ACCOUNT-REFERENCE-IN.
041400     EXIT.
041500*----------------------------------------------------------*
041600*  1100-COUNT-TRANSACTIONS - TRAILER COUNTS FOR THE         *
041700*  POSTING RUN: ACCEPTED DERIVED FROM HLD-TXN-COUNT,        *
041800*  REJECTED FROM THE REJECTION FILE, READ = ACCEPT+REJECT   *
041900*  (CR10640J).  THE HOLDINGS FILE IS CLOSED AND RE-OPENED   *
042000*  HERE SO 1300-READ-HOLDING STARTS ITS OWN PRIMING READ    *
042100*  FROM THE TOP OF THE FILE, NOT PARTWAY THROUGH.            *
042200*----------------------------------------------------------*
042300 1100-COUNT-TRANSACTIONS.
042400     READ HOLDINGS-MASTER-IN
042500         AT END GO TO 1120-COUNT-REJECTIONS
042600     END-READ.
042700 1110-COUNT-ACCEPT-LOOP.
042800     ADD HLD-TXN-COUNT TO WS-TXN-ACCEPT-CT.
042900     READ HOLDINGS-MASTER-IN
043000         AT END GO TO 1120-COUNT-REJECTIONS
043100     END-READ.
043200     GO TO 1110-COUNT-ACCEPT-LOOP.
043300 1120-COUNT-REJECTIONS.
043400     CLOSE HOLDINGS-MASTER-IN.
043500     OPEN INPUT HOLDINGS-MASTER-IN.
043600     READ REJECTION-FILE-IN
043700         AT END GO TO 1100-COUNT-TRANSACTIONS-EXIT
043800     END-READ.
043900 1130-COUNT-REJECT-LOOP.
044000     ADD 1 TO WS-TXN-REJECT-CT.
044100     READ REJECTION-FILE-IN
044200         AT END GO TO 1100-COUNT-TRANSACTIONS-EXIT
044300     END-READ.
044400     GO TO 1130-COUNT-REJECT-LOOP.
044500 1100-COUNT-TRANSACTIONS-EXIT.
044600     CLOSE REJECTION-FILE-IN.
044700     COMPUTE WS-TXN-READ-CT =
044800             WS-TXN-ACCEPT-CT + WS-TXN-REJECT-CT.
044900     EXIT.
045000*      THE MAIN PRINT LOOP'S READ - HOLDINGS-MASTER-IN IS     *
045100*      STILL OPEN AND POSITIONED AT THE TOP FROM 1120 ABOVE.  *
045200 1300-READ-HOLDING.
045300     READ HOLDINGS-MASTER-IN
045400         AT END SET HLD-EOF-YES TO TRUE
045500                 GO TO 1300-READ-HOLDING-EXIT
045600     END-READ.
045700 1300-READ-HOLDING-EXIT.
045800     EXIT.
045900*----------------------------------------------------------*
046000*  3000-PROCESS-HOLDING - CONTROL BREAK ON PORTFOLIO.  A    *
046100*  CHANGE IN HLD-PORTFOLIO-ID CLOSES OUT THE PRIOR          *
046200*  PORTFOLIO'S TOTAL (IF THIS ISN'T THE FIRST PORTFOLIO OF  *
046300*  THE RUN) AND OPENS A NEW BREAK LINE BEFORE THE DETAIL    *
046400*  LINE FOR THE CURRENT RECORD IS WRITTEN.                   *
046500*----------------------------------------------------------*
046600 3000-PROCESS-HOLDING.
046700     IF HLD-PORTFOLIO-ID NOT = WS-BREAK-PORTFOLIO-ID
046800         IF FIRST-PF-NO
046900             PERFORM 3500-WRITE-PORTFOLIO-TOTAL
047000                     THRU 3500-WRITE-PORTFOLIO-TOTAL-EXIT
047100         END-IF
047200         PERFORM 3100-WRITE-PORTFOLIO-BREAK
047300                 THRU 3100-WRITE-PORTFOLIO-BREAK-EXIT
047400     END-IF.
047500     PERFORM 3200-WRITE-DETAIL-LINE
047600             THRU 3200-WRITE-DETAIL-LINE-EXIT.
047700     ADD HLD-TOTAL-COST TO WS-PORTFOLIO-TOTAL.
047800     PERFORM 1300-READ-HOLDING THRU 1300-READ-HOLDING-EXIT.
047900 3000-PROCESS-HOLDING-EXIT.
048000     EXIT.
048100*      NEW PORTFOLIO STARTING - RESET THE RUNNING TOTAL,       *
048200*      REMEMBER THE NEW BREAK KEY, FLIP FIRST-PF-SW SO THE     *
048300*      MAINLINE KNOWS A TOTAL LINE IS NOW OWED AT THE NEXT     *
048400*      BREAK (OR AT END-OF-FILE), AND PRINT THE BREAK LINE     *
048500*      ITSELF WITH THE PORTFOLIO'S NAME/CURRENCY LOOKED UP     *
048600*      FROM THE REFERENCE TABLE (CR10705J).                    *
048700 3100-WRITE-PORTFOLIO-BREAK.
048800     MOVE HLD-PORTFOLIO-ID TO WS-BREAK-PORTFOLIO-ID.
048900     MOVE 0 TO WS-PORTFOLIO-TOTAL.
049000     SET FIRST-PF-NO TO TRUE.
049100     PERFORM 3110-FIND-PORTFOLIO-NAME
049200             THRU 3110-FIND-PORTFOLIO-NAME-EXIT.
049300     MOVE SPACES TO WS-PRINT-LINE.
049400     MOVE 'PORTFOLIO' TO PB-LABEL.
049500     MOVE HLD-PORTFOLIO-ID TO PB-PORTFOLIO-ID.
049600     MOVE WS-LOOKUP-NAME TO PB-PORTFOLIO-NAME.
049700     MOVE WS-LOOKUP-CCY TO PB-CURRENCY.
049800     PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
049900 3100-WRITE-PORTFOLIO-BREAK-EXIT.
050000     EXIT.
050100*      BLANK THE LOOKUP AREA FIRST SO A PORTFOLIO ID THAT IS    *
050200*      SOMEHOW NOT ON THE REFERENCE FILE PRINTS A BLANK NAME   *
050300*      AND CURRENCY INSTEAD OF WHATEVER THE LAST SUCCESSFUL    *
050400*      LOOKUP LEFT BEHIND.                                      *
050500 3110-FIND-PORTFOLIO-NAME.
050600     MOVE SPACES TO WS-LOOKUP-NAME WS-LOOKUP-CCY.
050700     PERFORM 3120-CHECK-ONE-PORTFOLIO
050800             THRU 3120-CHECK-ONE-PORTFOLIO-EXIT
050900             VARYING WS-PF-SUB FROM 1 BY 1
051000             UNTIL WS-PF-SUB > WS-PF-COUNT.
051100 3110-FIND-PORTFOLIO-NAME-EXIT.
051200     EXIT.
051300*      MOVING WS-PF-COUNT INTO WS-PF-SUB ON A HIT FORCES THE   *
051400*      VARYING SUBSCRIPT PAST THE END OF THE TABLE SO THE      *
051500*      PERFORM STOPS SCANNING ONCE A MATCH IS FOUND.            *
051600 3120-CHECK-ONE-PORTFOLIO.
051700     SET WS-PF-IDX TO WS-PF-SUB.
051800     IF HLD-PORTFOLIO-ID = WS-PF-TBL-ID (WS-PF-IDX)
051900         MOVE WS-PF-TBL-NAME (WS-PF-IDX) TO WS-LOOKUP-NAME
052000         MOVE WS-PF-TBL-CCY (WS-PF-IDX) TO WS-LOOKUP-CCY
052100         MOVE WS-PF-COUNT TO WS-PF-SUB
052200     END-IF.
052300 3120-CHECK-ONE-PORTFOLIO-EXIT.
052400     EXIT.
052500*      ONE DETAIL LINE PER HOLDING - STRAIGHT FIELD-FOR-FIELD  *
052600*      MOVE FROM THE HOLDINGS MASTER RECORD INTO THE DETAIL    *
052700*      LINE LAYOUT, NO EDITING OR DERIVATION.                   *
052800 3200-WRITE-DETAIL-LINE.
052900     MOVE SPACES TO WS-PRINT-LINE.
053000     MOVE HLD-SYMBOL TO PD-SYMBOL.
053100     MOVE HLD-QUANTITY TO PD-QUANTITY.
053200     MOVE HLD-AVG-COST TO PD-AVG-COST.
053300     MOVE HLD-TOTAL-COST TO PD-TOTAL-COST.
053400     MOVE HLD-TXN-COUNT TO PD-TXN-COUNT.
053500     PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
053600 3200-WRITE-DETAIL-LINE-EXIT.
053700     EXIT.
053800*      PRINTS THE "PORTFOLIO TOTAL" LINE AND THEN FEEDS THAT   *
053900*      SAME TOTAL INTO THE USD GRAND TOTAL VIA 3550 BELOW -    *
054000*      CALLED BOTH MID-RUN (AT EACH BREAK) AND ONCE MORE AT    *
054100*      END-OF-FILE FOR THE LAST PORTFOLIO ON THE FILE.         *
054200 3500-WRITE-PORTFOLIO-TOTAL.
054300     MOVE SPACES TO WS-PRINT-LINE.
054400     MOVE 'PORTFOLIO TOTAL' TO PT-LABEL.
054500     MOVE WS-PORTFOLIO-TOTAL TO PT-TOTAL-COST.
054600     PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
054700     PERFORM 3550-ADD-TO-GRAND-TOTAL
054800             THRU 3550-ADD-TO-GRAND-TOTAL-EXIT.
054900 3500-WRITE-PORTFOLIO-TOTAL-EXIT.
055000     EXIT.
055100*----------------------------------------------------------*
055200*  3550-ADD-TO-GRAND-TOTAL - CONVERTS THE JUST-CLOSED       *
055300*  PORTFOLIO'S TOTAL TO USD VIA FX-RATE-CONVERSION (SEE      *
055400*  CR10740J) AND ADDS IT TO THE GRAND TOTAL.  WS-LOOKUP-CCY  *
055500*  STILL HOLDS THAT PORTFOLIO'S BASE CURRENCY FROM THE       *
055600*  PORTFOLIO-TABLE LOOKUP AT ITS BREAK LINE - NOTHING ELSE   *
055700*  HAS TOUCHED WS-LOOKUP-CCY SINCE THEN, SO IT IS STILL      *
055800*  GOOD WHEN THIS PARAGRAPH RUNS.  IF THE CALL COMES BACK    *
055900*  WITH A BAD STATUS (UNKNOWN CURRENCY OR NO RATE ON FILE)   *
056000*  THE GRAND TOTAL IS SIMPLY NOT INCREMENTED FOR THAT        *
056100*  PORTFOLIO - THERE IS NO ERROR FILE FOR THIS REPORT TO     *
056200*  WRITE TO.                                                  *
056300*----------------------------------------------------------*
056400 3550-ADD-TO-GRAND-TOTAL.
056500     MOVE 'C' TO WS-FX-FUNCTION.
056600     MOVE WS-PORTFOLIO-TOTAL TO WS-FX-AMOUNT.
056700     MOVE WS-LOOKUP-CCY TO WS-FX-FROM-CCY.
056800     MOVE 'USD' TO WS-FX-TO-CCY.
056900     CALL 'FX-RATE-CONVERSION' USING WS-FX-REQUEST.
057000     IF WS-FX-RESP-STATUS = '0'
057100         ADD WS-FX-RESP-AMOUNT TO WS-GRAND-TOTAL-USD
057200     END-IF.
057300 3550-ADD-TO-GRAND-TOTAL-EXIT.
057400     EXIT.
057500*----------------------------------------------------------*
057600*  3600-WRITE-PENSION-SECTION - ONE LINE PER ACCOUNT.       *
057700*  PRIMING READ PLUS READ-AHEAD LOOP OVER THE WHOLE         *
057800*  PENSION SUMMARY FILE - THERE IS NO CONTROL BREAK HERE,   *
057900*  JUST ONE LINE PER RECORD IN WHATEVER ORDER PENSION-      *
058000*  SUMMARY-REFRESHER WROTE THEM.                              *
058100*----------------------------------------------------------*
058200 3600-WRITE-PENSION-SECTION.
058300     READ PENSION-SUMMARY-IN
058400         AT END GO TO 3600-WRITE-PENSION-SECTION-EXIT
058500     END-READ.
058600 3610-PENSION-LOOP.
058700     ADD 1 TO WS-PENSION-ACCT-CT.
058800     PERFORM 3620-FIND-PENSION-ACCT-NAME
058900             THRU 3620-FIND-PENSION-ACCT-NAME-EXIT.
059000     MOVE SPACES TO WS-PRINT-LINE.
059100     MOVE PSU-ACCOUNT-ID TO PP-ACCOUNT-ID.
059200     MOVE WS-LOOKUP-NAME TO PP-ACCOUNT-NAME.
059300     MOVE PSU-LATEST-VALUE TO PP-LATEST-VALUE.
059400     MOVE PSU-TOTAL-CONTRIB TO PP-TOTAL-CONTRIB.
059500     MOVE PSU-GROWTH TO PP-GROWTH.
059600     MOVE PSU-GROWTH-PCT TO PP-GROWTH-PCT.
059700     MOVE PSU-ENTRY-COUNT TO PP-ENTRY-COUNT.
059800     PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
059900     READ PENSION-SUMMARY-IN
060000         AT END GO TO 3600-WRITE-PENSION-SECTION-EXIT
060100     END-READ.
060200     GO TO 3610-PENSION-LOOP.
060300 3600-WRITE-PENSION-SECTION-EXIT.
060400     EXIT.
060500*      SAME BLANK-FIRST HABIT AS 3110 ABOVE - AN ACCOUNT ID     *
060600*      MISSING FROM THE PENSION ACCOUNT REFERENCE FILE PRINTS  *
060700*      A BLANK NAME RATHER THAN STALE DATA.                     *
060800 3620-FIND-PENSION-ACCT-NAME.
060900     MOVE SPACES TO WS-LOOKUP-NAME.
061000     PERFORM 3630-CHECK-ONE-PENSION-ACCT
061100             THRU 3630-CHECK-ONE-PENSION-ACCT-EXIT
061200             VARYING WS-PAC-SUB FROM 1 BY 1
061300             UNTIL WS-PAC-SUB > WS-PAC-COUNT.
061400 3620-FIND-PENSION-ACCT-NAME-EXIT.
061500     EXIT.
061600 3630-CHECK-ONE-PENSION-ACCT.
061700     SET WS-PAC-IDX TO WS-PAC-SUB.
061800     IF PSU-ACCOUNT-ID = WS-PAC-TBL-ID (WS-PAC-IDX)
061900         MOVE WS-PAC-TBL-NAME (WS-PAC-IDX) TO WS-LOOKUP-NAME
062000         MOVE WS-PAC-COUNT TO WS-PAC-SUB
062100     END-IF.
062200 3630-CHECK-ONE-PENSION-ACCT-EXIT.
062300     EXIT.
062400*----------------------------------------------------------*
062500*  3900-WRITE-TRAILER - ONE LINE SHOWING EVERY COUNT         *
062600*  GATHERED AT 1100-COUNT-TRANSACTIONS PLUS THE PENSION      *
062700*  ACCOUNT COUNT (ACCUMULATED DURING 3600 ABOVE) AND THE     *
062800*  USD GRAND TOTAL (ACCUMULATED ACROSS EVERY 3550 CALL).     *
062900*----------------------------------------------------------*
063000 3900-WRITE-TRAILER.
063100     MOVE SPACES TO WS-PRINT-LINE.
063200     MOVE 'TRANSACTIONS READ' TO PX-LABEL-READ.
063300     MOVE WS-TXN-READ-CT TO PX-READ-CT.
063400     MOVE 'ACCEPTED' TO PX-LABEL-ACCEPT.
063500     MOVE WS-TXN-ACCEPT-CT TO PX-ACCEPT-CT.
063600     MOVE 'REJECTED' TO PX-LABEL-REJECT.
063700     MOVE WS-TXN-REJECT-CT TO PX-REJECT-CT.
063800     MOVE 'PENSION ACCTS' TO PX-LABEL-PENSION.
063900     MOVE WS-PENSION-ACCT-CT TO PX-PENSION-CT.
064000     MOVE 'GRAND TOTAL USD' TO PX-LABEL-GRAND.
064100     MOVE WS-GRAND-TOTAL-USD TO PX-GRAND-TOTAL-USD.
064200     PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
064300 3900-WRITE-TRAILER-EXIT.
064400     EXIT.
064500*      PAGE HEADER - TITLE, RUN DATE (EDITED OUT OF THE       *
064600*      CCYYMMDD WORKING FIELD BUILT AT 1000-INITIALIZE), AND  *
064700*      PAGE NUMBER.  CALLED ONCE AT STARTUP AND AGAIN EVERY    *
064800*      TIME 2100-WRITE-LINE BELOW ROLLS OVER A PAGE.            *
064900 2000-WRITE-PAGE-HEADER.
065000     ADD 1 TO WS-PAGE-COUNT.
065100     MOVE SPACES TO WS-PRINT-LINE.
065200     MOVE 'PERSONAL FINANCE DASHBOARD VALUATION REPORT'
065300             TO PH-TITLE.
065400     MOVE 'RUN DATE:' TO PH-LABEL-DATE.
065500     MOVE WS-RUN-DATE-MM TO PH-RUN-DATE (1:2).
065600     MOVE '/' TO PH-RUN-DATE (3:1).
065700     MOVE WS-RUN-DATE-DD TO PH-RUN-DATE (4:2).
065800     MOVE '/' TO PH-RUN-DATE (6:1).
065900     MOVE WS-RUN-DATE-CCYY TO PH-RUN-DATE (7:4).
066000     MOVE 'PAGE' TO PH-LABEL-PAGE.
066100     MOVE WS-PAGE-COUNT TO PH-PAGE-NUM.
066200     PERFORM 2100-WRITE-LINE THRU 2100-WRITE-LINE-EXIT.
066300 2000-WRITE-PAGE-HEADER-EXIT.
066400     EXIT.
066500*----------------------------------------------------------*
066600*  2100-WRITE-LINE - THE ONE PLACE IN THE WHOLE PROGRAM     *
066700*  THAT ACTUALLY WRITES A PRINT RECORD.  EVERY OTHER        *
066800*  PARAGRAPH BUILDS WS-PRINT-LINE AND PERFORMS THIS ONE TO   *
066900*  GET IT ONTO THE REPORT.  PAGE OVERFLOW IS CHECKED AFTER   *
067000*  THE WRITE, NOT BEFORE, SO THE LINE JUST WRITTEN IS        *
067100*  ALWAYS COUNTED TOWARD ITS OWN PAGE BEFORE THE ROLLOVER    *
067200*  TEST RUNS.                                                 *
067300*----------------------------------------------------------*
067400 2100-WRITE-LINE.
067500     MOVE WS-PRINT-LINE TO RPT-LINE.
067600     WRITE RPT-LINE.
067700     ADD 1 TO WS-LINE-COUNT.
067800     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
067900         MOVE 0 TO WS-LINE-COUNT
068000         PERFORM 2000-WRITE-PAGE-HEADER
068100                 THRU 2000-WRITE-PAGE-HEADER-EXIT
068200     END-IF.
068300 2100-WRITE-LINE-EXIT.
068400     EXIT.
068500*      END OF RUN - CLOSE WHAT IS STILL OPEN.  REJECTION-     *
068600*      FILE-IN, PORTFOLIO-REFERENCE-IN AND PENSION-ACCOUNT-   *
068700*      REFERENCE-IN WERE ALL ALREADY CLOSED INSIDE THEIR OWN  *
068800*      LOAD/COUNT PARAGRAPHS ABOVE.                            *
068900 4000-CLOSE-FILES.
069000     CLOSE HOLDINGS-MASTER-IN PENSION-SUMMARY-IN
069100           VALUATION-REPORT.
069200 4000-CLOSE-FILES-EXIT.
069300     EXIT.
