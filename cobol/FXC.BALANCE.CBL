000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FX-RATE-CONVERSION.
000300 AUTHOR. G S NAKASHIMA.
000400 INSTALLATION. MERIDIAN FUND SERVICES INC - BATCH SYSTEMS.
000500 DATE-WRITTEN. 09/11/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - MERIDIAN STAFF.
000800*--------------------------------------------------------------*
000900*  FX-RATE-CONVERSION  -  HISTORICAL EXCHANGE RATE LOOKUP AND  *
001000*  CURRENCY CONVERSION ENGINE.  LOADS THE LATEST STORED RATE  *
001100*  PER CURRENCY PAIR AND CONVERTS AMOUNTS, TRIANGULATING      *
001200*  CROSS PAIRS THROUGH US DOLLARS.  RUNS STAND ALONE OVER THE *
001300*  RATE FILE, OR IS CALLED BY VALUATION-REPORT-WRITER FOR THE *
001400*  USD GRAND TOTAL CONVERSION (SEE CR10560J).                 *
001500*                                                              *
001600*  THE TABLES LOAD ONCE - TABLE-IS-LOADED STAYS SET FOR THE   *
001700*  LIFE OF THE RUN UNIT, SO A CALLING PROGRAM THAT DOES A     *
001800*  WHOLE BATCH OF CALL 'FX-RATE-CONVERSION' ONLY PAYS FOR THE  *
001900*  RATE FILE READ ONCE, NOT ONCE PER CALL (CR10560J).          *
002000*--------------------------------------------------------------*
002100*  CHANGE LOG.                                                *
002200*  09/11/90  GSN  ORIGINAL PROGRAM.  BALANCE CONVERSION FROM      CR10150J
002300*            THE OLD SDCM BALANCING-DATA SKELETON.                CR10150J
002400*  01/05/93  GSN  ADDED CROSS-RATE TRIANGULATION THROUGH USD -    CR10295J
002500*            PRIOR VERSION REQUIRED A DIRECT RATE ONLY.           CR10295J
002600*  10/11/98  PDW  CENTURY WINDOWING FOR RATE-DATE COMPARE -       CR10455J
002700*            Y2K REMEDIATION.                                     CR10455J
002800*  02/24/99  PDW  Y2K SIGN-OFF.  NO FURTHER DATE CHANGES NEEDED.  CR10455J
002900*  04/17/01  GSN  CONVERTED TO A CALLABLE SUBPROGRAM SO THE       CR10560J
003000*            REPORT WRITER CAN REQUEST THE USD GRAND TOTAL        CR10560J
003100*            WITHOUT RE-READING THE RATE FILE EACH CALL.          CR10560J
003200*  08/02/03  JTW  DECIMAL PLACES ON CONVERTED AMOUNT NOW DRIVEN   CR10601J
003300*            OFF THE CCY-DECIMALS TABLE (JPY/KRW ZERO DECIMAL).   CR10601J
003400*--------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700*  CCY-ALPHA ISN'T TESTED ANYWHERE IN THIS PROGRAM TODAY - IT   *
003800*  WAS ADDED AS A CLASS TEST FOR A VALIDATION THAT LANDED IN    *
003900*  TXP.TIP02 INSTEAD (SEE TXP'S TXN-CURRENCY CHECKS).  LEFT IN  *
004000*  SPECIAL-NAMES SINCE REMOVING AN UNUSED CLASS CONDITION       *
004100*  BUYS NOTHING AND RISKS BREAKING SOMETHING THAT ISN'T        *
004200*  OBVIOUSLY DEAD TO THE NEXT PROGRAMMER.                       *
004300 SPECIAL-NAMES.
004400     CLASS CCY-ALPHA IS "A" THRU "Z".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*  DDNAME MATCHES THE FX RATE STEP IN THE NIGHTLY REFRESH JCL,  *
004800*  AND THE ADHOC FX REPRICE JOB THAT RUNS THIS PROGRAM STAND   *
004900*  ALONE ON DEMAND.                                              *
005000     SELECT EXCHANGE-RATE-FILE ASSIGN TO "FXRFILE".
005100 DATA DIVISION.
005200 FILE SECTION.
005300*----------------------------------------------------------*
005400*  XRT-RECORD - ONE HISTORICAL RATE FOR A CURRENCY PAIR     *
005500*  THE RATE FILE CARRIES EVERY RATE EVER LOADED, NOT JUST   *
005600*  TODAY'S - 1050-STORE-LATEST-RATE BELOW KEEPS ONLY THE     *
005700*  MOST RECENT DATE PER PAIR IN CORE.                        *
005800*----------------------------------------------------------*
005900 FD  EXCHANGE-RATE-FILE.
006000 01  XRT-RECORD.
006100     05  XRT-FROM-CCY                  PIC X(03).
006200     05  XRT-TO-CCY                    PIC X(03).
006300     05  XRT-DATE                      PIC 9(08).
006400     05  XRT-RATE                      PIC S9(05)V9(06).
006500*      XRT-PAIR-VIEW - THE FROM/TO PAIR AS ONE 6-BYTE KEY      *
006600*      FOR A DOWNSTREAM RATE-HISTORY EXTRACT THAT SORTS ON     *
006700*      PAIR RATHER THAN ON INDIVIDUAL CURRENCY.                 *
006800 01  XRT-PAIR-VIEW REDEFINES XRT-RECORD.
006900     05  XRT-PAIR-KEY.
007000         10  XRT-PAIR-FROM               PIC X(03).
007100         10  XRT-PAIR-TO                 PIC X(03).
007200     05  FILLER                        PIC X(19).
007300*      XRT-DATE-VIEW - THE STORED DATE BROKEN OUT TO CCYY/MM/  *
007400*      DD FOR THE SAME RATE-HISTORY EXTRACT, WHICH REPORTS     *
007500*      RATE AGE BY MONTH.                                       *
007600 01  XRT-DATE-VIEW REDEFINES XRT-RECORD.
007700     05  FILLER                        PIC X(06).
007800     05  XRT-DATE-CCYY                 PIC 9(04).
007900     05  XRT-DATE-MM                    PIC 9(02).
008000     05  XRT-DATE-DD                    PIC 9(02).
008100     05  FILLER                        PIC X(11).
008200 WORKING-STORAGE SECTION.
008300*  END-OF-FILE, TABLE-LOADED, AND DIRECT-RATE-FOUND SWITCHES -  *
008400*  SAME ONE-88-PAIR-PER-SWITCH HOUSE HABIT AS THE OTHER        *
008500*  PROGRAMS IN THIS SUITE.                                      *
008600 77  WS-RTE-EOF-SW                     PIC X(01) VALUE 'N'.
008700     88  RTE-EOF-YES                       VALUE 'Y'.
008800     88  RTE-EOF-NO                        VALUE 'N'.
008900 77  WS-RTE-COUNT                      PIC S9(04) COMP VALUE 0.
009000 77  WS-RTE-SUB                        PIC S9(04) COMP VALUE 0.
009100*  WS-TABLE-LOADED-SW IS THE ONE PIECE OF STATE THAT SURVIVES   *
009200*  ACROSS CALLS WITHIN A RUN UNIT - IT IS WHAT LETS 0000-       *
009300*  MAINLINE SKIP RELOADING THE RATE AND CURRENCY TABLES ON      *
009400*  THE SECOND AND LATER CALL (CR10560J).                        *
009500 77  WS-TABLE-LOADED-SW                PIC X(01) VALUE 'N'.
009600     88  TABLE-IS-LOADED                   VALUE 'Y'.
009700     88  TABLE-NOT-LOADED                   VALUE 'N'.
009800 77  WS-DIRECT-FOUND-SW                PIC X(01) VALUE 'N'.
009900     88  DIRECT-RATE-FOUND                 VALUE 'Y'.
010000     88  DIRECT-RATE-NOT-FOUND              VALUE 'N'.
010100*  WS-FROM-USD-RATE / WS-USD-TO-RATE / WS-CROSS-RATE ARE THE     *
010200*  SCRATCH LEGS FOR THE TRIANGULATION IN 2200-FIND-CROSS-RATE -  *
010300*  FROM-CCY TO USD, THEN USD TO TO-CCY, MULTIPLIED TOGETHER      *
010400*  (CR10295J).                                                   *
010500 77  WS-FROM-USD-RATE                  PIC S9(05)V9(06) VALUE 0.
010600 77  WS-USD-TO-RATE                    PIC S9(05)V9(06) VALUE 0.
010700 77  WS-CROSS-RATE                     PIC S9(05)V9(06) VALUE 0.
010800*  WS-TARGET-DECIMALS - HOW MANY DECIMAL PLACES THE CONVERTED   *
010900*  AMOUNT SHOULD CARRY, DRIVEN OFF THE TO-CURRENCY'S ENTRY IN    *
011000*  WS-CCY-TABLE (CR10601J) - DEFAULTS TO 2 AND IS OVERRIDDEN     *
011100*  TO 0 FOR YEN-STYLE CURRENCIES THAT HAVE NO MINOR UNIT.        *
011200 77  WS-TARGET-DECIMALS                PIC 9(01) COMP VALUE 2.
011300*  WS-RATE-TABLE - EVERY CURRENCY PAIR'S LATEST RATE, IN CORE    *
011400*  FOR THE LIFE OF THE RUN UNIT.  2000 ENTRIES COVERS EVERY     *
011500*  ORDERED PAIR AMONG THE 20 SUPPORTED CURRENCIES SEVERAL       *
011600*  TIMES OVER - THE RATE FILE DOES NOT CARRY EVERY PAIR, ONLY   *
011700*  THE ONES ACTUALLY QUOTED, SO THIS IS COMFORTABLE HEADROOM,   *
011800*  NOT A TIGHT FIT.                                              *
011900 01  WS-RATE-TABLE.
012000     05  WS-RATE-ENTRY OCCURS 2000 TIMES
012100                     INDEXED BY WS-RATE-IDX.
012200         10  WS-RATE-TBL-FROM            PIC X(03).
012300         10  WS-RATE-TBL-TO              PIC X(03).
012400         10  WS-RATE-TBL-DATE             PIC 9(08).
012500         10  WS-RATE-TBL-VALUE           PIC S9(05)V9(06).
012600*  WS-CCY-TABLE - THE 20 SUPPORTED CURRENCIES, NAME AND         *
012700*  DECIMAL PLACES, LOADED FROM THE LITERAL LIST BELOW AT        *
012800*  1200-LOAD-CCY-TABLE.  USED BOTH FOR THE FROM/TO VALIDATION   *
012900*  IN 0100-VALIDATE-CCY AND THE DECIMALS LOOKUP IN 2300-        *
013000*  DETERMINE-DECIMALS.                                          *
013100 01  WS-CCY-TABLE.
013200     05  WS-CCY-ENTRY OCCURS 20 TIMES
013300                     INDEXED BY WS-CCY-IDX.
013400         10  WS-CCY-TBL-CODE             PIC X(03).
013500         10  WS-CCY-TBL-NAME             PIC X(20).
013600         10  WS-CCY-TBL-DECIMALS         PIC 9(01).
013700*  WS-CCY-LOAD-AREA - THE SAME 20-CURRENCY LIST CARRIED AS A     *
013800*  LITERAL FILLER BLOCK, CODE/NAME/DECIMALS PACKED INTO FIXED   *
013900*  25-BYTE SLOTS - EASIER TO READ AND MAINTAIN AS A FLAT LIST   *
014000*  OF FILLERS THAN AS A NESTED OCCURS, SAME HOUSE HABIT AS      *
014100*  TXP.TIP02'S WS-CCY-TABLE-CODES.  ADDING A CURRENCY MEANS     *
014200*  ADDING ONE LINE HERE (AND TO TXP.TIP02'S LIST, WHICH IS      *
014300*  MAINTAINED SEPARATELY AND MUST BE KEPT IN STEP BY HAND).     *
014400 01  WS-CCY-LOAD-AREA.
014500     05  FILLER PIC X(25) VALUE 'USDUS DOLLAR           02'.
014600     05  FILLER PIC X(25) VALUE 'EUREURO                02'.
014700     05  FILLER PIC X(25) VALUE 'GBPBRITISH POUND       02'.
014800     05  FILLER PIC X(25) VALUE 'JPYJAPANESE YEN        00'.
014900     05  FILLER PIC X(25) VALUE 'CHFSWISS FRANC         02'.
015000     05  FILLER PIC X(25) VALUE 'CADCANADIAN DOLLAR     02'.
015100     05  FILLER PIC X(25) VALUE 'AUDAUSTRALIAN DOLLAR   02'.
015200     05  FILLER PIC X(25) VALUE 'SEKSWEDISH KRONA       02'.
015300     05  FILLER PIC X(25) VALUE 'NOKNORWEGIAN KRONE     02'.
015400     05  FILLER PIC X(25) VALUE 'DKKDANISH KRONE        02'.
015500     05  FILLER PIC X(25) VALUE 'CNYCHINESE YUAN        02'.
015600     05  FILLER PIC X(25) VALUE 'INRINDIAN RUPEE        02'.
015700     05  FILLER PIC X(25) VALUE 'BRLBRAZILIAN REAL      02'.
015800     05  FILLER PIC X(25) VALUE 'ZARSOUTH AFRICAN RAND  02'.
015900     05  FILLER PIC X(25) VALUE 'KRWSOUTH KOREAN WON    00'.
016000     05  FILLER PIC X(25) VALUE 'SGDSINGAPORE DOLLAR    02'.
016100     05  FILLER PIC X(25) VALUE 'HKDHONG KONG DOLLAR    02'.
016200     05  FILLER PIC X(25) VALUE 'NZDNEW ZEALAND DOLLAR  02'.
016300     05  FILLER PIC X(25) VALUE 'MXNMEXICAN PESO        02'.
016400     05  FILLER PIC X(25) VALUE 'RUBRUSSIAN RUBLE       02'.
016500*      WS-CCY-LOAD-VIEW - THE SAME 500 BYTES ABOVE, VIEWED AS   *
016600*      20 OCCURRENCES OF A 25-BYTE GROUP SO 1210-LOAD-ONE-CCY   *
016700*      CAN MOVE CODE/NAME/DECIMALS OUT BY SUBSCRIPT INSTEAD OF  *
016800*      BY REFERENCE MODIFICATION.                                *
016900 01  WS-CCY-LOAD-VIEW REDEFINES WS-CCY-LOAD-AREA.
017000     05  WS-CCY-LOAD-ENTRY OCCURS 20 TIMES.
017100         10  WS-CCY-LOAD-CODE            PIC X(03).
017200         10  WS-CCY-LOAD-NAME            PIC X(20).
017300         10  WS-CCY-LOAD-DECIMALS        PIC 9(02).
017400*  WS-CONVERT-AREA - SCRATCH FOR 2050-APPLY-RATE.  WS-CONV-      *
017500*  WHOLE IS A SEPARATE WHOLE-NUMBER COMP FIELD FOR THE ZERO-     *
017600*  DECIMAL CASE (YEN/WON) SO THE ROUNDED COMPUTE DOESN'T TRY     *
017700*  TO CARRY FRACTIONAL CENTS A ZERO-DECIMAL CURRENCY DOESN'T     *
017800*  HAVE (CR10601J).                                              *
017900 01  WS-CONVERT-AREA.
018000     05  WS-CONV-AMOUNT                  PIC S9(11)V9(02) VALUE 0.
018100     05  WS-CONV-RATE                    PIC S9(05)V9(06) VALUE 0.
018200     05  WS-CONV-RESULT                  PIC S9(11)V9(02) VALUE 0.
018300     05  WS-CONV-WHOLE                   PIC S9(11) COMP VALUE 0.
018400*  LK-FX-REQUEST - THE CALL INTERFACE.  EVERY CALLER (VRS.      *
018500*  R00858, OR ANY FUTURE SUBPROGRAM) BUILDS ITS OWN WS-FX-      *
018600*  REQUEST COPY OF THIS EXACT LAYOUT AND PASSES IT BY           *
018700*  REFERENCE - KEEP THE TWO IN SYNC BY HAND IF A FIELD IS       *
018800*  EVER ADDED HERE.                                              *
018900 LINKAGE SECTION.
019000 01  LK-FX-REQUEST.
019100     05  LK-REQ-FUNCTION               PIC X(01).
019200         88  LK-FUNC-CONVERT                VALUE 'C'.
019300         88  LK-FUNC-LOAD-ONLY               VALUE 'L'.
019400     05  LK-REQ-AMOUNT                 PIC S9(11)V9(02).
019500     05  LK-REQ-FROM-CCY               PIC X(03).
019600     05  LK-REQ-TO-CCY                 PIC X(03).
019700     05  LK-RESP-AMOUNT                PIC S9(11)V9(02).
019800     05  LK-RESP-STATUS                PIC X(01).
019900         88  LK-STATUS-OK                    VALUE '0'.
020000         88  LK-STATUS-BAD-CCY                VALUE '1'.
020100         88  LK-STATUS-NO-RATE                VALUE '2'.
020200 PROCEDURE DIVISION USING LK-FX-REQUEST.
020300*----------------------------------------------------------*
020400*  0000-MAINLINE - LOAD THE TABLES ON THE FIRST CALL ONLY,  *
020500*  THEN SERVE THE REQUEST AND GOBACK TO THE CALLER.  A      *
020600*  FUNCTION OF 'L' (LOAD-ONLY) JUST FORCES THE LOAD WITHOUT  *
020700*  CONVERTING ANYTHING - USED BY OPERATIONS TO PRE-WARM THE  *
020800*  TABLES BEFORE A HEAVY BATCH OF CALLS.                      *
020900*----------------------------------------------------------*
021000 0000-MAINLINE.
021100     IF TABLE-NOT-LOADED
021200         PERFORM 1000-LOAD-RATE-TABLE
021300                 THRU 1000-LOAD-RATE-TABLE-EXIT
021400         PERFORM 1200-LOAD-CCY-TABLE
021500                 THRU 1200-LOAD-CCY-TABLE-EXIT
021600         SET TABLE-IS-LOADED TO TRUE
021700     END-IF.
021800     IF LK-FUNC-CONVERT
021900         PERFORM 2000-CONVERT-AMOUNT
022000                 THRU 2000-CONVERT-AMOUNT-EXIT
022100     END-IF.
022200*      GOBACK, NOT STOP RUN - THIS PROGRAM NEVER OWNS THE RUN   *
022300*      UNIT.  EVEN WHEN IT IS INVOKED STAND ALONE BY THE ADHOC  *
022400*      FX REPRICE JOB, THE JCL STEP CALLS A ONE-LINE DRIVER     *
022500*      THAT IN TURN CALLS THIS PROGRAM.                          *
022600     GOBACK.
022700*----------------------------------------------------------*
022800*  1000-LOAD-RATE-TABLE - PRIMING READ PLUS READ-AHEAD LOOP *
022900*  OVER THE WHOLE RATE HISTORY FILE.  EVERY RECORD GOES     *
023000*  THROUGH 1050-STORE-LATEST-RATE, WHICH KEEPS ONLY THE     *
023100*  NEWEST DATE PER PAIR - THE FILE ITSELF IS NOT SORTED BY   *
023200*  DATE, SO WE CANNOT JUST TAKE THE LAST RECORD FOR A PAIR.  *
023300*----------------------------------------------------------*
023400 1000-LOAD-RATE-TABLE.
023500     MOVE 0 TO WS-RTE-COUNT.
023600     OPEN INPUT EXCHANGE-RATE-FILE.
023700     READ EXCHANGE-RATE-FILE
023800         AT END GO TO 1000-LOAD-RATE-TABLE-EXIT
023900     END-READ.
024000 1010-LOAD-RATE-LOOP.
024100     PERFORM 1050-STORE-LATEST-RATE
024200             THRU 1050-STORE-LATEST-RATE-EXIT.
024300     READ EXCHANGE-RATE-FILE
024400         AT END GO TO 1000-LOAD-RATE-TABLE-EXIT
024500     END-READ.
024600     GO TO 1010-LOAD-RATE-LOOP.
024700 1000-LOAD-RATE-TABLE-EXIT.
024800     CLOSE EXCHANGE-RATE-FILE.
024900     EXIT.
025000*----------------------------------------------------------*
025100*  1050-STORE-LATEST-RATE - ADD A NEW PAIR TO THE TABLE, OR *
025200*  UPDATE THE EXISTING ENTRY'S DATE/RATE IF THIS RECORD IS  *
025300*  NEWER THAN WHAT WE ALREADY HAVE FOR THAT PAIR.           *
025400*----------------------------------------------------------*
025500 1050-STORE-LATEST-RATE.
025600     SET WS-DIRECT-FOUND-SW TO FALSE.
025700     SET DIRECT-RATE-NOT-FOUND TO TRUE.
025800     PERFORM 1060-SCAN-ONE-RATE THRU 1060-SCAN-ONE-RATE-EXIT
025900             VARYING WS-RTE-SUB FROM 1 BY 1
026000             UNTIL WS-RTE-SUB > WS-RTE-COUNT.
026100     IF DIRECT-RATE-NOT-FOUND
026200         ADD 1 TO WS-RTE-COUNT
026300         SET WS-RATE-IDX TO WS-RTE-COUNT
026400         MOVE XRT-FROM-CCY TO WS-RATE-TBL-FROM (WS-RATE-IDX)
026500         MOVE XRT-TO-CCY TO WS-RATE-TBL-TO (WS-RATE-IDX)
026600         MOVE XRT-DATE TO WS-RATE-TBL-DATE (WS-RATE-IDX)
026700         MOVE XRT-RATE TO WS-RATE-TBL-VALUE (WS-RATE-IDX)
026800     END-IF.
026900 1050-STORE-LATEST-RATE-EXIT.
027000     EXIT.
027100*      DIRECT-RATE-FOUND HERE IS BEING REUSED AS "THIS PAIR     *
027200*      ALREADY HAS A SLOT IN THE TABLE", NOT IN THE SENSE IT    *
027300*      IS USED OVER IN 2100-FIND-DIRECT-RATE - SAME SWITCH,     *
027400*      TWO DIFFERENT QUESTIONS DEPENDING ON WHICH PARAGRAPH     *
027500*      IS ASKING.                                                *
027600 1060-SCAN-ONE-RATE.
027700     IF WS-RATE-TBL-FROM (WS-RTE-SUB) = XRT-FROM-CCY
027800        AND WS-RATE-TBL-TO (WS-RTE-SUB) = XRT-TO-CCY
027900         SET DIRECT-RATE-FOUND TO TRUE
028000         IF XRT-DATE > WS-RATE-TBL-DATE (WS-RTE-SUB)
028100             MOVE XRT-DATE TO WS-RATE-TBL-DATE (WS-RTE-SUB)
028200             MOVE XRT-RATE TO WS-RATE-TBL-VALUE (WS-RTE-SUB)
028300         END-IF
028400         MOVE WS-RTE-COUNT TO WS-RTE-SUB
028500     END-IF.
028600 1060-SCAN-ONE-RATE-EXIT.
028700     EXIT.
028800*----------------------------------------------------------*
028900*  1200-LOAD-CCY-TABLE - COPY THE 20 HARD-CODED CURRENCIES  *
029000*  FROM WS-CCY-LOAD-AREA INTO THE SEARCHABLE WS-CCY-TABLE.  *
029100*----------------------------------------------------------*
029200 1200-LOAD-CCY-TABLE.
029300     PERFORM 1210-LOAD-ONE-CCY THRU 1210-LOAD-ONE-CCY-EXIT
029400             VARYING WS-CCY-IDX FROM 1 BY 1
029500             UNTIL WS-CCY-IDX > 20.
029600 1200-LOAD-CCY-TABLE-EXIT.
029700     EXIT.
029800*      STRAIGHT SUBSCRIPT-FOR-SUBSCRIPT COPY OUT OF THE        *
029900*      LITERAL LOAD AREA - NO VALIDATION NEEDED SINCE THIS     *
030000*      DATA IS SOURCE CODE, NOT A FILE THAT COULD BE BAD.      *
030100 1210-LOAD-ONE-CCY.
030200     MOVE WS-CCY-LOAD-CODE (WS-CCY-IDX)
030300             TO WS-CCY-TBL-CODE (WS-CCY-IDX).
030400     MOVE WS-CCY-LOAD-NAME (WS-CCY-IDX)
030500             TO WS-CCY-TBL-NAME (WS-CCY-IDX).
030600     MOVE WS-CCY-LOAD-DECIMALS (WS-CCY-IDX)
030700             TO WS-CCY-TBL-DECIMALS (WS-CCY-IDX).
030800 1210-LOAD-ONE-CCY-EXIT.
030900     EXIT.
031000*----------------------------------------------------------*
031100*  2000-CONVERT-AMOUNT - SERVE ONE CONVERSION REQUEST.      *
031200*  SAME CCY = IDENTITY RATE; ELSE DIRECT, ELSE CROSS VIA    *
031300*  USD (SEE CR10295J).                                     *
031400*----------------------------------------------------------*
031500 2000-CONVERT-AMOUNT.
031600     MOVE '0' TO LK-RESP-STATUS.
031700     MOVE 0 TO LK-RESP-AMOUNT.
031800     PERFORM 0100-VALIDATE-CCY THRU 0100-VALIDATE-CCY-EXIT.
031900     IF LK-STATUS-BAD-CCY
032000         GO TO 2000-CONVERT-AMOUNT-EXIT
032100     END-IF.
032200*      SAME-CURRENCY REQUESTS ARE AN IDENTITY CONVERSION -     *
032300*      WE DO NOT LOOK THEM UP IN THE RATE TABLE AT ALL, SINCE  *
032400*      THE RATE FILE MAY NOT EVEN CARRY A USD-TO-USD ROW.       *
032500     IF LK-REQ-FROM-CCY = LK-REQ-TO-CCY
032600         MOVE 1.000000 TO WS-CONV-RATE
032700         GO TO 2050-APPLY-RATE
032800     END-IF.
032900     PERFORM 2100-FIND-DIRECT-RATE
033000             THRU 2100-FIND-DIRECT-RATE-EXIT.
033100     IF DIRECT-RATE-FOUND
033200         GO TO 2050-APPLY-RATE
033300     END-IF.
033400*      NO DIRECT QUOTE ON FILE FOR THIS PAIR - TRY TO          *
033500*      TRIANGULATE THROUGH USD BEFORE GIVING UP (CR10295J).    *
033600     PERFORM 2200-FIND-CROSS-RATE THRU 2200-FIND-CROSS-RATE-EXIT.
033700     IF DIRECT-RATE-NOT-FOUND
033800         SET LK-STATUS-NO-RATE TO TRUE
033900         GO TO 2000-CONVERT-AMOUNT-EXIT
034000     END-IF.
034100 2050-APPLY-RATE.
034200*      DECIMAL PLACES ON THE RESULT FOLLOW THE TO-CURRENCY,    *
034300*      NOT A FLAT TWO - YEN AND WON HAVE NO MINOR UNIT, SO A   *
034400*      CONVERTED AMOUNT LIKE 1500.00 YEN WOULD BE WRONG BY TWO *
034500*      ORDERS OF MAGNITUDE IF WE ROUNDED TO CENTS (CR10601J).  *
034600     PERFORM 2300-DETERMINE-DECIMALS
034700             THRU 2300-DETERMINE-DECIMALS-EXIT.
034800     IF WS-TARGET-DECIMALS = 0
034900         COMPUTE WS-CONV-WHOLE ROUNDED =
035000                 LK-REQ-AMOUNT * WS-CONV-RATE
035100         COMPUTE WS-CONV-RESULT = WS-CONV-WHOLE
035200     ELSE
035300         COMPUTE WS-CONV-RESULT ROUNDED =
035400                 LK-REQ-AMOUNT * WS-CONV-RATE
035500     END-IF.
035600     MOVE WS-CONV-RESULT TO LK-RESP-AMOUNT.
035700 2000-CONVERT-AMOUNT-EXIT.
035800     EXIT.
035900*----------------------------------------------------------*
036000*  0100-VALIDATE-CCY - BOTH FROM AND TO MUST BE ONE OF THE  *
036100*  20 SUPPORTED CODES.  LK-RESP-STATUS IS USED AS SCRATCH   *
036200*  HERE BEFORE THE REAL STATUS CODE IS SET IN 2000-CONVERT- *
036300*  AMOUNT - '0' MEANS "FOUND SO FAR" AT THIS POINT, NOT     *
036400*  "CONVERSION SUCCEEDED".                                  *
036500*----------------------------------------------------------*
036600 0100-VALIDATE-CCY.
036700     SET LK-STATUS-BAD-CCY TO TRUE.
036800     PERFORM 0110-CHECK-FROM-CCY THRU 0110-CHECK-FROM-CCY-EXIT
036900             VARYING WS-CCY-IDX FROM 1 BY 1
037000             UNTIL WS-CCY-IDX > 20.
037100     IF LK-RESP-STATUS = '1'
037200         GO TO 0100-VALIDATE-CCY-EXIT
037300     END-IF.
037400     MOVE '1' TO LK-RESP-STATUS.
037500     PERFORM 0120-CHECK-TO-CCY THRU 0120-CHECK-TO-CCY-EXIT
037600             VARYING WS-CCY-IDX FROM 1 BY 1
037700             UNTIL WS-CCY-IDX > 20.
037800 0100-VALIDATE-CCY-EXIT.
037900     EXIT.
038000*      ONE PASS OF THE 20-ENTRY CURRENCY TABLE LOOKING FOR      *
038100*      LK-REQ-FROM-CCY - NO EARLY EXIT ON A HIT BECAUSE THE    *
038200*      TABLE IS SHORT ENOUGH THAT IT IS NOT WORTH THE EXTRA    *
038300*      SUBSCRIPT-FORCING LOGIC THE OTHER SCANS USE.             *
038400 0110-CHECK-FROM-CCY.
038500     IF LK-REQ-FROM-CCY = WS-CCY-TBL-CODE (WS-CCY-IDX)
038600         MOVE '0' TO LK-RESP-STATUS
038700     END-IF.
038800 0110-CHECK-FROM-CCY-EXIT.
038900     EXIT.
039000*      SAME IDEA AS 0110 ABOVE, AGAINST LK-REQ-TO-CCY.          *
039100 0120-CHECK-TO-CCY.
039200     IF LK-REQ-TO-CCY = WS-CCY-TBL-CODE (WS-CCY-IDX)
039300         MOVE '0' TO LK-RESP-STATUS
039400     END-IF.
039500 0120-CHECK-TO-CCY-EXIT.
039600     EXIT.
039700*----------------------------------------------------------*
039800*  2100-FIND-DIRECT-RATE - LOOK FOR AN EXACT FROM/TO MATCH  *
039900*  IN THE RATE TABLE.  NO MATCH LEAVES DIRECT-RATE-NOT-     *
040000*  FOUND SET SO THE CALLER KNOWS TO TRY THE CROSS RATE.      *
040100*----------------------------------------------------------*
040200 2100-FIND-DIRECT-RATE.
040300     SET DIRECT-RATE-NOT-FOUND TO TRUE.
040400     PERFORM 2110-CHECK-ONE-RATE THRU 2110-CHECK-ONE-RATE-EXIT
040500             VARYING WS-RTE-SUB FROM 1 BY 1
040600             UNTIL WS-RTE-SUB > WS-RTE-COUNT.
040700 2100-FIND-DIRECT-RATE-EXIT.
040800     EXIT.
040900*      MOVING WS-RTE-COUNT INTO WS-RTE-SUB ON A HIT FORCES THE *
041000*      VARYING SUBSCRIPT PAST WS-RTE-COUNT SO THE PERFORM      *
041100*      STOPS SCANNING - THE SAME SHORT-CIRCUIT TRICK TXP.TIP02 *
041200*      USES IN 1460-CHECK-ONE-CCY, SINCE AN EXPLICIT GO TO     *
041300*      OUT OF A PERFORM...VARYING RANGE IS NOT ALLOWED.         *
041400 2110-CHECK-ONE-RATE.
041500     IF WS-RATE-TBL-FROM (WS-RTE-SUB) = LK-REQ-FROM-CCY
041600        AND WS-RATE-TBL-TO (WS-RTE-SUB) = LK-REQ-TO-CCY
041700         MOVE WS-RATE-TBL-VALUE (WS-RTE-SUB) TO WS-CONV-RATE
041800         SET DIRECT-RATE-FOUND TO TRUE
041900         MOVE WS-RTE-COUNT TO WS-RTE-SUB
042000     END-IF.
042100 2110-CHECK-ONE-RATE-EXIT.
042200     EXIT.
042300*----------------------------------------------------------*
042400*  2200-FIND-CROSS-RATE - TRIANGULATE FROM-CCY TO USD AND   *
042500*  USD TO TO-CCY AND MULTIPLY THE TWO LEGS TOGETHER.  BOTH  *
042600*  LEGS MUST BE FOUND (WS-FROM-USD-RATE AND WS-USD-TO-RATE  *
042700*  BOTH POSITIVE) OR WE REPORT NO RATE AT ALL - A HALF-     *
042800*  TRIANGULATED RATE IS WORSE THAN NO RATE.                  *
042900*----------------------------------------------------------*
043000 2200-FIND-CROSS-RATE.
043100     MOVE 0 TO WS-FROM-USD-RATE WS-USD-TO-RATE.
043200     SET DIRECT-RATE-NOT-FOUND TO TRUE.
043300     PERFORM 2210-CHECK-ONE-LEG THRU 2210-CHECK-ONE-LEG-EXIT
043400             VARYING WS-RTE-SUB FROM 1 BY 1
043500             UNTIL WS-RTE-SUB > WS-RTE-COUNT.
043600     IF WS-FROM-USD-RATE > 0 AND WS-USD-TO-RATE > 0
043700         COMPUTE WS-CROSS-RATE ROUNDED =
043800                 WS-FROM-USD-RATE * WS-USD-TO-RATE
043900         MOVE WS-CROSS-RATE TO WS-CONV-RATE
044000         SET DIRECT-RATE-FOUND TO TRUE
044100     END-IF.
044200 2200-FIND-CROSS-RATE-EXIT.
044300     EXIT.
044400*      A SINGLE PASS OF THE TABLE CHECKS BOTH LEGS AT ONCE -   *
044500*      NO NEED FOR TWO SEPARATE SCANS SINCE NEITHER LEG'S      *
044600*      RATE DEPENDS ON WHETHER THE OTHER HAS BEEN FOUND YET.   *
044700 2210-CHECK-ONE-LEG.
044800     IF WS-RATE-TBL-FROM (WS-RTE-SUB) = LK-REQ-FROM-CCY
044900        AND WS-RATE-TBL-TO (WS-RTE-SUB) = 'USD'
045000         MOVE WS-RATE-TBL-VALUE (WS-RTE-SUB)
045100                 TO WS-FROM-USD-RATE
045200     END-IF.
045300     IF WS-RATE-TBL-FROM (WS-RTE-SUB) = 'USD'
045400        AND WS-RATE-TBL-TO (WS-RTE-SUB) = LK-REQ-TO-CCY
045500         MOVE WS-RATE-TBL-VALUE (WS-RTE-SUB)
045600                 TO WS-USD-TO-RATE
045700     END-IF.
045800 2210-CHECK-ONE-LEG-EXIT.
045900     EXIT.
046000*----------------------------------------------------------*
046100*  2300-DETERMINE-DECIMALS - LOOK UP HOW MANY DECIMAL       *
046200*  PLACES THE TO-CURRENCY USES (CR10601J).  DEFAULTS TO 2   *
046300*  AND STAYS THERE IF THE TO-CCY IS SOMEHOW NOT IN THE      *
046400*  TABLE - 0100-VALIDATE-CCY SHOULD HAVE ALREADY REJECTED   *
046500*  THAT CASE, SO THIS IS A BELT-AND-SUSPENDERS DEFAULT.     *
046600*----------------------------------------------------------*
046700 2300-DETERMINE-DECIMALS.
046800     MOVE 2 TO WS-TARGET-DECIMALS.
046900     PERFORM 2310-CHECK-ONE-CCY THRU 2310-CHECK-ONE-CCY-EXIT
047000             VARYING WS-CCY-IDX FROM 1 BY 1
047100             UNTIL WS-CCY-IDX > 20.
047200 2300-DETERMINE-DECIMALS-EXIT.
047300     EXIT.
047400*      WS-TARGET-DECIMALS STARTS AT 2 (SET JUST ABOVE IN       *
047500*      2300) AND ONLY CHANGES IF THE TO-CCY'S TABLE ENTRY      *
047600*      SAYS OTHERWISE - SO A MATCH ON JPY OR KRW DROPS IT      *
047700*      TO 0, AND EVERYTHING ELSE LEAVES IT AT 2.                *
047800 2310-CHECK-ONE-CCY.
047900     IF LK-REQ-TO-CCY = WS-CCY-TBL-CODE (WS-CCY-IDX)
048000         MOVE WS-CCY-TBL-DECIMALS (WS-CCY-IDX)
048100                 TO WS-TARGET-DECIMALS
048200     END-IF.
048300 2310-CHECK-ONE-CCY-EXIT.
048400     EXIT.
