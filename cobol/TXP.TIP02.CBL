000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TXN-POSTING-ENGINE.
000300 AUTHOR. R J HALVORSEN.
000400 INSTALLATION. MERIDIAN FUND SERVICES INC - BATCH SYSTEMS.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - MERIDIAN STAFF.
000800*--------------------------------------------------------------*
000900*  TXN-POSTING-ENGINE  -  TRANSACTION VALIDATION AND HOLDING  *
001000*  COST-BASIS POSTING FOR THE PERSONAL FINANCE DASHBOARD BATCH*
001100*  CORE.  REPLAYS EACH PORTFOLIO/SYMBOL'S VALID TRANSACTIONS  *
001200*  IN TRADE-DATE ORDER TO DERIVE CURRENT SHARE QUANTITY AND   *
001300*  MOVING-AVERAGE COST PER SHARE, IN PORTFOLIO BASE CURRENCY. *
001400*                                                              *
001500*  INPUT FILES MUST ALREADY BE SORTED ASCENDING ON             *
001600*  PORTFOLIO-ID / SYMBOL / TRADE DATE BY THE DRIVING JCL STEP  *
001700*  BEFORE THIS PROGRAM EVER SEES THEM - THIS PROGRAM DOES NOT  *
001800*  SORT.  BAD SEQUENCE ON THE INPUT MEANS BAD AVERAGE COST     *
001900*  ON THE OUTPUT, AND WE WILL NOT CATCH IT HERE.                *
002000*--------------------------------------------------------------*
002100*  CHANGE LOG.                                                *
002200*  03/14/88  RJH  ORIGINAL PROGRAM.  TIP02 CONVERSION FROM        CR10041J
002300*            THE OLD DFA DIRECT-FINANCIAL-ACTIVITY FEED INTO      CR10041J
002400*            PORTFOLIO HOLDING POSTING.                           CR10041J
002500*  11/02/89  RJH  ADDED OVERSELL CLAMP PER AUDIT FINDING.         CR10118J
002600*  06/19/91  LMK  TRANSFER_IN / TRANSFER_OUT TYPES ADDED -        CR10233J
002700*            NO QTY/COST EFFECT, COUNTED AS APPLIED ONLY.         CR10233J
002800*  09/08/93  LMK  SUPPRESS ZERO-QTY / ZERO-COUNT HOLDINGS         CR10310J
002900*            FROM OUTPUT PER DASHBOARD TEAM REQUEST.              CR10310J
003000*  04/02/96  PDW  SPLIT AND DIVIDEND TYPES CONFIRMED NO-EFFECT    CR10388J
003100*            IN THE REPLAY ENGINE - CASH SIDE IS OUT OF SCOPE.    CR10388J
003200*  10/11/98  PDW  CENTURY WINDOWING FOR TXN-DATE COMPARE AGAINST  CR10455J
003300*            RUN DATE - Y2K REMEDIATION.                          CR10455J
003400*  02/24/99  PDW  Y2K SIGN-OFF.  NO FURTHER DATE CHANGES NEEDED.  CR10455J
003500*  07/30/01  GSN  REJECTION REASON LIST RE-ORDERED TO MATCH       CR10512J
003600*            DASHBOARD VALIDATION SPEC REVISION 3.                CR10512J
003700*  02/11/03  RJH  ADDED ROUNDED TO THE BUY/SELL COST POSTING      CR10513J
003800*            INTO WS-TOTAL-COST - AUDIT FOUND THE 8-DECIMAL       CR10513J
003900*            INTERMEDIATE WAS BEING TRUNCATED, NOT ROUNDED,       CR10513J
004000*            WHEN ADDED/SUBTRACTED AGAINST THE 2-DECIMAL          CR10513J
004100*            ACCUMULATOR - UNDERSTATED COST BASIS OVER TIME.      CR10513J
004200*--------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500*  UPSI-0 LETS OPERATIONS RUN A SCHEDULE TEST COPY OF THE       *
004600*  JOB WITHOUT WRITING REAL HOLDINGS - NOT CURRENTLY WIRED TO   *
004700*  ANY LOGIC BELOW, CARRIED FORWARD FROM THE TIP SKELETON AS A  *
004800*  PLACE TO HANG FUTURE TEST-RUN BEHAVIOR.  SEE FXC.BALANCE FOR *
004900*  AN EXAMPLE OF A PROGRAM THAT ACTUALLY CHECKS ITS UPSI.       *
005000 SPECIAL-NAMES.
005100     UPSI-0 IS WS-TEST-RUN-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*  DDNAMES MATCH THE STEP IN THE NIGHTLY DASHBOARD REFRESH JCL. *
005500     SELECT TRANSACTION-FILE ASSIGN TO "TXNFILE".
005600     SELECT PORTFOLIO-REFERENCE ASSIGN TO "PFFILE".
005700     SELECT HOLDINGS-MASTER ASSIGN TO "HLDFILE".
005800     SELECT REJECTION-FILE ASSIGN TO "REJFILE".
005900 DATA DIVISION.
006000 FILE SECTION.
006100*----------------------------------------------------------*
006200*  TXN-DETAIL-RECORD - ONE SECURITY TRANSACTION             *
006300*  FEED ARRIVES PRE-SORTED PORTFOLIO-ID/SYMBOL/DATE - THAT   *
006400*  ORDER IS WHAT LETS THE MOVING AVERAGE BELOW WORK WITHOUT  *
006500*  A TABLE.  TXN-TYPE-CDE DRIVES BOTH VALIDATION AND WHICH   *
006600*  POSTING PARAGRAPH (IF ANY) RUNS.                          *
006700*----------------------------------------------------------*
006800 FD  TRANSACTION-FILE.
006900 01  TXN-DETAIL-RECORD.
007000     05  TXN-ID                       PIC X(12).
007100     05  TXN-PORTFOLIO-ID              PIC X(08).
007200     05  TXN-SYMBOL                   PIC X(10).
007300*      TXN-TYPE-CDE - ONLY BUY/SELL MOVE QTY OR COST BELOW.   *
007400*      DIVIDEND/SPLIT/TRANSFER TYPES ARE VALIDATED AND        *
007500*      COUNTED BUT HAVE NO EFFECT ON THE REPLAY (CR10233J,    *
007600*      CR10388J) - THE CASH AND SHARE-COUNT SIDE OF THOSE     *
007700*      EVENTS IS OUT OF SCOPE FOR THIS PROGRAM.                *
007800     05  TXN-TYPE-CDE                  PIC X(12).
007900         88  TXN-TYPE-BUY                  VALUE 'BUY         '.
008000         88  TXN-TYPE-SELL                 VALUE 'SELL        '.
008100         88  TXN-TYPE-DIVIDEND             VALUE 'DIVIDEND    '.
008200         88  TXN-TYPE-SPLIT                VALUE 'SPLIT       '.
008300         88  TXN-TYPE-TRANSFER-IN          VALUE 'TRANSFER_IN '.
008400         88  TXN-TYPE-TRANSFER-OUT         VALUE 'TRANSFER_OUT'.
008500     05  TXN-DATE                      PIC 9(08).
008600     05  TXN-QUANTITY                  PIC S9(09)V9(04).
008700     05  TXN-PRICE                     PIC S9(09)V9(04).
008800     05  TXN-FEES                      PIC S9(07)V9(02).
008900*      TXN-TOTAL-AMOUNT IS WHAT THE FEED SAYS THE TRANSACTION *
009000*      COST - CROSS-FOOTED AGAINST QTY*PRICE+FEES IN           *
009100*      1400-VALIDATE-TXN BEFORE WE TRUST IT FOR ANYTHING.      *
009200     05  TXN-TOTAL-AMOUNT              PIC S9(11)V9(02).
009300     05  TXN-CURRENCY                  PIC X(03).
009400*      TXN-EXCH-RATE - FEED-SUPPLIED, TRANSACTION CURRENCY TO  *
009500*      PORTFOLIO BASE CURRENCY, AS OF TRADE DATE.  WE DO NOT   *
009600*      RE-DERIVE THIS FROM THE RATE TABLE IN FXC.BALANCE -     *
009700*      THAT TABLE IS CURRENT-DAY ONLY AND WOULD BE WRONG FOR   *
009800*      HISTORICAL TRADES.                                      *
009900     05  TXN-EXCH-RATE                 PIC S9(05)V9(06).
010000 01  TXN-DATE-BRK REDEFINES TXN-DATE.
010100     05  TXN-DATE-CCYY                 PIC 9(04).
010200     05  TXN-DATE-MM                   PIC 9(02).
010300     05  TXN-DATE-DD                   PIC 9(02).
010400*----------------------------------------------------------*
010500*  PF-RECORD - PORTFOLIO REFERENCE MASTER, SORTED BY PF-ID  *
010600*  LOADED ENTIRE INTO WS-PORTFOLIO-TABLE AT 1100-LOAD-       *
010700*  PORTFOLIO-TABLE BEFORE THE TRANSACTION FILE IS TOUCHED -  *
010800*  SMALL ENOUGH TO HOLD IN CORE, UNLIKE THE TRANSACTION FILE. *
010900*----------------------------------------------------------*
011000 FD  PORTFOLIO-REFERENCE.
011100 01  PF-RECORD.
011200     05  PF-ID                        PIC X(08).
011300     05  PF-NAME                       PIC X(30).
011400     05  PF-CURRENCY                   PIC X(03).
011500*----------------------------------------------------------*
011600*  HLD-RECORD - PORTFOLIO/SYMBOL HOLDING, BREAK ORDER       *
011700*  ONE RECORD WRITTEN PER PORTFOLIO/SYMBOL GROUP AT         *
011800*  2900-WRITE-HOLDING, UNLESS THE GROUP NETTED TO ZERO      *
011900*  SHARES WITH NO ACTIVITY (CR10310J).                       *
012000*----------------------------------------------------------*
012100 FD  HOLDINGS-MASTER.
012200 01  HLD-RECORD.
012300     05  HLD-PORTFOLIO-ID              PIC X(08).
012400     05  HLD-SYMBOL                    PIC X(10).
012500     05  HLD-QUANTITY                  PIC S9(09)V9(04).
012600     05  HLD-AVG-COST                  PIC S9(09)V9(04).
012700     05  HLD-TOTAL-COST                PIC S9(11)V9(02).
012800     05  HLD-TXN-COUNT                 PIC 9(05).
012900*      HLD-KEY-VIEW - LETS A DOWNSTREAM SORT OR INDEXED LOOK-  *
013000*      UP KEY ON PORTFOLIO/SYMBOL WITHOUT KNOWING THE FULL     *
013100*      RECORD LAYOUT.  KEPT IN SYNC WITH HLD-RECORD BY HAND -  *
013200*      IF A FIELD IS EVER ADDED ABOVE, WIDEN THE FILLER HERE.  *
013300 01  HLD-KEY-VIEW REDEFINES HLD-RECORD.
013400     05  HLD-KEY-AREA.
013500         10  HLD-KEY-PORTFOLIO-ID      PIC X(08).
013600         10  HLD-KEY-SYMBOL             PIC X(10).
013700     05  FILLER                        PIC X(44).
013800*----------------------------------------------------------*
013900*  ERR-RECORD - ONE REJECTED TRANSACTION, ARRIVAL ORDER     *
014000*  PICKED UP BY THE OVERNIGHT EXCEPTIONS REPORT - KEEP       *
014100*  ERR-REASON TEXT SHORT AND CONSISTENT, IT GETS PRINTED     *
014200*  VERBATIM.                                                 *
014300*----------------------------------------------------------*
014400 FD  REJECTION-FILE.
014500 01  ERR-RECORD.
014600     05  ERR-TXN-ID                    PIC X(12).
014700     05  ERR-REASON                    PIC X(50).
014800 WORKING-STORAGE SECTION.
014900*  END-OF-FILE AND FIRST-GROUP SWITCHES - STANDARD TIP-SERIES  *
015000*  READ-AHEAD CONTROL-BREAK SWITCHES, ONE PAIR OF 88-LEVELS    *
015100*  EACH SO THE PROCEDURE DIVISION NEVER TESTS THE RAW X(01)    *
015200*  VALUE DIRECTLY.                                              *
015300 77  WS-TXN-EOF-SW                     PIC X(01) VALUE 'N'.
015400     88  TXN-EOF-YES                       VALUE 'Y'.
015500     88  TXN-EOF-NO                        VALUE 'N'.
015600 77  WS-FIRST-GROUP-SW                 PIC X(01) VALUE 'Y'.
015700     88  FIRST-GROUP-YES                   VALUE 'Y'.
015800     88  FIRST-GROUP-NO                    VALUE 'N'.
015900 77  WS-TXN-VALID-SW                   PIC X(01) VALUE 'Y'.
016000     88  TXN-IS-VALID                      VALUE 'Y'.
016100     88  TXN-IS-INVALID                     VALUE 'N'.
016200*  WS-REJECT-REASON HOLDS THE TEXT THAT 1490-REJECT-TXN MOVES  *
016300*  TO ERR-REASON - SET AS SOON AS A VALIDATION STEP FAILS SO   *
016400*  THE REJECTION FILE SHOWS THE FIRST RULE BROKEN, NOT THE     *
016500*  LAST ONE CHECKED.                                            *
016600 77  WS-REJECT-REASON                  PIC X(50) VALUE SPACES.
016700*  SUBSCRIPTS/COUNTERS BELOW ARE ALL COMP - THIS PROGRAM RUNS   *
016800*  AGAINST THE FULL TRANSACTION FEED EVERY NIGHT AND BINARY     *
016900*  ARITHMETIC ON THE COUNTERS MATTERS FOR THROUGHPUT.           *
017000 77  WS-PF-SUB                         PIC S9(04) COMP VALUE 0.
017100 77  WS-PF-COUNT                       PIC S9(04) COMP VALUE 0.
017200 77  WS-CCY-SUB                        PIC S9(04) COMP VALUE 0.
017300 77  WS-TXN-READ-CT                    PIC 9(07) COMP VALUE 0.
017400 77  WS-TXN-ACCEPT-CT                  PIC 9(07) COMP VALUE 0.
017500 77  WS-TXN-REJECT-CT                  PIC 9(07) COMP VALUE 0.
017600*  WS-RUN-DATE IS SET FROM THE SYSTEM CLOCK AT 1000-INITIALIZE *
017700*  (CR10455J) AND USED ONLY TO REJECT FUTURE-DATED TRADES -     *
017800*  IT IS NOT THE SAME AS THE FEED'S OWN TXN-DATE.                *
017900 77  WS-RUN-DATE                       PIC 9(08) VALUE 0.
018000 77  WS-RUN-DATE-6                     PIC 9(06) VALUE 0.
018100 01  WS-RUN-DATE-6-BRK REDEFINES WS-RUN-DATE-6.
018200     05  WS-RUN-DATE-6-YY               PIC 9(02).
018300     05  WS-RUN-DATE-6-MM               PIC 9(02).
018400     05  WS-RUN-DATE-6-DD               PIC 9(02).
018500*  WS-BREAK-KEY HOLDS THE PORTFOLIO/SYMBOL OF THE GROUP        *
018600*  CURRENTLY BEING ACCUMULATED - COMPARED AGAINST THE          *
018700*  INCOMING TXN-PORTFOLIO-ID/TXN-SYMBOL EVERY RECORD TO         *
018800*  DETECT THE CONTROL BREAK.                                    *
018900 01  WS-BREAK-KEY.
019000     05  WS-BREAK-PORTFOLIO-ID          PIC X(08) VALUE SPACES.
019100     05  WS-BREAK-SYMBOL                PIC X(10) VALUE SPACES.
019200 01  WS-BREAK-KEY-FLAT REDEFINES WS-BREAK-KEY
019300                                       PIC X(18).
019400*  WS-POSTING-ACCUM CARRIES THE RUNNING QUANTITY/COST FOR THE  *
019500*  GROUP IN PROGRESS - RESET AT EVERY BREAK BY                 *
019600*  2100-START-NEW-GROUP, WRITTEN OUT BY 2900-WRITE-HOLDING.     *
019700 01  WS-POSTING-ACCUM.
019800     05  WS-TOTAL-QTY                   PIC S9(09)V9(04) VALUE 0.
019900     05  WS-TOTAL-COST                  PIC S9(11)V9(02) VALUE 0.
020000     05  WS-AVG-COST                    PIC S9(09)V9(04) VALUE 0.
020100     05  WS-GROUP-TXN-CT                PIC 9(05) COMP VALUE 0.
020200*  WS-COMPUTE-AREA - SCRATCH FIELDS FOR THE VALIDATION CROSS-   *
020300*  FOOT AND THE BUY/SELL REPLAY.  WS-BUY-COST-AMT AND           *
020400*  WS-SELL-COST-AMT ARE DELIBERATELY CARRIED AT 8 DECIMALS,     *
020500*  NOT THE 2 DECIMALS OF WS-TOTAL-COST, SO THE COMPUTE ROUNDED  *
020600*  THAT BUILDS THEM DOESN'T LOSE PRECISION BEFORE THE ADD OR    *
020700*  SUBTRACT THAT FOLDS THEM INTO THE ACCUMULATOR ALSO ROUNDS    *
020800*  HALF-UP (CR10513J) - TWO ROUNDING POINTS, NOT ONE.            *
020900 01  WS-COMPUTE-AREA.
021000     05  WS-COMPUTED-TOTAL              PIC S9(11)V9(02) VALUE 0.
021100     05  WS-AMOUNT-DIFF                 PIC S9(11)V9(02) VALUE 0.
021200     05  WS-ABS-DIFF                    PIC S9(11)V9(02) VALUE 0.
021300     05  WS-BUY-COST-AMT                PIC S9(16)V9(08) VALUE 0.
021400     05  WS-SELL-COST-AMT               PIC S9(16)V9(08) VALUE 0.
021500     05  WS-NEW-TOTAL-QTY               PIC S9(09)V9(04) VALUE 0.
021600*  WS-PORTFOLIO-TABLE - WHOLE PF MASTER IN CORE.  500 ENTRIES   *
021700*  IS COMFORTABLY ABOVE THE CURRENT PORTFOLIO COUNT BUT THIS    *
021800*  TABLE IS NOT ACTUALLY SEARCHED BY THIS PROGRAM TODAY - IT    *
021900*  IS LOADED FOR A FUTURE CROSS-CHECK THAT PF-CURRENCY ON THE   *
022000*  PORTFOLIO MATCHES TXN-CURRENCY ON ITS TRANSACTIONS.  LEFT    *
022100*  IN PLACE SINCE THE LOAD PARAGRAPH ALREADY EXISTS AND COSTS   *
022200*  NOTHING TO RUN.                                               *
022300 01  WS-PORTFOLIO-TABLE.
022400     05  WS-PF-ENTRY OCCURS 500 TIMES
022500                     INDEXED BY WS-PF-IDX.
022600         10  WS-PF-TBL-ID               PIC X(08).
022700         10  WS-PF-TBL-CCY              PIC X(03).
022800*  WS-CCY-TABLE-CODES - THE SET OF CURRENCIES THIS DASHBOARD    *
022900*  SUPPORTS, SAME LIST AS FXC.BALANCE'S RATE TABLE.  KEPT AS A  *
023000*  LITERAL FILLER LIST RATHER THAN A LOOKUP FILE SINCE IT       *
023100*  CHANGES MAYBE ONCE A YEAR AND A RECOMPILE IS CHEAP.           *
023200 01  WS-CCY-TABLE-CODES.
023300     05  FILLER                        PIC X(03) VALUE 'USD'.
023400     05  FILLER                        PIC X(03) VALUE 'EUR'.
023500     05  FILLER                        PIC X(03) VALUE 'GBP'.
023600     05  FILLER                        PIC X(03) VALUE 'JPY'.
023700     05  FILLER                        PIC X(03) VALUE 'CHF'.
023800     05  FILLER                        PIC X(03) VALUE 'CAD'.
023900     05  FILLER                        PIC X(03) VALUE 'AUD'.
024000     05  FILLER                        PIC X(03) VALUE 'SEK'.
024100     05  FILLER                        PIC X(03) VALUE 'NOK'.
024200     05  FILLER                        PIC X(03) VALUE 'DKK'.
024300     05  FILLER                        PIC X(03) VALUE 'CNY'.
024400     05  FILLER                        PIC X(03) VALUE 'INR'.
024500     05  FILLER                        PIC X(03) VALUE 'BRL'.
024600     05  FILLER                        PIC X(03) VALUE 'ZAR'.
024700     05  FILLER                        PIC X(03) VALUE 'KRW'.
024800     05  FILLER                        PIC X(03) VALUE 'SGD'.
024900     05  FILLER                        PIC X(03) VALUE 'HKD'.
025000     05  FILLER                        PIC X(03) VALUE 'NZD'.
025100     05  FILLER                        PIC X(03) VALUE 'MXN'.
025200     05  FILLER                        PIC X(03) VALUE 'RUB'.
025300*  WS-CCY-TABLE-R - THE SAME 20 BYTES ABOVE, VIEWED AS A        *
025400*  SEARCHABLE OCCURS TABLE FOR 1460-CHECK-ONE-CCY.  KEEPING     *
025500*  BOTH A FILLER LIST AND A REDEFINED OCCURS VIEW IS THE HOUSE  *
025600*  WAY OF HARD-CODING A SMALL REFERENCE LIST - THE FILLER       *
025700*  FORM IS EASY TO READ AND MAINTAIN, THE REDEFINED FORM IS     *
025800*  WHAT THE PERFORM VARYING ACTUALLY INDEXES.                    *
025900 01  WS-CCY-TABLE-R REDEFINES WS-CCY-TABLE-CODES.
026000     05  WS-CCY-TBL-CDE OCCURS 20 TIMES
026100                     PIC X(03).
026200 PROCEDURE DIVISION.
026300*----------------------------------------------------------*
026400*  0000-MAINLINE - LOAD REFERENCE, THEN REPLAY THE FEED ONE *
026500*  PORTFOLIO/SYMBOL GROUP AT A TIME.  THE FINAL GROUP IS    *
026600*  WRITTEN AFTER THE LOOP EXITS BECAUSE THE CONTROL BREAK   *
026700*  LOGIC ONLY FIRES ON THE *NEXT* GROUP'S FIRST RECORD - BY *
026800*  DEFINITION THERE IS NO "NEXT" RECORD AFTER THE LAST ONE. *
026900*----------------------------------------------------------*
027000 0000-MAINLINE.
027100     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
027200     PERFORM 1100-LOAD-PORTFOLIO-TABLE
027300             THRU 1100-LOAD-PORTFOLIO-TABLE-EXIT.
027400     PERFORM 1300-READ-TXN THRU 1300-READ-TXN-EXIT.
027500     PERFORM 2000-PROCESS-TXN THRU 2000-PROCESS-TXN-EXIT
027600             UNTIL TXN-EOF-YES.
027700*      FIRST-GROUP-NO MEANS AT LEAST ONE TRANSACTION WAS READ  *
027800*      (AN EMPTY INPUT FILE NEVER FLIPS THE SWITCH, SO WE      *
027900*      DON'T WRITE A BOGUS BLANK-KEY HOLDING).                  *
028000     IF FIRST-GROUP-NO
028100         PERFORM 2900-WRITE-HOLDING THRU 2900-WRITE-HOLDING-EXIT
028200     END-IF.
028300     PERFORM 4000-CLOSE-FILES THRU 4000-CLOSE-FILES-EXIT.
028400     STOP RUN.
028500*----------------------------------------------------------*
028600*  1000-INITIALIZE - OPEN FILES AND DERIVE TODAY'S DATE IN   *
028700*  CCYYMMDD FOR THE FUTURE-DATE CHECK IN 1400-VALIDATE-TXN.  *
028800*  THE SYSTEM CLOCK ONLY GIVES US A 2-DIGIT YEAR, SO WE       *
028900*  WINDOW IT (CR10455J) - ANYTHING UNDER 50 IS 20XX, 50 AND  *
029000*  UP IS 19XX.  THIS WILL NEED REVISITING WELL BEFORE THE     *
029100*  WINDOW ITSELF EXPIRES IN 2050, BUT NOT BY US.               *
029200*----------------------------------------------------------*
029300 1000-INITIALIZE.
029400     OPEN INPUT TRANSACTION-FILE
029500          INPUT PORTFOLIO-REFERENCE.
029600     OPEN OUTPUT HOLDINGS-MASTER
029700          OUTPUT REJECTION-FILE.
029800     ACCEPT WS-RUN-DATE-6 FROM DATE.
029900     IF WS-RUN-DATE-6-YY < 50
030000         MOVE 20 TO WS-RUN-DATE (1:2)
030100     ELSE
030200         MOVE 19 TO WS-RUN-DATE (1:2)
030300     END-IF.
030400     MOVE WS-RUN-DATE-6-YY TO WS-RUN-DATE (3:2).
030500     MOVE WS-RUN-DATE-6-MM TO WS-RUN-DATE (5:2).
030600     MOVE WS-RUN-DATE-6-DD TO WS-RUN-DATE (7:2).
030700 1000-INITIALIZE-EXIT.
030800     EXIT.
030900*----------------------------------------------------------*
031000*  1100-LOAD-PORTFOLIO-TABLE - READ THE WHOLE PF MASTER     *
031100*  INTO WS-PORTFOLIO-TABLE AND CLOSE IT RIGHT BACK UP - WE   *
031200*  NEVER NEED IT OPEN ONCE THE TABLE IS IN CORE.  PRIMING    *
031300*  READ BEFORE THE LOOP, READ-AHEAD AT THE BOTTOM OF IT -    *
031400*  SAME SHAPE AS EVERY OTHER TABLE LOAD IN THIS SYSTEM.      *
031500*----------------------------------------------------------*
031600 1100-LOAD-PORTFOLIO-TABLE.
031700     MOVE 0 TO WS-PF-COUNT.
031800     READ PORTFOLIO-REFERENCE
031900         AT END GO TO 1100-LOAD-PORTFOLIO-TABLE-EXIT
032000     END-READ.
032100 1110-LOAD-PORTFOLIO-LOOP.
032200     ADD 1 TO WS-PF-COUNT.
032300     SET WS-PF-IDX TO WS-PF-COUNT.
032400     MOVE PF-ID TO WS-PF-TBL-ID (WS-PF-IDX).
032500     MOVE PF-CURRENCY TO WS-PF-TBL-CCY (WS-PF-IDX).
032600     READ PORTFOLIO-REFERENCE
032700         AT END GO TO 1100-LOAD-PORTFOLIO-TABLE-EXIT
032800     END-READ.
032900     GO TO 1110-LOAD-PORTFOLIO-LOOP.
033000 1100-LOAD-PORTFOLIO-TABLE-EXIT.
033100     CLOSE PORTFOLIO-REFERENCE.
033200     EXIT.
033300*----------------------------------------------------------*
033400*  1300-READ-TXN - ONE READ OF THE TRANSACTION FEED.  USED   *
033500*  BOTH AS THE PRIMING READ IN 0000-MAINLINE AND AS THE      *
033600*  READ-AHEAD AT THE BOTTOM OF 2000-PROCESS-TXN.             *
033700*----------------------------------------------------------*
033800 1300-READ-TXN.
033900     READ TRANSACTION-FILE
034000         AT END SET TXN-EOF-YES TO TRUE
034100                 GO TO 1300-READ-TXN-EXIT
034200     END-READ.
034300     ADD 1 TO WS-TXN-READ-CT.
034400 1300-READ-TXN-EXIT.
034500     EXIT.
034600*----------------------------------------------------------*
034700*  2000-PROCESS-TXN - ONE PASS OF THE MAIN LOOP.  CHECKS     *
034800*  FOR A PORTFOLIO/SYMBOL BREAK FIRST (WRITING THE PRIOR     *
034900*  GROUP'S HOLDING AND STARTING A NEW ONE IF SO), THEN        *
035000*  VALIDATES AND EITHER POSTS OR REJECTS THE CURRENT         *
035100*  TRANSACTION BEFORE READING THE NEXT ONE.                   *
035200*----------------------------------------------------------*
035300 2000-PROCESS-TXN.
035400*      BREAK TEST IS ON PORTFOLIO-ID AND SYMBOL TOGETHER -    *
035500*      THE SAME SYMBOL IN TWO DIFFERENT PORTFOLIOS IS TWO     *
035600*      SEPARATE HOLDINGS, NOT ONE.                             *
035700     IF TXN-PORTFOLIO-ID NOT = WS-BREAK-PORTFOLIO-ID
035800        OR TXN-SYMBOL NOT = WS-BREAK-SYMBOL
035900         IF FIRST-GROUP-NO
036000             PERFORM 2900-WRITE-HOLDING
036100                     THRU 2900-WRITE-HOLDING-EXIT
036200         END-IF
036300         PERFORM 2100-START-NEW-GROUP
036400                 THRU 2100-START-NEW-GROUP-EXIT
036500     END-IF.
036600     PERFORM 1400-VALIDATE-TXN THRU 1400-VALIDATE-TXN-EXIT.
036700     IF TXN-IS-VALID
036800         PERFORM 2200-POST-TRANSACTION
036900                 THRU 2200-POST-TRANSACTION-EXIT
037000         ADD 1 TO WS-TXN-ACCEPT-CT
037100         ADD 1 TO WS-GROUP-TXN-CT
037200     ELSE
037300         PERFORM 1490-REJECT-TXN THRU 1490-REJECT-TXN-EXIT
037400         ADD 1 TO WS-TXN-REJECT-CT
037500     END-IF.
037600     PERFORM 1300-READ-TXN THRU 1300-READ-TXN-EXIT.
037700 2000-PROCESS-TXN-EXIT.
037800     EXIT.
037900*----------------------------------------------------------*
038000*  2100-START-NEW-GROUP - RESET THE RUNNING ACCUMULATORS    *
038100*  FOR THE PORTFOLIO/SYMBOL GROUP WE ARE ABOUT TO ENTER.    *
038200*  NOTE THIS DOES NOT TOUCH WS-TXN-ACCEPT-CT/REJECT-CT -     *
038300*  THOSE ARE JOB-LEVEL TOTALS, NOT PER-GROUP.                *
038400*----------------------------------------------------------*
038500 2100-START-NEW-GROUP.
038600     MOVE TXN-PORTFOLIO-ID TO WS-BREAK-PORTFOLIO-ID.
038700     MOVE TXN-SYMBOL TO WS-BREAK-SYMBOL.
038800     MOVE 0 TO WS-TOTAL-QTY WS-TOTAL-COST WS-AVG-COST.
038900     MOVE 0 TO WS-GROUP-TXN-CT.
039000     SET FIRST-GROUP-NO TO TRUE.
039100 2100-START-NEW-GROUP-EXIT.
039200     EXIT.
039300*----------------------------------------------------------*
039400*  1400-VALIDATE-TXN - FIELD-LEVEL VALIDATION, IN THE ORDER *
039500*  LISTED IN THE DASHBOARD VALIDATION SPEC (SEE CR10512J).  *
039600*  EACH CHECK SETS WS-REJECT-REASON AND EXITS AT THE FIRST   *
039700*  FAILURE - WE DO NOT TRY TO REPORT EVERY RULE A TRANSACT-  *
039800*  ION BREAKS, JUST THE FIRST ONE IT HITS.                   *
039900*----------------------------------------------------------*
040000 1400-VALIDATE-TXN.
040100     SET TXN-IS-VALID TO TRUE.
040200     MOVE SPACES TO WS-REJECT-REASON.
040300     IF TXN-QUANTITY NOT > 0
040400         SET TXN-IS-INVALID TO TRUE
040500         MOVE 'QUANTITY NOT POSITIVE' TO WS-REJECT-REASON
040600         GO TO 1400-VALIDATE-TXN-EXIT
040700     END-IF.
040800     IF TXN-PRICE NOT > 0
040900         SET TXN-IS-INVALID TO TRUE
041000         MOVE 'PRICE NOT POSITIVE' TO WS-REJECT-REASON
041100         GO TO 1400-VALIDATE-TXN-EXIT
041200     END-IF.
041300*      CROSS-FOOT THE FEED'S TOTAL AGAINST WHAT QTY*PRICE+    *
041400*      FEES ACTUALLY COMES TO - A PENNY OF ROUNDING SLACK IS  *
041500*      ALLOWED (SEE THE 0.01 TEST BELOW) SINCE THE UPSTREAM   *
041600*      BROKER FEED ROUNDS ITS OWN TOTAL INDEPENDENTLY OF US.  *
041700     COMPUTE WS-COMPUTED-TOTAL ROUNDED =
041800             (TXN-QUANTITY * TXN-PRICE) + TXN-FEES.
041900     COMPUTE WS-AMOUNT-DIFF =
042000             WS-COMPUTED-TOTAL - TXN-TOTAL-AMOUNT.
042100*      ABS() ISN'T AVAILABLE TO US (NO INTRINSIC FUNCTIONS IN  *
042200*      THIS SHOP'S COBOL), SO WE FLIP THE SIGN BY HAND.        *
042300     IF WS-AMOUNT-DIFF < 0
042400         COMPUTE WS-ABS-DIFF = WS-AMOUNT-DIFF * -1
042500     ELSE
042600         MOVE WS-AMOUNT-DIFF TO WS-ABS-DIFF
042700     END-IF.
042800     IF WS-ABS-DIFF > 0.01
042900         SET TXN-IS-INVALID TO TRUE
043000         MOVE 'TOTAL MISMATCH' TO WS-REJECT-REASON
043100         GO TO 1400-VALIDATE-TXN-EXIT
043200     END-IF.
043300*      FUTURE-DATED TRADES ARE REJECTED OUTRIGHT - THERE IS   *
043400*      NO "HOLD FOR TOMORROW'S RUN" QUEUE IN THIS PROGRAM,    *
043500*      THE UPSTREAM FEED IS EXPECTED NOT TO SEND THEM.        *
043600     IF TXN-DATE > WS-RUN-DATE
043700         SET TXN-IS-INVALID TO TRUE
043800         MOVE 'FUTURE DATE' TO WS-REJECT-REASON
043900         GO TO 1400-VALIDATE-TXN-EXIT
044000     END-IF.
044100     PERFORM 1450-CHECK-CURRENCY THRU 1450-CHECK-CURRENCY-EXIT.
044200     IF TXN-IS-INVALID
044300         GO TO 1400-VALIDATE-TXN-EXIT
044400     END-IF.
044500     IF TXN-EXCH-RATE NOT > 0
044600         SET TXN-IS-INVALID TO TRUE
044700         MOVE 'BAD EXCH RATE' TO WS-REJECT-REASON
044800         GO TO 1400-VALIDATE-TXN-EXIT
044900     END-IF.
045000*      TYPE CODE MUST BE ONE OF THE SIX RECOGNIZED VALUES -   *
045100*      ANYTHING ELSE IS A FEED DEFECT, NOT A BUSINESS EVENT.  *
045200     IF TXN-TYPE-BUY OR TXN-TYPE-SELL OR TXN-TYPE-DIVIDEND
045300        OR TXN-TYPE-SPLIT OR TXN-TYPE-TRANSFER-IN
045400        OR TXN-TYPE-TRANSFER-OUT
045500         CONTINUE
045600     ELSE
045700         SET TXN-IS-INVALID TO TRUE
045800         MOVE 'BAD TYPE' TO WS-REJECT-REASON
045900     END-IF.
046000 1400-VALIDATE-TXN-EXIT.
046100     EXIT.
046200*----------------------------------------------------------*
046300*  1450-CHECK-CURRENCY - TXN-CURRENCY MUST BE ONE OF THE     *
046400*  20 CODES THIS DASHBOARD KNOWS ABOUT.  DEFAULTS TO         *
046500*  INVALID AND FLIPS TO VALID ONLY IF 1460-CHECK-ONE-CCY     *
046600*  FINDS A MATCH - A TABLE THAT TURNED UP EMPTY OR CORRUPT    *
046700*  FAILS CLOSED, NOT OPEN.                                    *
046800*----------------------------------------------------------*
046900 1450-CHECK-CURRENCY.
047000     SET TXN-IS-INVALID TO TRUE.
047100     MOVE 'BAD CURRENCY' TO WS-REJECT-REASON.
047200     PERFORM 1460-CHECK-ONE-CCY THRU 1460-CHECK-ONE-CCY-EXIT
047300             VARYING WS-CCY-SUB FROM 1 BY 1
047400             UNTIL WS-CCY-SUB > 20.
047500 1450-CHECK-CURRENCY-EXIT.
047600     EXIT.
047700*      ON A HIT WE FORCE THE SUBSCRIPT PAST THE TABLE LIMIT   *
047800*      (21) SO THE VARYING LOOP STOPS EARLY INSTEAD OF        *
047900*      CHECKING THE REMAINING CODES FOR NO REASON.            *
048000 1460-CHECK-ONE-CCY.
048100     IF TXN-CURRENCY = WS-CCY-TBL-CDE (WS-CCY-SUB)
048200         SET TXN-IS-VALID TO TRUE
048300         MOVE SPACES TO WS-REJECT-REASON
048400         MOVE 21 TO WS-CCY-SUB
048500     END-IF.
048600 1460-CHECK-ONE-CCY-EXIT.
048700     EXIT.
048800*----------------------------------------------------------*
048900*  1490-REJECT-TXN - WRITE ONE LINE TO THE REJECTION FILE   *
049000*  FOR AN INVALID TRANSACTION.  THE REASON TEXT WAS ALREADY *
049100*  SET BY WHICHEVER CHECK IN 1400-VALIDATE-TXN FAILED.      *
049200*----------------------------------------------------------*
049300 1490-REJECT-TXN.
049400     MOVE TXN-ID TO ERR-TXN-ID.
049500     MOVE WS-REJECT-REASON TO ERR-REASON.
049600     WRITE ERR-RECORD.
049700 1490-REJECT-TXN-EXIT.
049800     EXIT.
049900*----------------------------------------------------------*
050000*  2200-POST-TRANSACTION - MOVING-AVERAGE COST-BASIS REPLAY *
050100*  ONLY BUY AND SELL MOVE THE ACCUMULATORS - EVERY OTHER    *
050200*  VALID TYPE FALLS THROUGH TO CONTINUE (COUNTED AS         *
050300*  APPLIED IN WS-GROUP-TXN-CT BY THE CALLER, NOTHING ELSE). *
050400*----------------------------------------------------------*
050500 2200-POST-TRANSACTION.
050600     IF TXN-TYPE-BUY
050700         PERFORM 2210-POST-BUY THRU 2210-POST-BUY-EXIT
050800     ELSE
050900     IF TXN-TYPE-SELL
051000         PERFORM 2220-POST-SELL THRU 2220-POST-SELL-EXIT
051100     ELSE
051200         CONTINUE
051300     END-IF
051400     END-IF.
051500 2200-POST-TRANSACTION-EXIT.
051600     EXIT.
051700*      A BUY ADDS ITS CONVERTED COST TO THE RUNNING TOTAL     *
051800*      AND ITS SHARES TO THE RUNNING QUANTITY - THE AVERAGE    *
051900*      COST PER SHARE IS NOT RECOMPUTED HERE, ONLY WHEN A      *
052000*      SELL NEEDS IT (SEE 2220-POST-SELL BELOW).                *
052100 2210-POST-BUY.
052200     COMPUTE WS-BUY-COST-AMT ROUNDED =
052300             TXN-TOTAL-AMOUNT * TXN-EXCH-RATE.
052400     ADD WS-BUY-COST-AMT TO WS-TOTAL-COST ROUNDED.
052500     ADD TXN-QUANTITY TO WS-TOTAL-QTY.
052600 2210-POST-BUY-EXIT.
052700     EXIT.
052800*      A SELL DRAWS DOWN THE RUNNING TOTAL AT THE CURRENT      *
052900*      MOVING-AVERAGE COST PER SHARE, NOT AT THE SELL'S OWN    *
053000*      PRICE - THAT IS WHAT MAKES THIS A MOVING-AVERAGE COST   *
053100*      BASIS REPLAY RATHER THAN A LOT-LEVEL ONE.  IF THE SELL  *
053200*      WOULD TAKE THE POSITION BELOW ZERO (A FEED ORDERING     *
053300*      PROBLEM OR A SHORT SALE WE DON'T SUPPORT) WE CLAMP BOTH *
053400*      QTY AND COST TO ZERO AND LOG A WARNING RATHER THAN      *
053500*      CARRY A NEGATIVE HOLDING FORWARD (CR10118J).             *
053600 2220-POST-SELL.
053700     IF WS-TOTAL-QTY NOT > 0
053800         GO TO 2220-POST-SELL-EXIT
053900     END-IF.
054000     COMPUTE WS-AVG-COST ROUNDED =
054100             WS-TOTAL-COST / WS-TOTAL-QTY.
054200     COMPUTE WS-SELL-COST-AMT ROUNDED =
054300             WS-AVG-COST * TXN-QUANTITY.
054400     COMPUTE WS-NEW-TOTAL-QTY =
054500             WS-TOTAL-QTY - TXN-QUANTITY.
054600     IF WS-NEW-TOTAL-QTY < 0
054700         MOVE 0 TO WS-TOTAL-QTY WS-TOTAL-COST
054800         DISPLAY 'TXP0212W OVERSELL CLAMPED - TXN ' TXN-ID
054900                 ' SYMBOL ' TXN-SYMBOL
055000     ELSE
055100         SUBTRACT WS-SELL-COST-AMT FROM WS-TOTAL-COST ROUNDED
055200         MOVE WS-NEW-TOTAL-QTY TO WS-TOTAL-QTY
055300     END-IF.
055400 2220-POST-SELL-EXIT.
055500     EXIT.
055600*----------------------------------------------------------*
055700*  2900-WRITE-HOLDING - CLOSE OUT A PORTFOLIO/SYMBOL GROUP  *
055800*  A GROUP THAT ENDS AT ZERO SHARES AND NEVER HAD A VALID   *
055900*  TRANSACTION APPLIED (E.G. EVERY TRANSACTION FOR IT WAS   *
056000*  REJECTED) IS NOT WRITTEN AT ALL - CR10310J, AT THE       *
056100*  DASHBOARD TEAM'S REQUEST, SO A FULLY CLOSED-OUT OR       *
056200*  NEVER-POSTED HOLDING DOESN'T CLUTTER THE OUTPUT.          *
056300*----------------------------------------------------------*
056400 2900-WRITE-HOLDING.
056500     IF WS-TOTAL-QTY = 0 AND WS-GROUP-TXN-CT = 0
056600         GO TO 2900-WRITE-HOLDING-EXIT
056700     END-IF.
056800     MOVE WS-BREAK-PORTFOLIO-ID TO HLD-PORTFOLIO-ID.
056900     MOVE WS-BREAK-SYMBOL TO HLD-SYMBOL.
057000     MOVE WS-TOTAL-QTY TO HLD-QUANTITY.
057100     MOVE WS-TOTAL-COST TO HLD-TOTAL-COST.
057200*      AVG COST IS RECOMPUTED HERE RATHER THAN CARRIED        *
057300*      FORWARD FROM THE LAST SELL, SINCE A GROUP THAT ENDS    *
057400*      ON A RUN OF BUYS NEVER TOUCHES WS-AVG-COST AT ALL.     *
057500     IF WS-TOTAL-QTY > 0
057600         COMPUTE HLD-AVG-COST ROUNDED =
057700                 WS-TOTAL-COST / WS-TOTAL-QTY
057800     ELSE
057900         MOVE 0 TO HLD-AVG-COST
058000     END-IF.
058100     MOVE WS-GROUP-TXN-CT TO HLD-TXN-COUNT.
058200     WRITE HLD-RECORD.
058300 2900-WRITE-HOLDING-EXIT.
058400     EXIT.
058500*----------------------------------------------------------*
058600*  4000-CLOSE-FILES - LAST PARAGRAPH, RUN ONCE AT END OF    *
058700*  JOB.  NO FILE STATUS CHECKING HERE - IF A CLOSE FAILS     *
058800*  THE JOB ABENDS AND OPERATIONS SEES IT, WHICH IS WHAT WE   *
058900*  WANT.                                                     *
059000*----------------------------------------------------------*
059100 4000-CLOSE-FILES.
059200     CLOSE TRANSACTION-FILE HOLDINGS-MASTER REJECTION-FILE.
059300 4000-CLOSE-FILES-EXIT.
059400     EXIT.
